000100*=============================================================*
000200*    TRANRLN  --  SOLUTION REPORT PRINT LINE                  *
000300*    ONE 132-COLUMN PRINT RECORD FOR THE REPORT-FILE.  THE    *
000400*    SAME BUFFER IS REDEFINED FOR EACH REPORT SECTION SO      *
000500*    EVERY WRITER PARAGRAPH BUILDS THE LINE IN ITS OWN SHAPE. *
000600*                                                             *
000700*    AUTHOR   : R A MERCER                                    *
000800*    INSTALLED: OPERATIONS RESEARCH BATCH GROUP               *
000900*    WRITTEN  : 03/20/1984                                    *
001000*-------------------------------------------------------------*
001100*    CHANGE LOG                                               *
001200*    03/20/84 RAM  ORIGINAL LAYOUT - TR8401                   *
001300*    02/11/89 RAM  ADDED ASSIGNMENT PAIRING LINE - TR8902      *
001400*    07/30/93 DJK  WIDENED TOTALS AMOUNT FIELD - TR9308        *
001500*    02/19/26 TMK  TOTALS AND ASSIGN FILLERS DID NOT RE-BALANCE*
001600*                  TO 132 AFTER THE 93 WIDENING - CORRECTED   *
001700*                  - TR2602                                   *
001800*-------------------------------------------------------------*
001900 01  TRANRLN-REC.
002000     03  TRANRLN-LINE            PIC X(132).
002100
002200 01  TRANRLN-BANNER REDEFINES TRANRLN-REC.
002300     03  TRANRLN-B-TAG           PIC X(10).
002400     03  TRANRLN-B-NO            PIC ZZZZ9.
002500     03  FILLER                  PIC X(02).
002600     03  TRANRLN-B-TYPELIT       PIC X(14).
002700     03  TRANRLN-B-TYPE          PIC X(15).
002800     03  TRANRLN-B-METHLIT       PIC X(08).
002900     03  TRANRLN-B-METHOD        PIC X(16).
003000     03  TRANRLN-B-MODILIT       PIC X(11).
003100     03  TRANRLN-B-MODI          PIC X(03).
003200     03  FILLER                  PIC X(48).
003300
003400 01  TRANRLN-ALLOC REDEFINES TRANRLN-REC.
003500     03  TRANRLN-A-ROWLAB        PIC X(12).
003600     03  TRANRLN-A-CELL          PIC X(11)
003700                                  OCCURS 10 TIMES.
003800     03  FILLER                  PIC X(10).
003900
004000 01  TRANRLN-AUDIT REDEFINES TRANRLN-REC.
004100     03  TRANRLN-AU-STEPLIT      PIC X(06).
004200     03  TRANRLN-AU-STEPNO       PIC ZZZ9.
004300     03  FILLER                  PIC X(01).
004400     03  TRANRLN-AU-TEXT         PIC X(121).
004500
004600 01  TRANRLN-TOTALS REDEFINES TRANRLN-REC.
004700     03  TRANRLN-T-LABEL         PIC X(20).
004800     03  TRANRLN-T-AMOUNT        PIC Z(7)9.99-.
004900     03  FILLER                  PIC X(100).
005000
005100 01  TRANRLN-ASSIGN REDEFINES TRANRLN-REC.
005200     03  TRANRLN-AS-LIT1         PIC X(09).
005300     03  TRANRLN-AS-WRKR         PIC ZZ9.
005400     03  TRANRLN-AS-LIT2         PIC X(06).
005500     03  TRANRLN-AS-LIT3         PIC X(06).
005600     03  TRANRLN-AS-JOB          PIC ZZ9.
005700     03  TRANRLN-AS-LIT4         PIC X(08).
005800     03  TRANRLN-AS-COST         PIC Z(5)9.99-.
005900     03  FILLER                  PIC X(87).
