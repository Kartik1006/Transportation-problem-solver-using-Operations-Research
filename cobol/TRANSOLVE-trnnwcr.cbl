000100*=============================================================*
000200*    TRNNWCR - NORTH-WEST CORNER RULE INITIAL SOLUTION        *
000300*    CALLED FROM TRANMAIN WHEN PROB-METHOD IS 'N'.  BUILDS AN *
000400*    INITIAL BASIC FEASIBLE ALLOCATION STARTING AT CELL (1,1) *
000500*    AND WALKING RIGHT/DOWN AS SUPPLY OR DEMAND IS EXHAUSTED. *
000600*                                                             *
000700*    IDENTIFICATION DIVISION.
000800 PROGRAM-ID. TRNNWCR.
000900 AUTHOR. R A MERCER.
001000 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001100 DATE-WRITTEN. 04/02/1984.
001200 DATE-COMPILED.
001300 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*-------------------------------------------------------------*
001500*    CHANGE LOG                                               *
001600*    04/02/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001700*    11/02/87 RAM  CLEARED BASIC-CELL FLAGS BEFORE WALK,       *
001800*                  MODI WAS PICKING UP STALE FLAGS - TR8734    *
001900*    06/20/91 DJK  BOTH-EXHAUST TIE NOW ADVANCES ROW AND        *
002000*                  COLUMN TOGETHER PER REVISED METHOD SPEC      *
002100*                  - TR9117                                   *
002200*    07/30/93 DJK  GUARDED AGAINST I OR J RUNNING PAST 10 ON    *
002300*                  A MALFORMED BALANCE - TR9308                 *
002400*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
002500*                  NO CHANGE REQUIRED - Y2K0091                 *
002600*    02/19/26 TMK  WS-MOVE-QTY-X / WS-PASS-COUNT-X WERE SIZED    *
002700*                  BY DIGIT COUNT INSTEAD OF COMP'S BINARY       *
002800*                  BUCKET - RESIZED TO MATCH - TR2602            *
002900*    02/19/26 TMK  WS-RC-CHECK WAS COMPUTED BUT NEVER TESTED -    *
003000*                  NOW COMPARED AGAINST WS-RC-PREV EACH STEP TO   *
003100*                  CATCH A BACKWARD STAIRCASE - TR2604            *
003200*    02/19/26 TMK  WS-PASS-COUNT WAS INCREMENTED BUT NEVER READ -  *
003300*                  NOW CARRIED INTO THE AUDIT LINE BY 2100-AUDIT-  *
003400*                  STEP - TR2604                                  *
003500*-------------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
004500 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004600 01  WS-MOVE-QTY              PIC 9(05)   COMP   VALUE 0.
004700 77  WS-ROW-EMPTY             PIC X(01)   VALUE 'N'.
004800     88  WS-ROW-IS-EMPTY          VALUE 'Y'.
004900 77  WS-COL-EMPTY             PIC X(01)   VALUE 'N'.
005000     88  WS-COL-IS-EMPTY          VALUE 'Y'.
005100
005200*    REDEFINES THE MOVE QUANTITY SO THE ALLOCATION MATRIX CAN    *
005300*    BE STAMPED WITH AN UNSIGNED VIEW WHEN LOGGING THE AUDIT     *
005400*    TRAIL LINE, WITHOUT A SEPARATE WORKING FIELD.  COMP IS      *
005500*    BINARY, SO THE REDEFINE TAKES A FLAT BYTE VIEW SIZED TO     *
005600*    THE 4-BYTE BUCKET A 5-DIGIT COMP ITEM ACTUALLY OCCUPIES,    *
005700*    NOT A DIGIT-COUNT SPLIT - TR2602.                           *
005800 01  WS-MOVE-QTY-X REDEFINES WS-MOVE-QTY.
005900     05  WS-MOVE-QTY-BYTES     PIC X(04).
006000
006100 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
006200 77  WS-AUDIT-ROW-D           PIC Z9.
006300 77  WS-AUDIT-COL-D           PIC Z9.
006400 77  WS-AUDIT-QTY-D           PIC ZZZZ9.
006500 77  WS-AUDIT-PASS-D          PIC ZZ9.
006600
006700*    WALK-STEP COUNTER - COUNTS EACH PASS THROUGH 2000-NWCR-STEP *
006800*    AND IS CARRIED INTO THE AUDIT LINE BY 2100-AUDIT-STEP SO A   *
006900*    REVIEWER CAN TELL A WALK STEP FROM THE RUN'S OVERALL         *
007000*    TRANWRK-STEP-COUNT, WHICH IS SHARED ACROSS SUBPROGRAMS -      *
007100*    TR2604.  SAME FLAT-BYTE BINARY-BUCKET SIZING AS               *
007200*    WS-MOVE-QTY-X ABOVE (2 BYTES FOR A 3-DIGIT COMP FIELD) -      *
007300*    TR2602.                                                       *
007400 01  WS-PASS-COUNT            PIC 9(03)   COMP   VALUE 0.
007500 01  WS-PASS-COUNT-X REDEFINES WS-PASS-COUNT.
007600     05  WS-PASS-COUNT-BYTES  PIC X(02).
007700
007800*    ROW-PLUS-COLUMN STAIRCASE CHECK - EACH STEP ADVANCES THE ROW *
007900*    POINTER, THE COLUMN POINTER, OR BOTH, SO ROW+COL CAN NEVER   *
008000*    GO DOWN STEP TO STEP.  2000-NWCR-STEP TESTS WS-RC-CHECK      *
008100*    AGAINST WS-RC-PREV EVERY PASS AND FLAGS THE RUN IF THE       *
008200*    STAIRCASE EVER BACKS UP - TR2604.
008300 01  WS-RC-CHECK              PIC 9(04)   VALUE 0.
008400 01  WS-RC-CHECK-X REDEFINES WS-RC-CHECK.
008500     05  WS-RC-CHECK-TENS     PIC 9(02).
008600     05  WS-RC-CHECK-UNITS    PIC 9(02).
008700 77  WS-RC-PREV               PIC 9(04)   VALUE 0.
008800
008900 LINKAGE SECTION.
009000 COPY TRANWRK.
009100
009200 PROCEDURE DIVISION USING TRANWRK-AREA.
009300*0000-MAIN-START
009400     PERFORM 1000-CLEAR-BASIC-START THRU 1010-CLEAR-BASIC-END.
009500     MOVE 1 TO WS-ROW-IX.
009600     MOVE 1 TO WS-COL-IX.
009700
009800     PERFORM 2000-NWCR-STEP-START THRU 2010-NWCR-STEP-END
009900         UNTIL WS-ROW-IX > TRANWRK-ROWS
010000            OR WS-COL-IX > TRANWRK-COLS.
010100*0000-MAIN-END
010200     GOBACK.
010300
010400 1000-CLEAR-BASIC-START.
010500     PERFORM 1020-CLEAR-BASIC-ROW-START
010600        THRU 1030-CLEAR-BASIC-ROW-END
010700        VARYING WS-ROW-IX FROM 1 BY 1
010800        UNTIL WS-ROW-IX > 10.
010900 1010-CLEAR-BASIC-END.
011000
011100 1020-CLEAR-BASIC-ROW-START.
011200     PERFORM 1040-CLEAR-BASIC-CELL-START
011300        THRU 1050-CLEAR-BASIC-CELL-END
011400        VARYING WS-COL-IX FROM 1 BY 1
011500        UNTIL WS-COL-IX > 10.
011600 1030-CLEAR-BASIC-ROW-END.
011700
011800 1040-CLEAR-BASIC-CELL-START.
011900     MOVE 'N' TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX).
012000     MOVE 0   TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX).
012100 1050-CLEAR-BASIC-CELL-END.
012200
012300*    ---------------------------------------------------------*
012400*    2000-NWCR-STEP ALLOCATES THE CURRENT CELL, MARKS IT       *
012500*    BASIC, AND ADVANCES THE ROW AND/OR COLUMN POINTER.        *
012600*    ---------------------------------------------------------*
012700 2000-NWCR-STEP-START.
012800     IF TRANWRK-SUPPLY-REM (WS-ROW-IX) <
012900        TRANWRK-DEMAND-REM (WS-COL-IX)
013000         MOVE TRANWRK-SUPPLY-REM (WS-ROW-IX) TO WS-MOVE-QTY
013100     ELSE
013200         MOVE TRANWRK-DEMAND-REM (WS-COL-IX) TO WS-MOVE-QTY
013300     END-IF.
013400
013500     MOVE WS-MOVE-QTY TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX).
013600     MOVE 'Y' TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX).
013700     ADD 1 TO TRANWRK-BASIC-COUNT.
013800
013900     SUBTRACT WS-MOVE-QTY FROM TRANWRK-SUPPLY-REM (WS-ROW-IX).
014000     SUBTRACT WS-MOVE-QTY FROM TRANWRK-DEMAND-REM (WS-COL-IX).
014100
014200     ADD 1 TO WS-PASS-COUNT.
014300     ADD WS-ROW-IX WS-COL-IX GIVING WS-RC-CHECK.
014400     IF WS-RC-CHECK < WS-RC-PREV
014500         DISPLAY 'TRNNWCR - STAIRCASE SUM WENT BACKWARD AT ROW '
014600             WS-ROW-IX ' COL ' WS-COL-IX
014700     END-IF.
014800     MOVE WS-RC-CHECK TO WS-RC-PREV.
014900
015000     PERFORM 2100-AUDIT-STEP-START THRU 2110-AUDIT-STEP-END.
015100
015200     SET WS-ROW-IS-EMPTY TO FALSE.
015300     SET WS-COL-IS-EMPTY TO FALSE.
015400     IF TRANWRK-SUPPLY-REM (WS-ROW-IX) = 0
015500         SET WS-ROW-IS-EMPTY TO TRUE
015600     END-IF.
015700     IF TRANWRK-DEMAND-REM (WS-COL-IX) = 0
015800         SET WS-COL-IS-EMPTY TO TRUE
015900     END-IF.
016000
016100     IF WS-ROW-IS-EMPTY
016200         ADD 1 TO WS-ROW-IX
016300     END-IF.
016400     IF WS-COL-IS-EMPTY
016500         ADD 1 TO WS-COL-IX
016600     END-IF.
016700 2010-NWCR-STEP-END.
016800
016900 2100-AUDIT-STEP-START.
017000     ADD 1 TO TRANWRK-STEP-COUNT.
017100     IF TRANWRK-STEP-COUNT <= 200
017200         MOVE WS-ROW-IX TO WS-AUDIT-ROW-D
017300         MOVE WS-COL-IX TO WS-AUDIT-COL-D
017400         MOVE WS-MOVE-QTY TO WS-AUDIT-QTY-D
017500         MOVE WS-PASS-COUNT TO WS-AUDIT-PASS-D
017600         MOVE SPACES TO WS-AUDIT-LINE
017700         STRING 'NWCR PASS ' WS-AUDIT-PASS-D ' ALLOCATE '
017800             WS-AUDIT-QTY-D
017900             ' UNITS TO CELL (' WS-AUDIT-ROW-D ','
018000             WS-AUDIT-COL-D ')'
018100             DELIMITED BY SIZE INTO WS-AUDIT-LINE
018200         MOVE WS-AUDIT-LINE
018300             TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
018400     END-IF.
018500 2110-AUDIT-STEP-END.
