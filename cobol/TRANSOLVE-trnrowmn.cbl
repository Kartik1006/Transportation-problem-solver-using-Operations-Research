000100*=============================================================*
000200*    TRNROWMN - ROW MINIMA INITIAL SOLUTION                   *
000300*    CALLED FROM TRANMAIN WHEN PROB-METHOD IS 'R'.  FOR EACH   *
000400*    SOURCE ROW IN ORDER, ALLOCATE TO THE CHEAPEST COLUMN      *
000500*    STILL CARRYING DEMAND UNTIL THAT ROW'S SUPPLY IS USED UP  *
000600*    BEFORE MOVING ON TO THE NEXT ROW.                         *
000700*                                                             *
000800*    IDENTIFICATION DIVISION.
000900 PROGRAM-ID. TRNROWMN.
001000 AUTHOR. R A MERCER.
001100 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001200 DATE-WRITTEN. 04/26/1984.
001300 DATE-COMPILED.
001400 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001500*-------------------------------------------------------------*
001600*    CHANGE LOG                                               *
001700*    04/26/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001800*    11/02/87 RAM  SKIP EXHAUSTED COLUMNS VIA DEMAND-AVAIL     *
001900*                  FLAG RATHER THAN ZERO TEST, MATCHES OTHER   *
002000*                  HEURISTICS - TR8734                        *
002100*    07/30/93 DJK  LOWEST-COLUMN-INDEX TIE-BREAK CONFIRMED     *
002200*                  AND DOCUMENTED - TR9308                    *
002300*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS         *
002400*                  PROGRAM, NO CHANGE REQUIRED - Y2K0091       *
002500*    02/19/26 TMK  WS-SCAN-COUNT WAS AN INCREMENT-ONLY COUNTER  *
002600*                  WITH NO DOWNSTREAM READER - NOW RESET PER    *
002700*                  CELL SEARCH AND CARRIED INTO THE AUDIT LINE  *
002800*                  SO THE TRACE SHOWS COLUMNS SCANNED - TR2604  *
002900*-------------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
003900 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004000 77  WS-MOVE-QTY              PIC 9(05)   COMP   VALUE 0.
004100
004200 77  WS-BEST-COL              PIC 9(02)   COMP   VALUE 0.
004300 01  WS-BEST-COST             PIC S9(5)V99       VALUE 0.
004400
004500*    SIGN/MAGNITUDE VIEW OF THE BEST-COST SCAN FIELD, KEPT FOR  *
004600*    THE SAME AUDIT-DUMP HABIT USED IN THE OTHER HEURISTICS.    *
004700 01  WS-BEST-COST-X REDEFINES WS-BEST-COST.
004800     05  WS-BEST-COST-SIGN    PIC S9.
004900     05  WS-BEST-COST-MAG     PIC 9(6).
005000
005100 77  WS-FOUND-ONE             PIC X(01)   VALUE 'N'.
005200     88  WS-FOUND-A-CELL          VALUE 'Y'.
005300 01  WS-ROW-DONE              PIC X(01)   VALUE 'N'.
005400     88  WS-ROW-IS-DONE            VALUE 'Y'.
005500
005600*    ROW-DONE REDEFINED AS A ONE-CHARACTER NUMERIC VIEW, SAME    *
005700*    DIGIT-SHADOW HABIT AS THE BEST-COST VIEW ABOVE - A STATUS   *
005800*    FLAG IN THIS SHOP CARRIES A NUMERIC TWIN SO A TRACE DUMP    *
005900*    NEVER HAS TO PRINT RAW 'Y'/'N' ALONGSIDE ZONED COUNTERS.    *
006000 01  WS-ROW-DONE-X REDEFINES WS-ROW-DONE.
006100     05  WS-ROW-DONE-N        PIC 9(01).
006200
006300*    WS-SCAN-COUNT TALLIES HOW MANY OPEN COLUMNS 2200-SCAN-COL   *
006400*    CONSIDERED THIS CELL SEARCH - RESET PER SEARCH IN           *
006500*    2100-ROWMIN-CELL-START AND CARRIED INTO THE AUDIT TRAIL BY  *
006600*    2900-AUDIT-STEP SO A TIGHTENING DEMAND PICTURE SHOWS UP IN   *
006700*    THE TRACE AS A FALLING SCAN COUNT - TR2604.                 *
006800 01  WS-SCAN-COUNT            PIC 9(02)   COMP   VALUE 0.
006900
007000*    TWO-DIGIT VIEW OF THE COLUMN-SCAN COUNTER, REDEFINED SO     *
007100*    THE AUDIT-LINE BUILD BELOW CAN MOVE EACH DIGIT OUT WITHOUT  *
007200*    AN EDITED-FIELD MOVE - SAME SPLIT HABIT AS THE OTHER        *
007300*    HEURISTICS' TENS/UNITS COUNTERS - TR2604.                   *
007400 01  WS-SCAN-COUNT-X REDEFINES WS-SCAN-COUNT.
007500     05  WS-SCAN-COUNT-TENS   PIC 9(01).
007600     05  WS-SCAN-COUNT-UNITS  PIC 9(01).
007700
007800 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
007900 77  WS-AUDIT-ROW-D           PIC Z9.
008000 77  WS-AUDIT-COL-D           PIC Z9.
008100 77  WS-AUDIT-QTY-D           PIC ZZZZ9.
008200 77  WS-AUDIT-SCAN-D          PIC Z9.
008300
008400 LINKAGE SECTION.
008500 COPY TRANWRK.
008600
008700 PROCEDURE DIVISION USING TRANWRK-AREA.
008800*0000-MAIN-START
008900     PERFORM 1000-INIT-AVAIL-START THRU 1010-INIT-AVAIL-END.
009000
009100     PERFORM 2000-ROWMIN-ROW-START THRU 2010-ROWMIN-ROW-END
009200         VARYING WS-ROW-IX FROM 1 BY 1
009300         UNTIL WS-ROW-IX > TRANWRK-ROWS.
009400*0000-MAIN-END
009500     GOBACK.
009600
009700 1000-INIT-AVAIL-START.
009800     PERFORM 1020-INIT-AVAIL-COL-START
009900        THRU 1030-INIT-AVAIL-COL-END
010000        VARYING WS-COL-IX FROM 1 BY 1
010100        UNTIL WS-COL-IX > TRANWRK-COLS.
010200     PERFORM 1040-CLEAR-BASIC-ROW-START
010300        THRU 1050-CLEAR-BASIC-ROW-END
010400        VARYING WS-ROW-IX FROM 1 BY 1
010500        UNTIL WS-ROW-IX > 10.
010600 1010-INIT-AVAIL-END.
010700
010800 1020-INIT-AVAIL-COL-START.
010900     MOVE 'Y' TO TRANWRK-DEMAND-AVAIL (WS-COL-IX).
011000 1030-INIT-AVAIL-COL-END.
011100
011200 1040-CLEAR-BASIC-ROW-START.
011300     PERFORM 1060-CLEAR-BASIC-CELL-START
011400        THRU 1070-CLEAR-BASIC-CELL-END
011500        VARYING WS-COL-IX FROM 1 BY 1
011600        UNTIL WS-COL-IX > 10.
011700 1050-CLEAR-BASIC-ROW-END.
011800
011900 1060-CLEAR-BASIC-CELL-START.
012000     MOVE 'N' TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX).
012100     MOVE 0   TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX).
012200 1070-CLEAR-BASIC-CELL-END.
012300
012400*    ---------------------------------------------------------*
012500*    2000-ROWMIN-ROW - WORK DOWN ONE SOURCE ROW, ALLOCATING TO *
012600*    THE CHEAPEST REMAINING-DEMAND COLUMN EACH PASS, UNTIL THE *
012700*    ROW'S SUPPLY IS EXHAUSTED OR NO COLUMN STILL WANTS ANY.   *
012800*    ---------------------------------------------------------*
012900 2000-ROWMIN-ROW-START.
013000     SET WS-ROW-IS-DONE TO FALSE.
013100     PERFORM 2100-ROWMIN-CELL-START THRU 2110-ROWMIN-CELL-END
013200         UNTIL TRANWRK-SUPPLY-REM (WS-ROW-IX) = 0
013300            OR WS-ROW-IS-DONE.
013400 2010-ROWMIN-ROW-END.
013500
013600 2100-ROWMIN-CELL-START.
013700     SET WS-FOUND-A-CELL TO FALSE.
013800     MOVE 0 TO WS-BEST-COST.
013900     MOVE 0 TO WS-SCAN-COUNT.
014000     PERFORM 2200-SCAN-COL-START THRU 2210-SCAN-COL-END
014100         VARYING WS-COL-IX FROM 1 BY 1
014200         UNTIL WS-COL-IX > TRANWRK-COLS.
014300
014400     IF NOT WS-FOUND-A-CELL
014500         SET WS-ROW-IS-DONE TO TRUE
014600     ELSE
014700         MOVE TRANWRK-SUPPLY-REM (WS-ROW-IX) TO WS-MOVE-QTY
014800         IF TRANWRK-DEMAND-REM (WS-BEST-COL) < WS-MOVE-QTY
014900             MOVE TRANWRK-DEMAND-REM (WS-BEST-COL) TO WS-MOVE-QTY
015000         END-IF
015100
015200         ADD WS-MOVE-QTY
015300             TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-BEST-COL)
015400         MOVE 'Y'
015500             TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-BEST-COL)
015600         ADD 1 TO TRANWRK-BASIC-COUNT
015700
015800         SUBTRACT WS-MOVE-QTY
015900             FROM TRANWRK-SUPPLY-REM (WS-ROW-IX)
016000         SUBTRACT WS-MOVE-QTY
016100             FROM TRANWRK-DEMAND-REM (WS-BEST-COL)
016200
016300         MOVE WS-BEST-COL TO WS-COL-IX
016400         PERFORM 2900-AUDIT-STEP-START THRU 2910-AUDIT-STEP-END
016500
016600         IF TRANWRK-DEMAND-REM (WS-BEST-COL) = 0
016700             MOVE 'N' TO TRANWRK-DEMAND-AVAIL (WS-BEST-COL)
016800         END-IF
016900     END-IF.
017000 2110-ROWMIN-CELL-END.
017100
017200 2200-SCAN-COL-START.
017300     IF TRANWRK-DEMAND-AVAIL (WS-COL-IX) = 'Y'
017400         IF NOT WS-FOUND-A-CELL
017500            OR TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
017600               < WS-BEST-COST
017700             MOVE WS-COL-IX TO WS-BEST-COL
017800             MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
017900                 TO WS-BEST-COST
018000             SET WS-FOUND-A-CELL TO TRUE
018100         END-IF
018200         ADD 1 TO WS-SCAN-COUNT
018300     END-IF.
018400 2210-SCAN-COL-END.
018500
018600 2900-AUDIT-STEP-START.
018700     ADD 1 TO TRANWRK-STEP-COUNT.
018800     IF TRANWRK-STEP-COUNT <= 200
018900         MOVE WS-ROW-IX TO WS-AUDIT-ROW-D
019000         MOVE WS-COL-IX TO WS-AUDIT-COL-D
019100         MOVE WS-MOVE-QTY TO WS-AUDIT-QTY-D
019200         MOVE WS-SCAN-COUNT TO WS-AUDIT-SCAN-D
019300         MOVE SPACES TO WS-AUDIT-LINE
019400         STRING 'ROWMIN ALLOCATE ' WS-AUDIT-QTY-D
019500             ' UNITS TO CELL (' WS-AUDIT-ROW-D ','
019600             WS-AUDIT-COL-D ') SCANNED ' WS-AUDIT-SCAN-D
019700             ' COLS'
019800             DELIMITED BY SIZE INTO WS-AUDIT-LINE
019900         MOVE WS-AUDIT-LINE
020000             TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
020100     END-IF.
020200 2910-AUDIT-STEP-END.
