000100*=============================================================*
000200*    TRANSUP  --  SUPPLY RECORD                               *
000300*    ONE RECORD PER TRANSPORTATION PROBLEM, FOLLOWING THE     *
000400*    COST ROWS.  ONE ENTRY PER SOURCE, CELLS BEYOND           *
000500*    TRANHDR-ROWS ARE UNUSED.                                 *
000600*                                                             *
000700*    AUTHOR   : R A MERCER                                    *
000800*    INSTALLED: OPERATIONS RESEARCH BATCH GROUP               *
000900*    WRITTEN  : 03/14/1984                                    *
001000*-------------------------------------------------------------*
001100*    CHANGE LOG                                               *
001200*    03/14/84 RAM  ORIGINAL LAYOUT - TR8401                   *
001300*-------------------------------------------------------------*
001400 01  TRANSUP-REC.
001500     03  TRANSUP-QTY             PIC 9(05)
001600                                  OCCURS 10 TIMES.
001700     03  FILLER                  PIC X(30).
