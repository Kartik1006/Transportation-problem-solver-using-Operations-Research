000100*=============================================================*
000200*    TRANCST  --  COST ROW RECORD                             *
000300*    ONE RECORD PER SOURCE ROW OF THE COST MATRIX, TRANHDR-   *
000400*    ROWS RECORDS FOLLOW EACH TRANHDR-REC.  CELLS BEYOND      *
000500*    TRANHDR-COLS ARE UNUSED AND CARRY ZERO.                  *
000600*                                                             *
000700*    AUTHOR   : R A MERCER                                    *
000800*    INSTALLED: OPERATIONS RESEARCH BATCH GROUP               *
000900*    WRITTEN  : 03/14/1984                                    *
001000*-------------------------------------------------------------*
001100*    CHANGE LOG                                               *
001200*    03/14/84 RAM  ORIGINAL LAYOUT - TR8401                   *
001300*    09/05/88 RAM  CONFIRMED 10-CELL MAXIMUM - TR8811          *
001400*-------------------------------------------------------------*
001500 01  TRANCST-REC.
001600     03  TRANCST-CELL            PIC 9(05)V99
001700                                  OCCURS 10 TIMES.
001800     03  FILLER                  PIC X(10).
