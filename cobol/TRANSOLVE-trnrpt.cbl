000100*=============================================================*
000200*    TRNRPT - SOLUTION REPORT WRITER                          *
000300*    CALLED FROM TRANMAIN ON EVERY OPEN/WRITE/TRAILER/CLOSE    *
000400*    EVENT.  THIS PROGRAM OWNS REPORT-FILE OUTRIGHT - IT IS    *
000500*    OPENED HERE ON THE FIRST CALL AND STAYS OPEN ACROSS       *
000600*    EVERY PROBLEM IN THE RUN SINCE TRANMAIN NEVER CANCELS     *
000700*    THIS PROGRAM BETWEEN PROBLEMS.  ON A WRITE CALL THIS      *
000800*    PROGRAM LOOKS AT TRANWRK-ERROR-FLAG ITSELF TO DECIDE      *
000900*    WHETHER TO PRINT JUST A REJECT LINE OR THE FULL SOLUTION  *
001000*    SECTIONS - TRANMAIN PASSES THE SAME FUNCTION CODE FOR     *
001100*    BOTH, SINCE THE TWO CALL SITES ARE ALREADY MUTUALLY       *
001200*    EXCLUSIVE ON THAT FLAG.                                   *
001300*                                                             *
001400*    IDENTIFICATION DIVISION.
001500 PROGRAM-ID. TRNRPT.
001600 AUTHOR. R A MERCER.
001700 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001800 DATE-WRITTEN. 03/28/1984.
001900 DATE-COMPILED.
002000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
002100*-------------------------------------------------------------*
002200*    CHANGE LOG                                               *
002300*    03/28/84 RAM  ORIGINAL PROGRAM - TR8401                  *
002400*    11/02/87 RAM  ADDED MODI INIT/FINAL/IMPROVEMENT LINES TO  *
002500*                  THE TOTALS SECTION - TR8734                *
002600*    02/11/89 RAM  ADDED ASSIGNMENT PAIRING SECTION FOR        *
002700*                  HUNGARIAN RESULTS - TR8902                 *
002800*    06/20/91 DJK  ADDED AUDIT TRAIL SECTION, PRINTED FROM     *
002900*                  TRANWRK-AUDIT-TABLE VERBATIM - TR9117       *
003000*    07/30/93 DJK  ADDED SUPPLY/DEMAND CHECK BLOCK - TR9308    *
003100*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS         *
003200*                  PROGRAM, NO CHANGE REQUIRED - Y2K0091       *
003300*    02/19/26 TMK  WS-TRAILER-LINE-X DID NOT RE-BALANCE TO 40  *
003400*                  BYTES - FILL2 SHORTENED TO X(05) - TR2602  *
003500*    02/19/26 TMK  WS-RPT-SCAN-VAL / WS-RPT-STEP-VAL WERE SET   *
003600*                  BUT NEVER READ BACK - NOW COMPARED AFTER THE *
003700*                  AUDIT DUMP TO FLAG A TRUNCATED TRAIL - TR2604*
003800*    02/19/26 TMK  AN EMPTY ALLOCATION CELL PRINTED A BARE DASH   *
003900*                  WITH NO COST AT ALL - 2460 NOW PAIRS THE DASH  *
004000*                  WITH ITS COST IN PARENS, THE SAME CELL WIDTH   *
004100*                  AN ALLOCATED CELL'S DIGITS WOULD HAVE USED -   *
004200*                  TR2605                                         *
004300*-------------------------------------------------------------*
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT REPORT-FILE
005300         ASSIGN TO RPTFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-STAT-RPTFILE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  REPORT-FILE
006100     RECORD CONTAINS 132 CHARACTERS
006200     RECORDING MODE IS F.
006300     COPY TRANRLN.
006400
006500 WORKING-STORAGE SECTION.
006600 77  WS-STAT-RPTFILE          PIC X(02)   VALUE SPACE.
006700     88  WS-STAT-RPTFILE-OK       VALUE '00'.
006800
006900 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
007000 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
007100 77  WS-STEP-IX               PIC 9(04)   COMP   VALUE 0.
007200
007300*    SCRATCH BUFFER FOR BUILDING A CHECK-BLOCK LINE'S FIRST     *
007400*    NUMBER BEFORE THE SECOND NUMBER IS MOVED IN BEHIND IT.     *
007500 77  WS-CELL-SCRATCH          PIC X(06)   VALUE SPACES.
007600
007700 77  WS-CELL-TEXT             PIC Z(5)9.
007800 77  WS-COL-HDR-TEXT          PIC ZZ9.
007900
008000*    UNIT-COST EDIT FIELD FOR THE COST LINE PRINTED UNDER EACH  *
008100*    ALLOCATION ROW (CELL WIDTH WON'T TAKE QTY AND COST ON ONE  *
008200*    LINE, SO THE COST IS A SEPARATE LINE IN PARENS UNDERNEATH).*
008300 77  WS-ALLOC-COST-TEXT       PIC ZZZZ9.99.
008400 77  WS-ALLOC-COST-LIT        PIC X(11).
008500
008600*    RUN-TOTALS LINE, REDEFINED SO 3000-WRITE-TRLR CAN BUILD    *
008700*    THE PROCESSED/REJECTED TRAILER TEXT FIELD BY FIELD RATHER  *
008800*    THAN ONE LONG STRING STATEMENT.  FILL2 IS ONE BYTE SHORT   *
008900*    OF FILL1'S WIDTH SO THE GROUP LANDS ON THE BASE'S FORTY    *
009000*    BYTES - TR2602.                                            *
009100 01  WS-TRAILER-LINE          PIC X(40)   VALUE SPACES.
009200 01  WS-TRAILER-LINE-X REDEFINES WS-TRAILER-LINE.
009300     05  WS-TRAILER-LIT       PIC X(20).
009400     05  WS-TRAILER-PROC      PIC ZZZZ9.
009500     05  WS-TRAILER-FILL1     PIC X(05).
009600     05  WS-TRAILER-REJ       PIC ZZZZ9.
009700     05  WS-TRAILER-FILL2     PIC X(05).
009800
009900*    2600-WRITE-AUDIT CAPS THE PRINTED TRAIL AT 200 LINES EVEN    *
010000*    WHEN A LONG HUNGARIAN RUN RECORDS MORE STEPS THAN THAT.     *
010100*    WS-RPT-STEP-VAL HOLDS HOW MANY STEPS WERE ACTUALLY          *
010200*    RECORDED AND WS-RPT-SCAN-VAL HOLDS HOW MANY GOT PRINTED,    *
010300*    SO 3000-WRITE-TRLR CAN FLAG A RUN WHERE THE TWO DIFFER      *
010400*    INSTEAD OF LEAVING A SILENTLY TRUNCATED TRAIL - TR2604.     *
010500 01  WS-RPT-SCAN-VAL           PIC 9(05)   VALUE 0.
010600 01  WS-RPT-SCAN-VAL-X REDEFINES WS-RPT-SCAN-VAL.
010700     05  WS-RPT-SCAN-VAL-D1    PIC 9(01).
010800     05  WS-RPT-SCAN-VAL-D4    PIC 9(04).
010900
011000 01  WS-RPT-STEP-VAL           PIC 9(04)   VALUE 0.
011100 01  WS-RPT-STEP-VAL-X REDEFINES WS-RPT-STEP-VAL.
011200     05  WS-RPT-STEP-VAL-D1    PIC 9(01).
011300     05  WS-RPT-STEP-VAL-D3    PIC 9(03).
011400
011500 LINKAGE SECTION.
011600 COPY TRANWRK.
011700*    ---------------------------------------------------------*
011800*    WS-RPT-FUNCTION.  SAME LAYOUT AS THE COPY OF THE SAME     *
011900*    NAME IN TRANMAIN'S WORKING-STORAGE - THE 88-LEVELS MUST   *
012000*    MATCH EXACTLY OR THE EVALUATE BELOW WOULD NEVER FIRE.      *
012100*    ---------------------------------------------------------*
012200 77  WS-RPT-FUNCTION          PIC X(01).
012300     88  WS-RPT-FN-OPEN            VALUE 'O'.
012400     88  WS-RPT-FN-WRITE           VALUE 'W'.
012500     88  WS-RPT-FN-TRAILER         VALUE 'T'.
012600     88  WS-RPT-FN-CLOSE           VALUE 'C'.
012700
012800 PROCEDURE DIVISION USING TRANWRK-AREA WS-RPT-FUNCTION.
012900*0000-MAIN-START
013000     EVALUATE TRUE
013100         WHEN WS-RPT-FN-OPEN
013200             PERFORM 1000-OPEN-RPT-START THRU 1010-OPEN-RPT-END
013300         WHEN WS-RPT-FN-WRITE
013400             PERFORM 2000-WRITE-RPT-START THRU 2010-WRITE-RPT-END
013500         WHEN WS-RPT-FN-TRAILER
013600             PERFORM 3000-WRITE-TRLR-START THRU 3010-WRITE-TRLR-END
013700         WHEN WS-RPT-FN-CLOSE
013800             PERFORM 4000-CLOSE-RPT-START THRU 4010-CLOSE-RPT-END
013900     END-EVALUATE.
014000*0000-MAIN-END
014100     GOBACK.
014200
014300 1000-OPEN-RPT-START.
014400     OPEN OUTPUT REPORT-FILE.
014500 1010-OPEN-RPT-END.
014600
014700*    ---------------------------------------------------------*
014800*    2000-WRITE-RPT - THE FLAG TRANMAIN SET BEFORE THE CALL    *
014900*    TELLS US ALL WE NEED: IF THE PROBLEM IS IN ERROR WE WERE  *
015000*    CALLED FROM THE REJECT PATH AND ONLY PRINT A BANNER AND   *
015100*    THE ERROR TEXT; OTHERWISE WE WERE CALLED FROM THE NORMAL  *
015200*    PATH AND PRINT THE FULL SET OF SOLUTION SECTIONS.         *
015300*    ---------------------------------------------------------*
015400 2000-WRITE-RPT-START.
015500     IF TRANWRK-IN-ERROR
015600         PERFORM 2100-WRITE-REJECT-START
015700            THRU 2110-WRITE-REJECT-END
015800     ELSE
015900         PERFORM 2200-WRITE-BANNER-START
016000            THRU 2210-WRITE-BANNER-END
016100         IF TRANWRK-IS-TRANSPORT
016200             PERFORM 2300-WRITE-BALANCE-START
016300                THRU 2310-WRITE-BALANCE-END
016400             PERFORM 2400-WRITE-ALLOC-START
016500                THRU 2410-WRITE-ALLOC-END
016600             PERFORM 2500-WRITE-CHECKS-START
016700                THRU 2510-WRITE-CHECKS-END
016800         ELSE
016900             PERFORM 2700-WRITE-ASSIGN-START
017000                THRU 2710-WRITE-ASSIGN-END
017100         END-IF
017200         PERFORM 2600-WRITE-AUDIT-START
017300            THRU 2610-WRITE-AUDIT-END
017400         PERFORM 2800-WRITE-TOTALS-START
017500            THRU 2810-WRITE-TOTALS-END
017600     END-IF.
017700 2010-WRITE-RPT-END.
017800
017900 2100-WRITE-REJECT-START.
018000     MOVE SPACES TO TRANRLN-AUDIT.
018100     MOVE 'REJECTED' TO TRANRLN-AU-STEPLIT.
018200     MOVE TRANWRK-PROB-NO TO TRANRLN-AU-STEPNO.
018300     MOVE TRANWRK-ERROR-MSG TO TRANRLN-AU-TEXT.
018400     WRITE TRANRLN-REC.
018500 2110-WRITE-REJECT-END.
018600
018700 2200-WRITE-BANNER-START.
018800     MOVE SPACES TO TRANRLN-BANNER.
018900     MOVE 'PROBLEM NO.' TO TRANRLN-B-TAG.
019000     MOVE TRANWRK-PROB-NO TO TRANRLN-B-NO.
019100     MOVE 'TYPE' TO TRANRLN-B-TYPELIT.
019200     IF TRANWRK-IS-TRANSPORT
019300         MOVE 'TRANSPORTATION' TO TRANRLN-B-TYPE
019400     ELSE
019500         MOVE 'ASSIGNMENT' TO TRANRLN-B-TYPE
019600     END-IF.
019700     MOVE 'METHOD' TO TRANRLN-B-METHLIT.
019800     EVALUATE TRANWRK-METHOD
019900         WHEN 'N' MOVE 'NORTHWEST CORNER' TO TRANRLN-B-METHOD
020000         WHEN 'L' MOVE 'LEAST COST'       TO TRANRLN-B-METHOD
020100         WHEN 'V' MOVE 'VOGEL APPROX'     TO TRANRLN-B-METHOD
020200         WHEN 'R' MOVE 'ROW MINIMA'       TO TRANRLN-B-METHOD
020300         WHEN 'H' MOVE 'HUNGARIAN'        TO TRANRLN-B-METHOD
020400         WHEN OTHER MOVE SPACES           TO TRANRLN-B-METHOD
020500     END-EVALUATE.
020600     MOVE 'MODI USED' TO TRANRLN-B-MODILIT.
020700     IF TRANWRK-MODI-WANTED
020800         MOVE 'YES' TO TRANRLN-B-MODI
020900     ELSE
021000         MOVE 'NO ' TO TRANRLN-B-MODI
021100     END-IF.
021200     WRITE TRANRLN-REC.
021300 2210-WRITE-BANNER-END.
021400
021500*    ---------------------------------------------------------*
021600*    2300-WRITE-BALANCE - ONE LINE NOTING WHETHER A DUMMY ROW  *
021700*    OR COLUMN WAS ADDED BY TRANMAIN TO BALANCE THE PROBLEM.   *
021800*    ---------------------------------------------------------*
021900 2300-WRITE-BALANCE-START.
022000     MOVE SPACES TO TRANRLN-AUDIT.
022100     MOVE 'BALANCE' TO TRANRLN-AU-STEPLIT.
022200     MOVE 0 TO TRANRLN-AU-STEPNO.
022300     IF TRANWRK-DUMMY-ROW
022400         MOVE TRANWRK-DUMMY-QTY TO WS-CELL-TEXT
022500         STRING 'DUMMY SOURCE ROW ADDED, QUANTITY '
022600             WS-CELL-TEXT
022700             DELIMITED BY SIZE INTO TRANRLN-AU-TEXT
022800     ELSE
022900         IF TRANWRK-DUMMY-COL
023000             MOVE TRANWRK-DUMMY-QTY TO WS-CELL-TEXT
023100             STRING 'DUMMY DESTINATION COLUMN ADDED, QUANTITY '
023200                 WS-CELL-TEXT
023300                 DELIMITED BY SIZE INTO TRANRLN-AU-TEXT
023400         ELSE
023500             MOVE 'PROBLEM WAS ALREADY BALANCED, NO DUMMY ADDED'
023600                 TO TRANRLN-AU-TEXT
023700         END-IF
023800     END-IF.
023900     WRITE TRANRLN-REC.
024000 2310-WRITE-BALANCE-END.
024100
024200*    ---------------------------------------------------------*
024300*    2400-WRITE-ALLOC - THE CURRENT BASIC FEASIBLE SOLUTION,   *
024400*    A COLUMN HEADER LINE FOLLOWED BY ONE LINE PER SOURCE ROW. *
024500*    ---------------------------------------------------------*
024600 2400-WRITE-ALLOC-START.
024700     MOVE SPACES TO TRANRLN-ALLOC.
024800     MOVE 'COLUMN ->' TO TRANRLN-A-ROWLAB.
024900     PERFORM 2420-ALLOC-HDR-CELL-START
025000        THRU 2430-ALLOC-HDR-CELL-END
025100        VARYING WS-COL-IX FROM 1 BY 1
025200        UNTIL WS-COL-IX > TRANWRK-COLS.
025300     WRITE TRANRLN-REC.
025400
025500     PERFORM 2440-ALLOC-ROW-START THRU 2450-ALLOC-ROW-END
025600         VARYING WS-ROW-IX FROM 1 BY 1
025700         UNTIL WS-ROW-IX > TRANWRK-ROWS.
025800 2410-WRITE-ALLOC-END.
025900
026000 2420-ALLOC-HDR-CELL-START.
026100     IF TRANWRK-DUMMY-COL AND WS-COL-IX > TRANWRK-ORIG-COLS
026200         MOVE '  DUMMY' TO TRANRLN-A-CELL (WS-COL-IX)
026300     ELSE
026400         MOVE WS-COL-IX TO WS-COL-HDR-TEXT
026500         MOVE WS-COL-HDR-TEXT TO TRANRLN-A-CELL (WS-COL-IX)
026600     END-IF.
026700 2430-ALLOC-HDR-CELL-END.
026800
026900 2440-ALLOC-ROW-START.
027000     MOVE SPACES TO TRANRLN-ALLOC.
027100     IF TRANWRK-DUMMY-ROW AND WS-ROW-IX > TRANWRK-ORIG-ROWS
027200         MOVE 'SOURCE DUMMY' TO TRANRLN-A-ROWLAB
027300     ELSE
027400         MOVE WS-ROW-IX TO WS-COL-HDR-TEXT
027500         STRING 'SOURCE ' WS-COL-HDR-TEXT
027600             DELIMITED BY SIZE INTO TRANRLN-A-ROWLAB
027700     END-IF.
027800     PERFORM 2460-ALLOC-DATA-CELL-START
027900        THRU 2470-ALLOC-DATA-CELL-END
028000        VARYING WS-COL-IX FROM 1 BY 1
028100        UNTIL WS-COL-IX > TRANWRK-COLS.
028200     WRITE TRANRLN-REC.
028300
028400     MOVE SPACES TO TRANRLN-ALLOC.
028500     MOVE '  COST' TO TRANRLN-A-ROWLAB.
028600     PERFORM 2480-ALLOC-COST-CELL-START
028700        THRU 2490-ALLOC-COST-CELL-END
028800        VARYING WS-COL-IX FROM 1 BY 1
028900        UNTIL WS-COL-IX > TRANWRK-COLS.
029000     WRITE TRANRLN-REC.
029100 2450-ALLOC-ROW-END.
029200
029300*    AN ALLOCATED CELL'S 6-DIGIT QUANTITY (WS-CELL-TEXT) ALREADY   *
029400*    FILLS MOST OF THE 11-BYTE CELL, SO ITS COST STAYS PAIRED ON  *
029500*    THE "  COST" LINE WRITTEN RIGHT BELOW THIS ONE.  AN EMPTY    *
029600*    CELL HAS NO QUANTITY TO DISPLAY, THOUGH, SO THE FREED-UP      *
029700*    ROOM IS USED TO PAIR THE DASH WITH ITS COST RIGHT HERE -     *
029800*    "-(" + AN 8-BYTE EDITED COST + ")" RUNS EXACTLY 11 BYTES,    *
029900*    FITTING THE CELL WITH NO TRUNCATION - TR2605.                *
030000 2460-ALLOC-DATA-CELL-START.
030100     IF TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX) = 0
030200         MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
030300             TO WS-ALLOC-COST-TEXT
030400         MOVE SPACES TO WS-ALLOC-COST-LIT
030500         STRING '-(' WS-ALLOC-COST-TEXT ')'
030600             DELIMITED BY SIZE INTO WS-ALLOC-COST-LIT
030700         MOVE WS-ALLOC-COST-LIT TO TRANRLN-A-CELL (WS-COL-IX)
030800     ELSE
030900         MOVE TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX) TO WS-CELL-TEXT
031000         MOVE WS-CELL-TEXT TO TRANRLN-A-CELL (WS-COL-IX)
031100     END-IF.
031200 2470-ALLOC-DATA-CELL-END.
031300
031400*    2480-ALLOC-COST-CELL PRINTS EVERY CELL'S UNIT COST IN PARENS *
031500*    UNDERNEATH THE QUANTITY LINE, ALLOCATED OR NOT - THE 11-BYTE *
031600*    CELL WIDTH WON'T HOLD A 6-DIGIT QUANTITY AND A PARENTHESIZED *
031700*    COST ON ONE LINE TOGETHER, SO AN ALLOCATED CELL'S COST GETS  *
031800*    ITS OWN LINE UNDER THE ROW RATHER THAN BEING TRUNCATED OR     *
031900*    SQUEEZED IN - SAME SPLIT-LINE HABIT AS A CRAMPED COLUMNAR    *
032000*    REPORT GETS ANYWHERE ELSE IN THIS SHOP.  (AN EMPTY CELL'S    *
032100*    COST IS ALSO REPEATED HERE FOR COLUMN-TO-COLUMN CONSISTENCY  *
032200*    DOWN THE LINE, EVEN THOUGH 2460 ABOVE ALREADY PAIRED IT WITH *
032300*    THE DASH.)                                                   *
032400 2480-ALLOC-COST-CELL-START.
032500     MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX) TO WS-ALLOC-COST-TEXT.
032600     MOVE SPACES TO WS-ALLOC-COST-LIT.
032700     STRING '(' WS-ALLOC-COST-TEXT ')'
032800         DELIMITED BY SIZE INTO WS-ALLOC-COST-LIT.
032900     MOVE WS-ALLOC-COST-LIT TO TRANRLN-A-CELL (WS-COL-IX).
033000 2490-ALLOC-COST-CELL-END.
033100
033200*    ---------------------------------------------------------*
033300*    2500-WRITE-CHECKS - SUPPLY/DEMAND CHECK BLOCK, ONE LINE   *
033400*    PER ROW COMPARING ALLOCATED TOTAL AGAINST ORIGINAL SUPPLY *
033500*    AND ONE LINE PER COLUMN AGAINST ORIGINAL DEMAND.          *
033600*    ---------------------------------------------------------*
033700 2500-WRITE-CHECKS-START.
033800     PERFORM 2520-CHECK-SUP-LINE-START
033900        THRU 2530-CHECK-SUP-LINE-END
034000        VARYING WS-ROW-IX FROM 1 BY 1
034100        UNTIL WS-ROW-IX > TRANWRK-ROWS.
034200     PERFORM 2540-CHECK-DEM-LINE-START
034300        THRU 2550-CHECK-DEM-LINE-END
034400        VARYING WS-COL-IX FROM 1 BY 1
034500        UNTIL WS-COL-IX > TRANWRK-COLS.
034600 2510-WRITE-CHECKS-END.
034700
034800 2520-CHECK-SUP-LINE-START.
034900     MOVE SPACES TO TRANRLN-AUDIT.
035000     MOVE 'SUPPLY' TO TRANRLN-AU-STEPLIT.
035100     MOVE WS-ROW-IX TO TRANRLN-AU-STEPNO.
035200     MOVE TRANWRK-SUPPLY-ALLOC (WS-ROW-IX) TO WS-CELL-TEXT.
035300     MOVE WS-CELL-TEXT TO WS-CELL-SCRATCH.
035400     MOVE TRANWRK-SUPPLY-QTY (WS-ROW-IX) TO WS-CELL-TEXT.
035500     STRING 'ALLOCATED ' WS-CELL-SCRATCH
035600         ' VS SUPPLY ' WS-CELL-TEXT
035700         DELIMITED BY SIZE INTO TRANRLN-AU-TEXT.
035800     WRITE TRANRLN-REC.
035900 2530-CHECK-SUP-LINE-END.
036000
036100 2540-CHECK-DEM-LINE-START.
036200     MOVE SPACES TO TRANRLN-AUDIT.
036300     MOVE 'DEMAND' TO TRANRLN-AU-STEPLIT.
036400     MOVE WS-COL-IX TO TRANRLN-AU-STEPNO.
036500     MOVE TRANWRK-DEMAND-ALLOC (WS-COL-IX) TO WS-CELL-TEXT.
036600     MOVE WS-CELL-TEXT TO WS-CELL-SCRATCH.
036700     MOVE TRANWRK-DEMAND-QTY (WS-COL-IX) TO WS-CELL-TEXT.
036800     STRING 'ALLOCATED ' WS-CELL-SCRATCH
036900         ' VS DEMAND ' WS-CELL-TEXT
037000         DELIMITED BY SIZE INTO TRANRLN-AU-TEXT.
037100     WRITE TRANRLN-REC.
037200 2550-CHECK-DEM-LINE-END.
037300
037400*    ---------------------------------------------------------*
037500*    2600-WRITE-AUDIT - THE STEP-BY-STEP TRAIL LEFT BY THE     *
037600*    HEURISTIC, MODI AND HUNGARIAN SUBPROGRAMS, PRINTED         *
037700*    VERBATIM IN THE ORDER IT WAS RECORDED.                    *
037800*    ---------------------------------------------------------*
037900 2600-WRITE-AUDIT-START.
038000     PERFORM 2620-AUDIT-LINE-START THRU 2630-AUDIT-LINE-END
038100         VARYING WS-STEP-IX FROM 1 BY 1
038200         UNTIL WS-STEP-IX > TRANWRK-STEP-COUNT
038300            OR WS-STEP-IX > 200.
038400     MOVE TRANWRK-STEP-COUNT TO WS-RPT-STEP-VAL.
038500     COMPUTE WS-RPT-SCAN-VAL = WS-STEP-IX - 1.
038600 2610-WRITE-AUDIT-END.
038700
038800 2620-AUDIT-LINE-START.
038900     MOVE SPACES TO TRANRLN-AUDIT.
039000     MOVE 'STEP' TO TRANRLN-AU-STEPLIT.
039100     MOVE WS-STEP-IX TO TRANRLN-AU-STEPNO.
039200     MOVE TRANWRK-AUDIT-ENTRY (WS-STEP-IX) TO TRANRLN-AU-TEXT.
039300     WRITE TRANRLN-REC.
039400 2630-AUDIT-LINE-END.
039500
039600*    ---------------------------------------------------------*
039700*    2700-WRITE-ASSIGN - WORKER/JOB PAIRING LINES PRODUCED BY  *
039800*    TRNHUNG, ONE LINE PER ROW THAT CARRIED AN ASSIGNMENT.     *
039900*    ---------------------------------------------------------*
040000 2700-WRITE-ASSIGN-START.
040100     PERFORM 2720-ASSIGN-LINE-START THRU 2730-ASSIGN-LINE-END
040200         VARYING WS-ROW-IX FROM 1 BY 1
040300         UNTIL WS-ROW-IX > TRANWRK-ROWS.
040400 2710-WRITE-ASSIGN-END.
040500
040600 2720-ASSIGN-LINE-START.
040700     IF TRANWRK-ASSIGN-COL (WS-ROW-IX) NOT = 0
040800         MOVE SPACES TO TRANRLN-ASSIGN
040900         MOVE 'ASSIGN' TO TRANRLN-AS-LIT1
041000         MOVE WS-ROW-IX TO TRANRLN-AS-WRKR
041100         MOVE 'WORKER' TO TRANRLN-AS-LIT2
041200         MOVE 'TO JOB' TO TRANRLN-AS-LIT3
041300         MOVE TRANWRK-ASSIGN-COL (WS-ROW-IX) TO TRANRLN-AS-JOB
041400         MOVE 'AT COST' TO TRANRLN-AS-LIT4
041500         MOVE TRANWRK-COST-CELL
041600             (WS-ROW-IX TRANWRK-ASSIGN-COL (WS-ROW-IX))
041700             TO TRANRLN-AS-COST
041800         WRITE TRANRLN-REC
041900     END-IF.
042000 2730-ASSIGN-LINE-END.
042100
042200*    ---------------------------------------------------------*
042300*    2800-WRITE-TOTALS - FINAL COST, PLUS THE MODI INIT/FINAL/ *
042400*    IMPROVEMENT LINES WHEN MODI WAS ACTUALLY RUN.             *
042500*    ---------------------------------------------------------*
042600 2800-WRITE-TOTALS-START.
042700     MOVE SPACES TO TRANRLN-TOTALS.
042800     MOVE 'TOTAL COST' TO TRANRLN-T-LABEL.
042900     MOVE TRANWRK-FINAL-COST TO TRANRLN-T-AMOUNT.
043000     WRITE TRANRLN-REC.
043100
043200     IF TRANWRK-IS-TRANSPORT AND TRANWRK-MODI-WANTED
043300         MOVE SPACES TO TRANRLN-TOTALS
043400         MOVE 'INITIAL COST' TO TRANRLN-T-LABEL
043500         MOVE TRANWRK-INIT-COST TO TRANRLN-T-AMOUNT
043600         WRITE TRANRLN-REC
043700
043800         MOVE SPACES TO TRANRLN-TOTALS
043900         MOVE 'IMPROVEMENT' TO TRANRLN-T-LABEL
044000         MOVE TRANWRK-IMPROVEMENT TO TRANRLN-T-AMOUNT
044100         WRITE TRANRLN-REC
044200
044300         MOVE SPACES TO TRANRLN-AUDIT
044400         MOVE 'MODI' TO TRANRLN-AU-STEPLIT
044500         MOVE 0 TO TRANRLN-AU-STEPNO
044600         IF TRANWRK-IS-CONVERGED
044700             MOVE 'SOLUTION CONVERGED TO OPTIMUM' TO TRANRLN-AU-TEXT
044800         ELSE
044900             MOVE 'ITERATION LIMIT REACHED BEFORE CONVERGENCE'
045000                 TO TRANRLN-AU-TEXT
045100         END-IF
045200         WRITE TRANRLN-REC
045300     END-IF.
045400 2810-WRITE-TOTALS-END.
045500
045600*    ---------------------------------------------------------*
045700*    3000-WRITE-TRLR - END-OF-RUN LINE SHOWING HOW MANY        *
045800*    PROBLEMS WERE PROCESSED AND HOW MANY WERE REJECTED.       *
045900*    ---------------------------------------------------------*
046000 3000-WRITE-TRLR-START.
046100     MOVE SPACES TO TRANRLN-TOTALS.
046200     MOVE 'RUN TOTALS' TO TRANRLN-T-LABEL.
046300     MOVE TRANWRK-PROB-PROCESSED TO TRANRLN-T-AMOUNT.
046400     WRITE TRANRLN-REC.
046500
046600     MOVE SPACES TO WS-TRAILER-LINE.
046700     MOVE 'PROBLEMS PROCESSED :' TO WS-TRAILER-LIT.
046800     MOVE TRANWRK-PROB-PROCESSED TO WS-TRAILER-PROC.
046900     MOVE SPACES TO TRANRLN-AUDIT.
047000     MOVE 'TRAILR' TO TRANRLN-AU-STEPLIT.
047100     MOVE 0 TO TRANRLN-AU-STEPNO.
047200     MOVE WS-TRAILER-LINE TO TRANRLN-AU-TEXT.
047300     WRITE TRANRLN-REC.
047400
047500     MOVE SPACES TO WS-TRAILER-LINE.
047600     MOVE 'PROBLEMS REJECTED  :' TO WS-TRAILER-LIT.
047700     MOVE TRANWRK-PROB-REJECTED TO WS-TRAILER-REJ.
047800     MOVE SPACES TO TRANRLN-AUDIT.
047900     MOVE 'TRAILR' TO TRANRLN-AU-STEPLIT.
048000     MOVE 0 TO TRANRLN-AU-STEPNO.
048100     MOVE WS-TRAILER-LINE TO TRANRLN-AU-TEXT.
048200     WRITE TRANRLN-REC.
048300
048400     IF WS-RPT-STEP-VAL NOT = WS-RPT-SCAN-VAL
048500         MOVE SPACES TO TRANRLN-AUDIT
048600         MOVE 'TRAILR' TO TRANRLN-AU-STEPLIT
048700         MOVE 0 TO TRANRLN-AU-STEPNO
048800         STRING 'AUDIT TRAIL TRUNCATED - '
048900             WS-RPT-STEP-VAL ' STEPS RECORDED, '
049000             WS-RPT-SCAN-VAL ' PRINTED'
049100             DELIMITED BY SIZE INTO TRANRLN-AU-TEXT
049200         WRITE TRANRLN-REC
049300     END-IF.
049400 3010-WRITE-TRLR-END.
049500
049600 4000-CLOSE-RPT-START.
049700     CLOSE REPORT-FILE.
049800 4010-CLOSE-RPT-END.
