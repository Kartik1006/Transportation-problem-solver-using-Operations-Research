000100*=============================================================*
000200*    TRNHUNG - HUNGARIAN ALGORITHM, SQUARE ASSIGNMENT PROBLEM *
000300*    CALLED FROM TRANMAIN WHEN PROB-TYPE IS 'A'.  REDUCES THE *
000400*    COST MATRIX BY ROW THEN COLUMN, COVERS THE ZERO CELLS    *
000500*    WITH A MINIMUM SET OF LINES, AND EITHER EXTRACTS A       *
000600*    COMPLETE ASSIGNMENT OR ADJUSTS THE UNCOVERED CELLS AND   *
000700*    TRIES AGAIN.                                              *
000800*                                                             *
000900*    IDENTIFICATION DIVISION.
001000 PROGRAM-ID. TRNHUNG.
001100 AUTHOR. R A MERCER.
001200 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001300 DATE-WRITTEN. 06/01/1984.
001400 DATE-COMPILED.
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001600*-------------------------------------------------------------*
001700*    CHANGE LOG                                               *
001800*    06/01/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001900*    02/11/89 RAM  RED-COST TABLE SEPARATED FROM THE ORIGINAL  *
002000*                  COST MATRIX SO THE FINAL TOTAL STILL ADDS   *
002100*                  UP AGAINST REAL UNIT COSTS - TR8902          *
002200*    06/20/91 DJK  ROW WINS A TIE AGAINST A COLUMN WHEN         *
002300*                  COVERING, PER METHOD SPEC - TR9117           *
002400*    07/30/93 DJK  ASSIGNMENT EXTRACTION NOW ORDERED BY         *
002500*                  ASCENDING ZERO COUNT PER ROW - TR9308         *
002600*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS          *
002700*                  PROGRAM, NO CHANGE REQUIRED - Y2K0091        *
002800*    02/19/26 TMK  WS-MIN-UNCOVERED-X MAG WAS KEPT IN 9(5)V99    *
002900*                  SHAPE, OVERSIZING THE REDEFINE BY ONE BYTE -  *
003000*                  SHORTENED TO A FLAT 9(6) - TR2602             *
003100*-------------------------------------------------------------*
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
004100 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004200 77  WS-IX                    PIC 9(02)   COMP   VALUE 0.
004300 77  WS-JX                    PIC 9(02)   COMP   VALUE 0.
004400
004500 77  WS-ROW-MIN               PIC S9(5)V99       VALUE 0.
004600 77  WS-COL-MIN               PIC S9(5)V99       VALUE 0.
004700 77  WS-FOUND-ONE             PIC X(01)   VALUE 'N'.
004800     88  WS-FOUND-A-VALUE         VALUE 'Y'.
004900
005000 77  WS-ASSIGNED              PIC X(01)   VALUE 'N'.
005100     88  WS-GOT-FULL-ASSIGN       VALUE 'Y'.
005200 01  WS-ROUND-COUNT           PIC 9(02)   COMP   VALUE 0.
005300
005400*    --------------------- COVERING WORK --------------------*
005500 77  WS-ANY-ZERO              PIC X(01)   VALUE 'N'.
005600     88  WS-ANY-UNCOVERED-ZERO    VALUE 'Y'.
005700 77  WS-MAX-ROW-IX            PIC 9(02)   COMP   VALUE 0.
005800 77  WS-MAX-ROW-CNT           PIC 9(02)   COMP   VALUE 0.
005900 77  WS-MAX-COL-IX            PIC 9(02)   COMP   VALUE 0.
006000 77  WS-MAX-COL-CNT           PIC 9(02)   COMP   VALUE 0.
006100
006200*    --------------------- ASSIGNMENT EXTRACTION WORK ---------*
006300 01  WS-COL-ASSIGNED-TABLE.
006400     05  WS-COL-ASSIGNED      PIC X(01)   OCCURS 10 TIMES.
006500 01  WS-COL-ASSIGNED-X REDEFINES WS-COL-ASSIGNED-TABLE
006600                               PIC X(10).
006700
006800 01  WS-ROW-ZCOUNT            PIC 9(02)   COMP
006900                                OCCURS 10 TIMES.
007000 01  WS-ROW-ORDER             PIC 9(02)   COMP
007100                                OCCURS 10 TIMES.
007200 01  WS-ROW-ORDER-DONE-TABLE.
007300     05  WS-ROW-ORDER-DONE    PIC X(01)   OCCURS 10 TIMES.
007400 77  WS-ASSIGN-COUNT          PIC 9(02)   COMP   VALUE 0.
007500 77  WS-ASSIGN-ROW            PIC 9(02)   COMP   VALUE 0.
007600 77  WS-BEST-ZCNT-IX          PIC 9(02)   COMP   VALUE 0.
007700 77  WS-BEST-ZCNT             PIC 9(02)   COMP   VALUE 0.
007800
007900*    --------------------- ADJUST WORK -------------------------*
008000*    SIGN/MAGNITUDE VIEW BELOW - MAG IS A FLAT PIC 9(6), ONE     *
008100*    DIGIT POSITION SHORT OF THE BASE'S SEVEN, SO SIGN(1)+MAG(6) *
008200*    LANDS ON THE BASE'S SEVEN-BYTE DISPLAY SIZE - TR2602.       *
008300 01  WS-MIN-UNCOVERED         PIC S9(5)V99       VALUE 0.
008400 01  WS-MIN-UNCOVERED-X REDEFINES WS-MIN-UNCOVERED.
008500     05  WS-MIN-UNCOVERED-SIGN    PIC S9.
008600     05  WS-MIN-UNCOVERED-MAG     PIC 9(6).
008700 01  WS-ROUND-COUNT-X REDEFINES WS-ROUND-COUNT.
008800     05  FILLER                   PIC 9(01).
008900     05  WS-ROUND-COUNT-LOW       PIC 9(01).
009000
009100 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
009200 77  WS-AUDIT-ROW-D           PIC Z9.
009300 77  WS-AUDIT-COL-D           PIC Z9.
009400
009500 LINKAGE SECTION.
009600 COPY TRANWRK.
009700
009800 PROCEDURE DIVISION USING TRANWRK-AREA.
009900*0000-MAIN-START
010000     PERFORM 1000-INIT-REDUCE-START THRU 1010-INIT-REDUCE-END.
010100     PERFORM 2000-ROW-REDUCE-START THRU 2010-ROW-REDUCE-END.
010200     PERFORM 3000-COL-REDUCE-START THRU 3010-COL-REDUCE-END.
010300
010400     SET WS-GOT-FULL-ASSIGN TO FALSE.
010500     PERFORM 4000-SOLVE-ROUND-START THRU 4010-SOLVE-ROUND-END
010600         UNTIL WS-GOT-FULL-ASSIGN OR WS-ROUND-COUNT > 50.
010700
010800     PERFORM 9000-CALC-TOTAL-START THRU 9010-CALC-TOTAL-END.
010900*0000-MAIN-END
011000     GOBACK.
011100
011200*    ---------------------------------------------------------*
011300*    1000 - LOAD THE REDUCED-COST WORKING COPY FROM THE         *
011400*    ORIGINAL COST MATRIX.  THE ORIGINAL IS LEFT UNTOUCHED SO   *
011500*    THE FINAL TOTAL CAN BE SUMMED AGAINST REAL UNIT COSTS.     *
011600*    ---------------------------------------------------------*
011700 1000-INIT-REDUCE-START.
011800     PERFORM 1100-INIT-REDUCE-ROW-START
011900        THRU 1110-INIT-REDUCE-ROW-END
012000        VARYING WS-ROW-IX FROM 1 BY 1
012100        UNTIL WS-ROW-IX > TRANWRK-ROWS.
012200 1010-INIT-REDUCE-END.
012300
012400 1100-INIT-REDUCE-ROW-START.
012500     PERFORM 1120-INIT-REDUCE-CELL-START
012600        THRU 1130-INIT-REDUCE-CELL-END
012700        VARYING WS-COL-IX FROM 1 BY 1
012800        UNTIL WS-COL-IX > TRANWRK-COLS.
012900 1110-INIT-REDUCE-ROW-END.
013000
013100 1120-INIT-REDUCE-CELL-START.
013200     MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
013300         TO TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX).
013400 1130-INIT-REDUCE-CELL-END.
013500
013600*    ---------------------------------------------------------*
013700*    2000 - ROW REDUCTION: SUBTRACT EACH ROW'S MINIMUM FROM     *
013800*    EVERY CELL IN THAT ROW.                                   *
013900*    ---------------------------------------------------------*
014000 2000-ROW-REDUCE-START.
014100     PERFORM 2100-ROW-REDUCE-ONE-START
014200        THRU 2110-ROW-REDUCE-ONE-END
014300        VARYING WS-ROW-IX FROM 1 BY 1
014400        UNTIL WS-ROW-IX > TRANWRK-ROWS.
014500 2010-ROW-REDUCE-END.
014600
014700 2100-ROW-REDUCE-ONE-START.
014800     SET WS-FOUND-A-VALUE TO FALSE.
014900     MOVE 0 TO WS-ROW-MIN.
015000     PERFORM 2200-SCAN-ROW-MIN-START THRU 2210-SCAN-ROW-MIN-END
015100         VARYING WS-COL-IX FROM 1 BY 1
015200         UNTIL WS-COL-IX > TRANWRK-COLS.
015300     PERFORM 2300-SUB-ROW-MIN-START THRU 2310-SUB-ROW-MIN-END
015400         VARYING WS-COL-IX FROM 1 BY 1
015500         UNTIL WS-COL-IX > TRANWRK-COLS.
015600 2110-ROW-REDUCE-ONE-END.
015700
015800 2200-SCAN-ROW-MIN-START.
015900     IF NOT WS-FOUND-A-VALUE
016000        OR TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
016100           < WS-ROW-MIN
016200         MOVE TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
016300             TO WS-ROW-MIN
016400         SET WS-FOUND-A-VALUE TO TRUE
016500     END-IF.
016600 2210-SCAN-ROW-MIN-END.
016700
016800 2300-SUB-ROW-MIN-START.
016900     SUBTRACT WS-ROW-MIN
017000         FROM TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX).
017100 2310-SUB-ROW-MIN-END.
017200
017300*    ---------------------------------------------------------*
017400*    3000 - COLUMN REDUCTION: SAME IDEA, BY COLUMN.             *
017500*    ---------------------------------------------------------*
017600 3000-COL-REDUCE-START.
017700     PERFORM 3100-COL-REDUCE-ONE-START
017800        THRU 3110-COL-REDUCE-ONE-END
017900        VARYING WS-COL-IX FROM 1 BY 1
018000        UNTIL WS-COL-IX > TRANWRK-COLS.
018100 3010-COL-REDUCE-END.
018200
018300 3100-COL-REDUCE-ONE-START.
018400     SET WS-FOUND-A-VALUE TO FALSE.
018500     MOVE 0 TO WS-COL-MIN.
018600     PERFORM 3200-SCAN-COL-MIN-START THRU 3210-SCAN-COL-MIN-END
018700         VARYING WS-ROW-IX FROM 1 BY 1
018800         UNTIL WS-ROW-IX > TRANWRK-ROWS.
018900     PERFORM 3300-SUB-COL-MIN-START THRU 3310-SUB-COL-MIN-END
019000         VARYING WS-ROW-IX FROM 1 BY 1
019100         UNTIL WS-ROW-IX > TRANWRK-ROWS.
019200 3110-COL-REDUCE-ONE-END.
019300
019400 3200-SCAN-COL-MIN-START.
019500     IF NOT WS-FOUND-A-VALUE
019600        OR TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
019700           < WS-COL-MIN
019800         MOVE TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
019900             TO WS-COL-MIN
020000         SET WS-FOUND-A-VALUE TO TRUE
020100     END-IF.
020200 3210-SCAN-COL-MIN-END.
020300
020400 3300-SUB-COL-MIN-START.
020500     SUBTRACT WS-COL-MIN
020600         FROM TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX).
020700 3310-SUB-COL-MIN-END.
020800
020900*    ---------------------------------------------------------*
021000*    4000 - ONE COVER/ASSIGN/ADJUST ROUND.                     *
021100*    ---------------------------------------------------------*
021200 4000-SOLVE-ROUND-START.
021300     ADD 1 TO WS-ROUND-COUNT.
021400     PERFORM 5000-COVER-ZEROS-START THRU 5010-COVER-ZEROS-END.
021500     PERFORM 6000-TRY-ASSIGN-START THRU 6010-TRY-ASSIGN-END.
021600     IF NOT WS-GOT-FULL-ASSIGN
021700         PERFORM 7000-ADJUST-START THRU 7010-ADJUST-END
021800     END-IF.
021900 4010-SOLVE-ROUND-END.
022000
022100*    ---------------------------------------------------------*
022200*    5000 - COVER ALL ZEROS WITH A MINIMUM SET OF LINES.       *
022300*    GREEDY: REPEATEDLY COVER THE UNCOVERED ROW OR COLUMN      *
022400*    CARRYING THE MOST UNCOVERED ZEROS, ROW WINNING A TIE.     *
022500*    ---------------------------------------------------------*
022600 5000-COVER-ZEROS-START.
022700     PERFORM 5100-CLEAR-COVER-ROW-START
022800        THRU 5110-CLEAR-COVER-ROW-END
022900        VARYING WS-ROW-IX FROM 1 BY 1
023000        UNTIL WS-ROW-IX > TRANWRK-ROWS.
023100     PERFORM 5200-CLEAR-COVER-COL-START
023200        THRU 5210-CLEAR-COVER-COL-END
023300        VARYING WS-COL-IX FROM 1 BY 1
023400        UNTIL WS-COL-IX > TRANWRK-COLS.
023500     MOVE 0 TO TRANWRK-LINES-DRAWN.
023600
023700     SET WS-ANY-UNCOVERED-ZERO TO TRUE.
023800     PERFORM 5300-COVER-STEP-START THRU 5310-COVER-STEP-END
023900         UNTIL NOT WS-ANY-UNCOVERED-ZERO.
024000 5010-COVER-ZEROS-END.
024100
024200 5100-CLEAR-COVER-ROW-START.
024300     MOVE 'N' TO TRANWRK-ROW-COVERED (WS-ROW-IX).
024400 5110-CLEAR-COVER-ROW-END.
024500
024600 5200-CLEAR-COVER-COL-START.
024700     MOVE 'N' TO TRANWRK-COL-COVERED (WS-COL-IX).
024800 5210-CLEAR-COVER-COL-END.
024900
025000 5300-COVER-STEP-START.
025100     PERFORM 5400-COUNT-ROW-ZEROES-START
025200        THRU 5410-COUNT-ROW-ZEROES-END
025300        VARYING WS-ROW-IX FROM 1 BY 1
025400        UNTIL WS-ROW-IX > TRANWRK-ROWS.
025500     PERFORM 5500-COUNT-COL-ZEROES-START
025600        THRU 5510-COUNT-COL-ZEROES-END
025700        VARYING WS-COL-IX FROM 1 BY 1
025800        UNTIL WS-COL-IX > TRANWRK-COLS.
025900
026000     MOVE 0 TO WS-MAX-ROW-CNT.
026100     MOVE 0 TO WS-MAX-COL-CNT.
026200     PERFORM 5600-PICK-MAX-ROW-START THRU 5610-PICK-MAX-ROW-END
026300         VARYING WS-ROW-IX FROM 1 BY 1
026400         UNTIL WS-ROW-IX > TRANWRK-ROWS.
026500     PERFORM 5700-PICK-MAX-COL-START THRU 5710-PICK-MAX-COL-END
026600         VARYING WS-COL-IX FROM 1 BY 1
026700         UNTIL WS-COL-IX > TRANWRK-COLS.
026800
026900     IF WS-MAX-ROW-CNT = 0 AND WS-MAX-COL-CNT = 0
027000         SET WS-ANY-UNCOVERED-ZERO TO FALSE
027100     ELSE
027200         IF WS-MAX-ROW-CNT >= WS-MAX-COL-CNT
027300             MOVE 'Y'
027400                 TO TRANWRK-ROW-COVERED (WS-MAX-ROW-IX)
027500         ELSE
027600             MOVE 'Y'
027700                 TO TRANWRK-COL-COVERED (WS-MAX-COL-IX)
027800         END-IF
027900         ADD 1 TO TRANWRK-LINES-DRAWN
028000     END-IF.
028100 5310-COVER-STEP-END.
028200
028300 5400-COUNT-ROW-ZEROES-START.
028400     MOVE 0 TO TRANWRK-ROW-ZEROES (WS-ROW-IX).
028500     IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'N'
028600         PERFORM 5420-COUNT-ROW-CELL-START
028700            THRU 5430-COUNT-ROW-CELL-END
028800            VARYING WS-COL-IX FROM 1 BY 1
028900            UNTIL WS-COL-IX > TRANWRK-COLS
029000     END-IF.
029100 5410-COUNT-ROW-ZEROES-END.
029200
029300 5420-COUNT-ROW-CELL-START.
029400     IF TRANWRK-COL-COVERED (WS-COL-IX) = 'N'
029500        AND TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX) = 0
029600         ADD 1 TO TRANWRK-ROW-ZEROES (WS-ROW-IX)
029700     END-IF.
029800 5430-COUNT-ROW-CELL-END.
029900
030000 5500-COUNT-COL-ZEROES-START.
030100     MOVE 0 TO TRANWRK-COL-ZEROES (WS-COL-IX).
030200     IF TRANWRK-COL-COVERED (WS-COL-IX) = 'N'
030300         PERFORM 5520-COUNT-COL-CELL-START
030400            THRU 5530-COUNT-COL-CELL-END
030500            VARYING WS-ROW-IX FROM 1 BY 1
030600            UNTIL WS-ROW-IX > TRANWRK-ROWS
030700     END-IF.
030800 5510-COUNT-COL-ZEROES-END.
030900
031000 5520-COUNT-COL-CELL-START.
031100     IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'N'
031200        AND TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX) = 0
031300         ADD 1 TO TRANWRK-COL-ZEROES (WS-COL-IX)
031400     END-IF.
031500 5530-COUNT-COL-CELL-END.
031600
031700 5600-PICK-MAX-ROW-START.
031800     IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'N'
031900        AND TRANWRK-ROW-ZEROES (WS-ROW-IX) > WS-MAX-ROW-CNT
032000         MOVE TRANWRK-ROW-ZEROES (WS-ROW-IX) TO WS-MAX-ROW-CNT
032100         MOVE WS-ROW-IX TO WS-MAX-ROW-IX
032200     END-IF.
032300 5610-PICK-MAX-ROW-END.
032400
032500 5700-PICK-MAX-COL-START.
032600     IF TRANWRK-COL-COVERED (WS-COL-IX) = 'N'
032700        AND TRANWRK-COL-ZEROES (WS-COL-IX) > WS-MAX-COL-CNT
032800         MOVE TRANWRK-COL-ZEROES (WS-COL-IX) TO WS-MAX-COL-CNT
032900         MOVE WS-COL-IX TO WS-MAX-COL-IX
033000     END-IF.
033100 5710-PICK-MAX-COL-END.
033200
033300*    ---------------------------------------------------------*
033400*    6000 - IF THE NUMBER OF LINES COVERS EVERY ROW, ATTEMPT   *
033500*    AN ASSIGNMENT: ROWS TAKEN IN ASCENDING ORDER OF THEIR     *
033600*    ZERO COUNT, EACH TAKING ITS FIRST UNASSIGNED-COLUMN ZERO. *
033700*    ---------------------------------------------------------*
033800 6000-TRY-ASSIGN-START.
033900     SET WS-GOT-FULL-ASSIGN TO FALSE.
034000     IF TRANWRK-LINES-DRAWN >= TRANWRK-ROWS
034100         PERFORM 6100-CLEAR-ASSIGN-START
034200            THRU 6110-CLEAR-ASSIGN-END
034300            VARYING WS-ROW-IX FROM 1 BY 1
034400            UNTIL WS-ROW-IX > TRANWRK-ROWS
034500         PERFORM 6200-CLEAR-COL-ASSIGN-START
034600            THRU 6210-CLEAR-COL-ASSIGN-END
034700            VARYING WS-COL-IX FROM 1 BY 1
034800            UNTIL WS-COL-IX > TRANWRK-COLS
034900         PERFORM 6300-BUILD-ORDER-START
035000            THRU 6310-BUILD-ORDER-END
035100
035200         MOVE 0 TO WS-ASSIGN-COUNT
035300         PERFORM 6500-ASSIGN-ONE-ROW-START
035400            THRU 6510-ASSIGN-ONE-ROW-END
035500            VARYING WS-IX FROM 1 BY 1
035600            UNTIL WS-IX > TRANWRK-ROWS
035700
035800         IF WS-ASSIGN-COUNT = TRANWRK-ROWS
035900             SET WS-GOT-FULL-ASSIGN TO TRUE
036000         END-IF
036100     END-IF.
036200 6010-TRY-ASSIGN-END.
036300
036400 6100-CLEAR-ASSIGN-START.
036500     MOVE 0 TO TRANWRK-ASSIGN-COL (WS-ROW-IX).
036600 6110-CLEAR-ASSIGN-END.
036700
036800 6200-CLEAR-COL-ASSIGN-START.
036900     MOVE 'N' TO WS-COL-ASSIGNED (WS-COL-IX).
037000 6210-CLEAR-COL-ASSIGN-END.
037100
037200*    BUILD WS-ROW-ORDER BY PICKING, N TIMES, THE STILL-UNPICKED *
037300*    ROW WITH THE FEWEST FULL-MATRIX ZEROS (TIES: LOWEST ROW).  *
037400 6300-BUILD-ORDER-START.
037500     PERFORM 6320-COUNT-FULL-ZEROES-START
037600        THRU 6330-COUNT-FULL-ZEROES-END
037700        VARYING WS-ROW-IX FROM 1 BY 1
037800        UNTIL WS-ROW-IX > TRANWRK-ROWS.
037900     PERFORM 6340-CLEAR-ORDER-DONE-START
038000        THRU 6350-CLEAR-ORDER-DONE-END
038100        VARYING WS-ROW-IX FROM 1 BY 1
038200        UNTIL WS-ROW-IX > TRANWRK-ROWS.
038300     PERFORM 6360-PICK-ORDER-SLOT-START
038400        THRU 6370-PICK-ORDER-SLOT-END
038500        VARYING WS-IX FROM 1 BY 1
038600        UNTIL WS-IX > TRANWRK-ROWS.
038700 6310-BUILD-ORDER-END.
038800
038900 6320-COUNT-FULL-ZEROES-START.
039000     MOVE 0 TO WS-ROW-ZCOUNT (WS-ROW-IX).
039100     PERFORM 6322-COUNT-FULL-CELL-START
039200        THRU 6324-COUNT-FULL-CELL-END
039300        VARYING WS-COL-IX FROM 1 BY 1
039400        UNTIL WS-COL-IX > TRANWRK-COLS.
039500 6330-COUNT-FULL-ZEROES-END.
039600
039700 6322-COUNT-FULL-CELL-START.
039800     IF TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX) = 0
039900         ADD 1 TO WS-ROW-ZCOUNT (WS-ROW-IX)
040000     END-IF.
040100 6324-COUNT-FULL-CELL-END.
040200
040300 6340-CLEAR-ORDER-DONE-START.
040400     MOVE 'N' TO WS-ROW-ORDER-DONE (WS-ROW-IX).
040500 6350-CLEAR-ORDER-DONE-END.
040600
040700 6360-PICK-ORDER-SLOT-START.
040800     MOVE 0 TO WS-BEST-ZCNT-IX.
040900     PERFORM 6380-SCAN-ORDER-CAND-START
041000        THRU 6390-SCAN-ORDER-CAND-END
041100        VARYING WS-ROW-IX FROM 1 BY 1
041200        UNTIL WS-ROW-IX > TRANWRK-ROWS.
041300     MOVE WS-BEST-ZCNT-IX TO WS-ROW-ORDER (WS-IX).
041400     MOVE 'Y' TO WS-ROW-ORDER-DONE (WS-BEST-ZCNT-IX).
041500 6370-PICK-ORDER-SLOT-END.
041600
041700 6380-SCAN-ORDER-CAND-START.
041800     IF WS-ROW-ORDER-DONE (WS-ROW-IX) = 'N'
041900         IF WS-BEST-ZCNT-IX = 0
042000            OR WS-ROW-ZCOUNT (WS-ROW-IX) < WS-BEST-ZCNT
042100             MOVE WS-ROW-IX TO WS-BEST-ZCNT-IX
042200             MOVE WS-ROW-ZCOUNT (WS-ROW-IX) TO WS-BEST-ZCNT
042300         END-IF
042400     END-IF.
042500 6390-SCAN-ORDER-CAND-END.
042600
042700 6500-ASSIGN-ONE-ROW-START.
042800     MOVE WS-ROW-ORDER (WS-IX) TO WS-ASSIGN-ROW.
042900     PERFORM 6600-SCAN-ASSIGN-COL-START
043000        THRU 6610-SCAN-ASSIGN-COL-END
043100        VARYING WS-JX FROM 1 BY 1
043200        UNTIL WS-JX > TRANWRK-COLS
043300        OR TRANWRK-ASSIGN-COL (WS-ASSIGN-ROW) NOT = 0.
043400 6510-ASSIGN-ONE-ROW-END.
043500
043600 6600-SCAN-ASSIGN-COL-START.
043700     IF TRANWRK-ASSIGN-COL (WS-ASSIGN-ROW) = 0
043800        AND WS-COL-ASSIGNED (WS-JX) = 'N'
043900        AND TRANWRK-RED-COST-CELL (WS-ASSIGN-ROW WS-JX) = 0
044000         MOVE WS-JX TO TRANWRK-ASSIGN-COL (WS-ASSIGN-ROW)
044100         MOVE 'Y' TO WS-COL-ASSIGNED (WS-JX)
044200         ADD 1 TO WS-ASSIGN-COUNT
044300     END-IF.
044400 6610-SCAN-ASSIGN-COL-END.
044500
044600*    ---------------------------------------------------------*
044700*    7000 - ADJUST.  K = SMALLEST UNCOVERED VALUE; SUBTRACT K  *
044800*    FROM EVERY UNCOVERED CELL, ADD K TO EVERY CELL COVERED    *
044900*    BY BOTH A ROW LINE AND A COLUMN LINE.                     *
045000*    ---------------------------------------------------------*
045100 7000-ADJUST-START.
045200     SET WS-FOUND-A-VALUE TO FALSE.
045300     MOVE 0 TO WS-MIN-UNCOVERED.
045400     PERFORM 7100-SCAN-MIN-ROW-START THRU 7110-SCAN-MIN-ROW-END
045500         VARYING WS-ROW-IX FROM 1 BY 1
045600         UNTIL WS-ROW-IX > TRANWRK-ROWS.
045700
045800     PERFORM 7200-ADJUST-ROW-START THRU 7210-ADJUST-ROW-END
045900         VARYING WS-ROW-IX FROM 1 BY 1
046000         UNTIL WS-ROW-IX > TRANWRK-ROWS.
046100 7010-ADJUST-END.
046200
046300 7100-SCAN-MIN-ROW-START.
046400     PERFORM 7120-SCAN-MIN-CELL-START
046500        THRU 7130-SCAN-MIN-CELL-END
046600        VARYING WS-COL-IX FROM 1 BY 1
046700        UNTIL WS-COL-IX > TRANWRK-COLS.
046800 7110-SCAN-MIN-ROW-END.
046900
047000 7120-SCAN-MIN-CELL-START.
047100     IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'N'
047200        AND TRANWRK-COL-COVERED (WS-COL-IX) = 'N'
047300         IF NOT WS-FOUND-A-VALUE
047400            OR TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
047500               < WS-MIN-UNCOVERED
047600             MOVE TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
047700                 TO WS-MIN-UNCOVERED
047800             SET WS-FOUND-A-VALUE TO TRUE
047900         END-IF
048000     END-IF.
048100 7130-SCAN-MIN-CELL-END.
048200
048300 7200-ADJUST-ROW-START.
048400     PERFORM 7220-ADJUST-CELL-START THRU 7230-ADJUST-CELL-END
048500         VARYING WS-COL-IX FROM 1 BY 1
048600         UNTIL WS-COL-IX > TRANWRK-COLS.
048700 7210-ADJUST-ROW-END.
048800
048900 7220-ADJUST-CELL-START.
049000     IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'N'
049100        AND TRANWRK-COL-COVERED (WS-COL-IX) = 'N'
049200         SUBTRACT WS-MIN-UNCOVERED
049300             FROM TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
049400     ELSE
049500         IF TRANWRK-ROW-COVERED (WS-ROW-IX) = 'Y'
049600            AND TRANWRK-COL-COVERED (WS-COL-IX) = 'Y'
049700             ADD WS-MIN-UNCOVERED
049800                 TO TRANWRK-RED-COST-CELL (WS-ROW-IX WS-COL-IX)
049900         END-IF
050000     END-IF.
050100 7230-ADJUST-CELL-END.
050200
050300*    ---------------------------------------------------------*
050400*    9000 - TOTAL COST = ORIGINAL COST OF EACH ASSIGNED PAIR.  *
050500*    ---------------------------------------------------------*
050600 9000-CALC-TOTAL-START.
050700     MOVE 0 TO TRANWRK-TOTAL-COST.
050800     PERFORM 9100-ADD-PAIR-START THRU 9110-ADD-PAIR-END
050900         VARYING WS-ROW-IX FROM 1 BY 1
051000         UNTIL WS-ROW-IX > TRANWRK-ROWS.
051100 9010-CALC-TOTAL-END.
051200
051300 9100-ADD-PAIR-START.
051400     MOVE TRANWRK-ASSIGN-COL (WS-ROW-IX) TO WS-COL-IX.
051500     IF WS-COL-IX NOT = 0
051600         COMPUTE TRANWRK-TOTAL-COST ROUNDED =
051700             TRANWRK-TOTAL-COST
051800             + TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
051900         MOVE WS-ROW-IX TO WS-AUDIT-ROW-D
052000         MOVE WS-COL-IX TO WS-AUDIT-COL-D
052100         MOVE SPACES TO WS-AUDIT-LINE
052200         ADD 1 TO TRANWRK-STEP-COUNT
052300         IF TRANWRK-STEP-COUNT <= 200
052400             STRING 'HUNG  ASSIGN ROW ' WS-AUDIT-ROW-D
052500                 ' TO COLUMN ' WS-AUDIT-COL-D
052600                 DELIMITED BY SIZE INTO WS-AUDIT-LINE
052700             MOVE WS-AUDIT-LINE
052800                 TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
052900         END-IF
053000     END-IF.
053100 9110-ADD-PAIR-END.
