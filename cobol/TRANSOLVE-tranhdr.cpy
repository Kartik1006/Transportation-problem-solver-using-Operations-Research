000100*=============================================================*
000200*    TRANHDR  --  PROBLEM HEADER RECORD                       *
000300*    ONE RECORD PER TRANSPORTATION OR ASSIGNMENT PROBLEM ON   *
000400*    THE PROBLEM-FILE.  FOLLOWED BY TRANHDR-ROWS COST ROWS,   *
000500*    THEN FOR A TRANSPORTATION PROBLEM A SUPPLY RECORD AND A  *
000600*    DEMAND RECORD.                                           *
000700*                                                             *
000800*    AUTHOR   : R A MERCER                                    *
000900*    INSTALLED: OPERATIONS RESEARCH BATCH GROUP               *
001000*    WRITTEN  : 03/14/1984                                    *
001100*-------------------------------------------------------------*
001200*    CHANGE LOG                                               *
001300*    03/14/84 RAM  ORIGINAL LAYOUT - TR8401                   *
001400*    11/02/87 RAM  ADDED PROB-MAX-ITER FOR MODI CAP - TR8734   *
001500*    06/20/91 DJK  WIDENED ROWS/COLS TO 9(2) - TR9117          *
001600*-------------------------------------------------------------*
001700 01  TRANHDR-REC.
001800     03  TRANHDR-TYPE            PIC X(01).
001900         88  TRANHDR-TRANSPORT        VALUE 'T'.
002000         88  TRANHDR-ASSIGNMENT       VALUE 'A'.
002100     03  TRANHDR-METHOD          PIC X(01).
002200         88  TRANHDR-MTH-NWCR         VALUE 'N'.
002300         88  TRANHDR-MTH-LCOST        VALUE 'L'.
002400         88  TRANHDR-MTH-VAM          VALUE 'V'.
002500         88  TRANHDR-MTH-ROWMIN       VALUE 'R'.
002600         88  TRANHDR-MTH-HUNGARIAN    VALUE 'H'.
002700     03  TRANHDR-USE-MODI        PIC X(01).
002800         88  TRANHDR-MODI-YES         VALUE 'Y'.
002900         88  TRANHDR-MODI-NO          VALUE 'N'.
003000     03  TRANHDR-MAX-ITER        PIC 9(02).
003100     03  TRANHDR-ROWS            PIC 9(02).
003200     03  TRANHDR-COLS            PIC 9(02).
003300     03  FILLER                  PIC X(71).
