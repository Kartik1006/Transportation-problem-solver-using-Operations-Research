000100*=============================================================*
000200*    TRNVAM - VOGEL'S APPROXIMATION METHOD INITIAL SOLUTION   *
000300*    CALLED FROM TRANMAIN WHEN PROB-METHOD IS 'V'.  AT EACH   *
000400*    ROUND, COMPUTES A PENALTY FOR EVERY STILL-ACTIVE ROW AND *
000500*    COLUMN (SECOND-SMALLEST MINUS SMALLEST COST), PICKS THE  *
000600*    LARGEST PENALTY, AND ALLOCATES THE CHEAPEST CELL IN THAT *
000700*    ROW OR COLUMN.                                            *
000800*                                                             *
000900*    IDENTIFICATION DIVISION.
001000 PROGRAM-ID. TRNVAM.
001100 AUTHOR. R A MERCER.
001200 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001300 DATE-WRITTEN. 04/20/1984.
001400 DATE-COMPILED.
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001600*-------------------------------------------------------------*
001700*    CHANGE LOG                                               *
001800*    04/20/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001900*    11/02/87 RAM  SINGLE-ACTIVE-COLUMN PENALTY FORCED TO      *
002000*                  ZERO PER METHOD SPEC - TR8734               *
002100*    06/20/91 DJK  ROW WINS TIES AGAINST COLUMN ON EQUAL        *
002200*                  MAXIMUM PENALTY - TR9117                    *
002300*    07/30/93 DJK  ACTIVE-LIST ORDER TIE-BREAK ADDED FOR        *
002400*                  EQUAL PENALTIES WITHIN A SIDE - TR9308       *
002500*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
002600*                  NO CHANGE REQUIRED - Y2K0091                *
002700*    02/19/26 TMK  WS-ROW-PENALTY-X ELEMENT WAS ONE BYTE WIDER  *
002800*                  THAN THE BASE TABLE'S DISPLAY SIZE -         *
002900*                  SHORTENED TO X(07) - TR2602                  *
003000*    02/19/26 TMK  TIGHTENED THE WS-BEST-IX-X COMMENT TO NAME    *
003100*                  THE REAL FIELD IT SHADOWS - TR2604            *
003200*    02/19/26 TMK  THE 1987 FIX NOTED ABOVE NEVER ACTUALLY FORCED *
003300*                  THE SINGLE-OUTLET PENALTY TO ZERO - SMALL2     *
003400*                  STAYED AT ITS ZERO INIT AND THE UNCONDITIONAL  *
003500*                  SUBTRACTION LEFT A NEGATIVE PENALTY.  2120 AND  *
003600*                  2220 NOW FORCE SMALL2 UP TO SMALL1 WHEN ONLY   *
003700*                  ONE ACTIVE OUTLET WAS FOUND - TR2605           *
003800*-------------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
004800 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004900 77  WS-MOVE-QTY              PIC 9(05)   COMP   VALUE 0.
005000 77  WS-REM-SUPPLY            PIC 9(07)   COMP   VALUE 0.
005100 77  WS-REM-DEMAND            PIC 9(07)   COMP   VALUE 0.
005200
005300*    PER-ROW / PER-COLUMN PENALTY AND TWO-SMALLEST-COST WORK    *
005400*    TABLES, REBUILT EVERY ROUND                                *
005500 01  WS-ROW-PENALTY           PIC S9(5)V99
005600                                OCCURS 10 TIMES.
005700 01  WS-ROW-SMALL1            PIC S9(5)V99
005800                                OCCURS 10 TIMES.
005900 01  WS-ROW-SMALL2            PIC S9(5)V99
006000                                OCCURS 10 TIMES.
006100 01  WS-ROW-SMALL1-COL        PIC 9(02)   COMP
006200                                OCCURS 10 TIMES.
006300 01  WS-COL-PENALTY           PIC S9(5)V99
006400                                OCCURS 10 TIMES.
006500 01  WS-COL-SMALL1            PIC S9(5)V99
006600                                OCCURS 10 TIMES.
006700 01  WS-COL-SMALL2            PIC S9(5)V99
006800                                OCCURS 10 TIMES.
006900 01  WS-COL-SMALL1-ROW        PIC 9(02)   COMP
007000                                OCCURS 10 TIMES.
007100
007200*    REDEFINES THE ROW-PENALTY TABLE AS A FLAT BYTE STRING SO   *
007300*    THE WHOLE PENALTY VECTOR CAN BE RESET IN ONE MOVE WHEN A   *
007400*    NEW ROUND STARTS, IN THE SHOP'S USUAL "ZAP THE TABLE"      *
007500*    HABIT.  EACH ELEMENT IS SIZED TO THE BASE'S SEVEN-BYTE     *
007600*    DISPLAY WIDTH (S9(5)V99) - TR2602.                         *
007700 01  WS-ROW-PENALTY-X REDEFINES WS-ROW-PENALTY.
007800     05  WS-ROW-PENALTY-BYTES PIC X(07)   OCCURS 10 TIMES.
007900
008000 77  WS-BEST-SIDE             PIC X(01)   VALUE SPACE.
008100     88  WS-BEST-IS-ROW            VALUE 'R'.
008200     88  WS-BEST-IS-COL            VALUE 'C'.
008300 01  WS-BEST-PENALTY          PIC S9(5)V99       VALUE 0.
008400
008500*    SIGN/MAGNITUDE VIEW OF THE WINNING PENALTY, KEPT FOR THE   *
008600*    SAME AUDIT-DUMP HABIT USED IN THE OTHER HEURISTICS.        *
008700 01  WS-BEST-PENALTY-X REDEFINES WS-BEST-PENALTY.
008800    05  WS-BEST-PENALTY-SIGN PIC S9.
008900    05  WS-BEST-PENALTY-MAG  PIC 9(6).
009000
009100 01  WS-BEST-IX               PIC 9(02)   COMP   VALUE 0.
009200
009300*    ONE-DIGIT VIEW OF THE WINNING-SIDE SUBSCRIPT - WS-BEST-IX   *
009400*    IS THE SAME SUBSCRIPT THE ENTER-ROW/ENTER-COL MOVES BELOW   *
009500*    CONSUME, SPLIT HERE ON THE SAME AUDIT-DUMP HABIT AS THE     *
009600*    PENALTY FIELD ABOVE.                                        *
009700 01  WS-BEST-IX-X REDEFINES WS-BEST-IX.
009800    05  WS-BEST-IX-TENS      PIC 9(01).
009900    05  WS-BEST-IX-UNITS     PIC 9(01).
010000
010100 77  WS-FOUND-ONE             PIC X(01)   VALUE 'N'.
010200     88  WS-FOUND-A-SIDE           VALUE 'Y'.
010300
010400 77  WS-ENTER-ROW             PIC 9(02)   COMP   VALUE 0.
010500 77  WS-ENTER-COL             PIC 9(02)   COMP   VALUE 0.
010600
010700 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
010800 77  WS-AUDIT-ROW-D           PIC Z9.
010900 77  WS-AUDIT-COL-D           PIC Z9.
011000 77  WS-AUDIT-QTY-D           PIC ZZZZ9.
011100
011200 LINKAGE SECTION.
011300 COPY TRANWRK.
011400
011500 PROCEDURE DIVISION USING TRANWRK-AREA.
011600*0000-MAIN-START
011700     PERFORM 1000-INIT-AVAIL-START THRU 1010-INIT-AVAIL-END.
011800     PERFORM 1500-SUM-REMAIN-START THRU 1510-SUM-REMAIN-END.
011900
012000     PERFORM 2000-VAM-ROUND-START THRU 2010-VAM-ROUND-END
012100         UNTIL WS-REM-SUPPLY = 0
012200            OR WS-REM-DEMAND = 0.
012300*0000-MAIN-END
012400     GOBACK.
012500
012600 1000-INIT-AVAIL-START.
012700     PERFORM 1020-INIT-AVAIL-ROW-START
012800        THRU 1030-INIT-AVAIL-ROW-END
012900        VARYING WS-ROW-IX FROM 1 BY 1
013000        UNTIL WS-ROW-IX > TRANWRK-ROWS.
013100     PERFORM 1040-INIT-AVAIL-COL-START
013200        THRU 1050-INIT-AVAIL-COL-END
013300        VARYING WS-COL-IX FROM 1 BY 1
013400        UNTIL WS-COL-IX > TRANWRK-COLS.
013500 1010-INIT-AVAIL-END.
013600
013700 1020-INIT-AVAIL-ROW-START.
013800     MOVE 'Y' TO TRANWRK-SUPPLY-AVAIL (WS-ROW-IX).
013900     PERFORM 1060-CLEAR-BASIC-CELL-START
014000        THRU 1070-CLEAR-BASIC-CELL-END
014100        VARYING WS-COL-IX FROM 1 BY 1
014200        UNTIL WS-COL-IX > 10.
014300 1030-INIT-AVAIL-ROW-END.
014400
014500 1060-CLEAR-BASIC-CELL-START.
014600     MOVE 'N' TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX).
014700     MOVE 0   TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX).
014800 1070-CLEAR-BASIC-CELL-END.
014900
015000 1040-INIT-AVAIL-COL-START.
015100     MOVE 'Y' TO TRANWRK-DEMAND-AVAIL (WS-COL-IX).
015200 1050-INIT-AVAIL-COL-END.
015300
015400 1500-SUM-REMAIN-START.
015500     MOVE 0 TO WS-REM-SUPPLY.
015600     MOVE 0 TO WS-REM-DEMAND.
015700     PERFORM 1520-SUM-SUPPLY-START THRU 1530-SUM-SUPPLY-END
015800         VARYING WS-ROW-IX FROM 1 BY 1
015900         UNTIL WS-ROW-IX > TRANWRK-ROWS.
016000     PERFORM 1540-SUM-DEMAND-START THRU 1550-SUM-DEMAND-END
016100         VARYING WS-COL-IX FROM 1 BY 1
016200         UNTIL WS-COL-IX > TRANWRK-COLS.
016300 1510-SUM-REMAIN-END.
016400
016500 1520-SUM-SUPPLY-START.
016600     ADD TRANWRK-SUPPLY-REM (WS-ROW-IX) TO WS-REM-SUPPLY.
016700 1530-SUM-SUPPLY-END.
016800
016900 1540-SUM-DEMAND-START.
017000     ADD TRANWRK-DEMAND-REM (WS-COL-IX) TO WS-REM-DEMAND.
017100 1550-SUM-DEMAND-END.
017200
017300*    ---------------------------------------------------------*
017400*    2000-VAM-ROUND - ONE FULL VAM ITERATION: BUILD PENALTIES, *
017500*    PICK THE WINNING ROW OR COLUMN, ALLOCATE ITS CHEAPEST     *
017600*    CELL, RETIRE WHATEVER SIDE EXHAUSTED.                     *
017700*    ---------------------------------------------------------*
017800 2000-VAM-ROUND-START.
017900     PERFORM 2100-BUILD-ROW-PEN-START
018000        THRU 2110-BUILD-ROW-PEN-END.
018100     PERFORM 2200-BUILD-COL-PEN-START
018200        THRU 2210-BUILD-COL-PEN-END.
018300     PERFORM 2300-PICK-WINNER-START
018400        THRU 2310-PICK-WINNER-END.
018500     PERFORM 2400-PICK-CELL-START
018600        THRU 2410-PICK-CELL-END.
018700
018800     MOVE TRANWRK-SUPPLY-REM (WS-ENTER-ROW) TO WS-MOVE-QTY.
018900     IF TRANWRK-DEMAND-REM (WS-ENTER-COL) < WS-MOVE-QTY
019000         MOVE TRANWRK-DEMAND-REM (WS-ENTER-COL) TO WS-MOVE-QTY
019100     END-IF.
019200
019300     MOVE WS-MOVE-QTY
019400         TO TRANWRK-ALLOC-CELL (WS-ENTER-ROW WS-ENTER-COL).
019500     MOVE 'Y' TO TRANWRK-BASIC-CELL (WS-ENTER-ROW WS-ENTER-COL).
019600     ADD 1 TO TRANWRK-BASIC-COUNT.
019700
019800     SUBTRACT WS-MOVE-QTY FROM TRANWRK-SUPPLY-REM (WS-ENTER-ROW).
019900     SUBTRACT WS-MOVE-QTY FROM TRANWRK-DEMAND-REM (WS-ENTER-COL).
020000     SUBTRACT WS-MOVE-QTY FROM WS-REM-SUPPLY.
020100     SUBTRACT WS-MOVE-QTY FROM WS-REM-DEMAND.
020200
020300     MOVE WS-ENTER-ROW TO WS-ROW-IX.
020400     MOVE WS-ENTER-COL TO WS-COL-IX.
020500     PERFORM 2900-AUDIT-STEP-START THRU 2910-AUDIT-STEP-END.
020600
020700     IF TRANWRK-SUPPLY-REM (WS-ENTER-ROW) = 0
020800         MOVE 'N' TO TRANWRK-SUPPLY-AVAIL (WS-ENTER-ROW)
020900     END-IF.
021000     IF TRANWRK-DEMAND-REM (WS-ENTER-COL) = 0
021100         MOVE 'N' TO TRANWRK-DEMAND-AVAIL (WS-ENTER-COL)
021200     END-IF.
021300 2010-VAM-ROUND-END.
021400
021500*    2100 - FOR EVERY ACTIVE ROW, FIND THE SMALLEST AND SECOND  *
021600*    SMALLEST COST AMONG ACTIVE COLUMNS; PENALTY = SECOND MINUS *
021700*    SMALLEST (ZERO IF ONLY ONE ACTIVE COLUMN FOUND).           *
021800 2100-BUILD-ROW-PEN-START.
021900     MOVE SPACES TO WS-ROW-PENALTY-BYTES (1).
022000     PERFORM 2120-INIT-ROW-PEN-START
022100        THRU 2130-INIT-ROW-PEN-END
022200        VARYING WS-ROW-IX FROM 1 BY 1
022300        UNTIL WS-ROW-IX > TRANWRK-ROWS.
022400 2110-BUILD-ROW-PEN-END.
022500
022600*    IF THE SCAN BELOW ONLY EVER FOUND ONE ACTIVE COLUMN,          *
022700*    WS-FOUND-ONE COMES BACK STILL SET TO 1 AND WS-ROW-SMALL2      *
022800*    NEVER GOT TOUCHED PAST ITS ZERO INIT - THE PENALTY ON A ROW   *
022900*    WITH ONLY ONE WAY LEFT TO SHIP IS ZERO BY DEFINITION, NOT     *
023000*    ZERO-MINUS-THE-ONE-COST.  FORCE WS-ROW-SMALL2 UP TO MATCH      *
023100*    WS-ROW-SMALL1 BEFORE THE SUBTRACTION SO A SINGLE-OUTLET ROW    *
023200*    NEVER SCORES A NEGATIVE PENALTY AND LOSES THE MAX-PENALTY TIE  *
023300*    AGAINST A ROW THAT LEGITIMATELY PENALTIES AT ZERO - TR2605.    *
023400 2120-INIT-ROW-PEN-START.
023500     MOVE 0 TO WS-ROW-PENALTY (WS-ROW-IX).
023600     IF TRANWRK-SUPPLY-AVAIL (WS-ROW-IX) = 'Y'
023700         MOVE 0 TO WS-FOUND-ONE
023800         MOVE 0 TO WS-ROW-SMALL1 (WS-ROW-IX)
023900         MOVE 0 TO WS-ROW-SMALL2 (WS-ROW-IX)
024000         PERFORM 2140-SCAN-ROW-COSTS-START
024100            THRU 2150-SCAN-ROW-COSTS-END
024200            VARYING WS-COL-IX FROM 1 BY 1
024300            UNTIL WS-COL-IX > TRANWRK-COLS
024400         IF WS-FOUND-ONE = 1
024500             MOVE WS-ROW-SMALL1 (WS-ROW-IX) TO WS-ROW-SMALL2 (WS-ROW-IX)
024600         END-IF
024700         COMPUTE WS-ROW-PENALTY (WS-ROW-IX) =
024800             WS-ROW-SMALL2 (WS-ROW-IX) - WS-ROW-SMALL1 (WS-ROW-IX)
024900     END-IF.
025000 2130-INIT-ROW-PEN-END.
025100
025200 2140-SCAN-ROW-COSTS-START.
025300     IF TRANWRK-DEMAND-AVAIL (WS-COL-IX) = 'Y'
025400         IF WS-FOUND-ONE = 0
025500             MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
025600                 TO WS-ROW-SMALL1 (WS-ROW-IX)
025700             MOVE WS-COL-IX TO WS-ROW-SMALL1-COL (WS-ROW-IX)
025800             MOVE 1 TO WS-FOUND-ONE
025900         ELSE
026000             IF TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
026100                < WS-ROW-SMALL1 (WS-ROW-IX)
026200                 MOVE WS-ROW-SMALL1 (WS-ROW-IX)
026300                     TO WS-ROW-SMALL2 (WS-ROW-IX)
026400                 MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
026500                     TO WS-ROW-SMALL1 (WS-ROW-IX)
026600                 MOVE WS-COL-IX TO WS-ROW-SMALL1-COL (WS-ROW-IX)
026700             ELSE
026800                 IF TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
026900                    < WS-ROW-SMALL2 (WS-ROW-IX)
027000                    OR WS-FOUND-ONE = 1
027100                     MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
027200                         TO WS-ROW-SMALL2 (WS-ROW-IX)
027300                 END-IF
027400             END-IF
027500             MOVE 2 TO WS-FOUND-ONE
027600         END-IF
027700     END-IF.
027800 2150-SCAN-ROW-COSTS-END.
027900
028000*    2200 - MIRROR OF 2100, OVER ACTIVE COLUMNS/ROWS.           *
028100 2200-BUILD-COL-PEN-START.
028200     PERFORM 2220-INIT-COL-PEN-START
028300        THRU 2230-INIT-COL-PEN-END
028400        VARYING WS-COL-IX FROM 1 BY 1
028500        UNTIL WS-COL-IX > TRANWRK-COLS.
028600 2210-BUILD-COL-PEN-END.
028700
028800*    SAME SINGLE-OUTLET GUARD AS 2120-INIT-ROW-PEN ABOVE, MIRRORED *
028900*    FOR COLUMNS - TR2605.                                         *
029000 2220-INIT-COL-PEN-START.
029100     MOVE 0 TO WS-COL-PENALTY (WS-COL-IX).
029200     IF TRANWRK-DEMAND-AVAIL (WS-COL-IX) = 'Y'
029300         MOVE 0 TO WS-FOUND-ONE
029400         MOVE 0 TO WS-COL-SMALL1 (WS-COL-IX)
029500         MOVE 0 TO WS-COL-SMALL2 (WS-COL-IX)
029600         PERFORM 2240-SCAN-COL-COSTS-START
029700            THRU 2250-SCAN-COL-COSTS-END
029800            VARYING WS-ROW-IX FROM 1 BY 1
029900            UNTIL WS-ROW-IX > TRANWRK-ROWS
030000         IF WS-FOUND-ONE = 1
030100             MOVE WS-COL-SMALL1 (WS-COL-IX) TO WS-COL-SMALL2 (WS-COL-IX)
030200         END-IF
030300         COMPUTE WS-COL-PENALTY (WS-COL-IX) =
030400             WS-COL-SMALL2 (WS-COL-IX) - WS-COL-SMALL1 (WS-COL-IX)
030500     END-IF.
030600 2230-INIT-COL-PEN-END.
030700
030800 2240-SCAN-COL-COSTS-START.
030900     IF TRANWRK-SUPPLY-AVAIL (WS-ROW-IX) = 'Y'
031000         IF WS-FOUND-ONE = 0
031100             MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
031200                 TO WS-COL-SMALL1 (WS-COL-IX)
031300             MOVE WS-ROW-IX TO WS-COL-SMALL1-ROW (WS-COL-IX)
031400             MOVE 1 TO WS-FOUND-ONE
031500         ELSE
031600             IF TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
031700                < WS-COL-SMALL1 (WS-COL-IX)
031800                 MOVE WS-COL-SMALL1 (WS-COL-IX)
031900                     TO WS-COL-SMALL2 (WS-COL-IX)
032000                 MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
032100                     TO WS-COL-SMALL1 (WS-COL-IX)
032200                 MOVE WS-ROW-IX TO WS-COL-SMALL1-ROW (WS-COL-IX)
032300             ELSE
032400                 IF TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
032500                    < WS-COL-SMALL2 (WS-COL-IX)
032600                    OR WS-FOUND-ONE = 1
032700                     MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
032800                         TO WS-COL-SMALL2 (WS-COL-IX)
032900                 END-IF
033000             END-IF
033100             MOVE 2 TO WS-FOUND-ONE
033200         END-IF
033300     END-IF.
033400 2250-SCAN-COL-COSTS-END.
033500
033600*    2300 - PICK THE LARGEST PENALTY OVER ACTIVE ROWS THEN      *
033700*    ACTIVE COLUMNS; ROW WINS A TIE AGAINST A COLUMN; WITHIN A  *
033800*    SIDE, FIRST (LOWEST-INDEX) ACTIVE ENTRY WINS A TIE.        *
033900 2300-PICK-WINNER-START.
034000     MOVE 'N' TO WS-FOUND-ONE.
034100     MOVE 0 TO WS-BEST-PENALTY.
034200     PERFORM 2320-TRY-ROW-START THRU 2330-TRY-ROW-END
034300         VARYING WS-ROW-IX FROM 1 BY 1
034400         UNTIL WS-ROW-IX > TRANWRK-ROWS.
034500     PERFORM 2340-TRY-COL-START THRU 2350-TRY-COL-END
034600         VARYING WS-COL-IX FROM 1 BY 1
034700         UNTIL WS-COL-IX > TRANWRK-COLS.
034800 2310-PICK-WINNER-END.
034900
035000 2320-TRY-ROW-START.
035100     IF TRANWRK-SUPPLY-AVAIL (WS-ROW-IX) = 'Y'
035200         IF NOT WS-FOUND-A-SIDE
035300            OR WS-ROW-PENALTY (WS-ROW-IX) > WS-BEST-PENALTY
035400             SET WS-BEST-IS-ROW TO TRUE
035500             MOVE WS-ROW-IX TO WS-BEST-IX
035600             MOVE WS-ROW-PENALTY (WS-ROW-IX) TO WS-BEST-PENALTY
035700             SET WS-FOUND-A-SIDE TO TRUE
035800         END-IF
035900     END-IF.
036000 2330-TRY-ROW-END.
036100
036200 2340-TRY-COL-START.
036300     IF TRANWRK-DEMAND-AVAIL (WS-COL-IX) = 'Y'
036400         IF NOT WS-FOUND-A-SIDE
036500            OR WS-COL-PENALTY (WS-COL-IX) > WS-BEST-PENALTY
036600             SET WS-BEST-IS-COL TO TRUE
036700             MOVE WS-COL-IX TO WS-BEST-IX
036800             MOVE WS-COL-PENALTY (WS-COL-IX) TO WS-BEST-PENALTY
036900             SET WS-FOUND-A-SIDE TO TRUE
037000         END-IF
037100     END-IF.
037200 2350-TRY-COL-END.
037300
037400*    2400 - WITHIN THE WINNING ROW OR COLUMN, PICK THE CHEAPEST *
037500*    ACTIVE CELL (TIE GOES TO LOWEST COLUMN/ROW INDEX).         *
037600 2400-PICK-CELL-START.
037700     IF WS-BEST-IS-ROW
037800         MOVE WS-BEST-IX TO WS-ENTER-ROW
037900         MOVE WS-ROW-SMALL1-COL (WS-BEST-IX) TO WS-ENTER-COL
038000     ELSE
038100         MOVE WS-BEST-IX TO WS-ENTER-COL
038200         MOVE WS-COL-SMALL1-ROW (WS-BEST-IX) TO WS-ENTER-ROW
038300     END-IF.
038400 2410-PICK-CELL-END.
038500
038600 2900-AUDIT-STEP-START.
038700     ADD 1 TO TRANWRK-STEP-COUNT.
038800     IF TRANWRK-STEP-COUNT <= 200
038900         MOVE WS-ROW-IX TO WS-AUDIT-ROW-D
039000         MOVE WS-COL-IX TO WS-AUDIT-COL-D
039100         MOVE WS-MOVE-QTY TO WS-AUDIT-QTY-D
039200         MOVE SPACES TO WS-AUDIT-LINE
039300         STRING 'VAM   ALLOCATE ' WS-AUDIT-QTY-D
039400             ' UNITS TO CELL (' WS-AUDIT-ROW-D ','
039500             WS-AUDIT-COL-D ')'
039600             DELIMITED BY SIZE INTO WS-AUDIT-LINE
039700         MOVE WS-AUDIT-LINE
039800             TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
039900     END-IF.
040000 2910-AUDIT-STEP-END.
