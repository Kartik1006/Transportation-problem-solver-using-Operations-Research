000100*=============================================================*
000200*    TRNMODI - MODIFIED DISTRIBUTION (MODI) IMPROVEMENT       *
000300*    CALLED FROM TRANMAIN AFTER THE INITIAL HEURISTIC WHEN    *
000400*    USE-MODI IS 'Y'.  DRIVES THE BASIC FEASIBLE SOLUTION IN   *
000500*    TRANWRK-ALLOC-MATRIX TOWARD OPTIMALITY BY REPEATED        *
000600*    POTENTIALS / OPPORTUNITY-COST / STEPPING-STONE PIVOTS,    *
000700*    UP TO TRANWRK-MAX-ITER ROUNDS.                            *
000800*                                                             *
000900*    IDENTIFICATION DIVISION.
001000 PROGRAM-ID. TRNMODI.
001100 AUTHOR. R A MERCER.
001200 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001300 DATE-WRITTEN. 05/14/1984.
001400 DATE-COMPILED.
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001600*-------------------------------------------------------------*
001700*    CHANGE LOG                                               *
001800*    05/14/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001900*    11/02/87 RAM  ADDED EPSILON-CELL DEGENERACY FIX BEFORE    *
002000*                  EACH POTENTIALS SWEEP - TR8734              *
002100*    02/11/89 RAM  LOOP SEARCH REWRITTEN AS EXPLICIT STACK,     *
002200*                  RECURSIVE CALLS NOT PORTABLE TO THIS         *
002300*                  COMPILER - TR8902                           *
002400*    06/20/91 DJK  MOST-NEGATIVE-OPPCOST TIE NOW BREAKS ROW-    *
002500*                  MAJOR, MATCHES REVISED METHOD SPEC - TR9117  *
002600*    07/30/93 DJK  ITERATION CAP ENFORCED FROM TRANWRK-MAX-     *
002700*                  ITER RATHER THAN A HARDCODED 10 - TR9308      *
002800*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS          *
002900*                  PROGRAM, NO CHANGE REQUIRED - Y2K0091        *
003000*    01/05/26 TMK  WS-TOLERANCE VALUE CORRECTED FROM -0.01 TO    *
003100*                  AN EXACT ZERO - TR2591                       *
003200*    02/19/26 TMK  WS-TOLERANCE-X / WS-MIN-OPPCOST-X /           *
003300*                  WS-EPS-COST-X MAG FIELDS WERE KEPT IN        *
003400*                  9(N)V99 SHAPE, OVERSIZING EACH REDEFINE BY    *
003500*                  ONE BYTE - FLATTENED TO 9(N) - TR2602         *
003600*-------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
004600 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004700 77  WS-IX                    PIC 9(02)   COMP   VALUE 0.
004800 77  WS-DONE                  PIC X(01)   VALUE 'N'.
004900     88  WS-ITERATION-DONE        VALUE 'Y'.
005000 77  WS-CHANGED               PIC X(01)   VALUE 'N'.
005100     88  WS-POTENTIALS-CHANGED    VALUE 'Y'.
005200
005300*    --------------------- DEGENERACY WORK ---------------------*
005400 77  WS-NEED-BASIC            PIC 9(02)   COMP   VALUE 0.
005500 77  WS-HAVE-BASIC            PIC 9(02)   COMP   VALUE 0.
005600 77  WS-EPS-ROW               PIC 9(02)   COMP   VALUE 0.
005700 77  WS-EPS-COL               PIC 9(02)   COMP   VALUE 0.
005800 01  WS-EPS-COST              PIC S9(5)V99       VALUE 0.
005900 77  WS-EPS-FOUND             PIC X(01)   VALUE 'N'.
006000     88  WS-EPS-CELL-FOUND        VALUE 'Y'.
006100
006200*    --------------------- OPPORTUNITY COST WORK -----------------*
006300 01  WS-MIN-OPPCOST           PIC S9(5)V99       VALUE 0.
006400 77  WS-OPPCOST-FOUND         PIC X(01)   VALUE 'N'.
006500     88  WS-OPPCOST-CELL-FOUND     VALUE 'Y'.
006600*    CONVERGENCE IS DECLARED ON AN EXACT ZERO, NOT A NEAR-ZERO    *
006700*    FUDGE - FIXED-POINT DISPLAY ARITHMETIC DOES NOT DRIFT THE    *
006800*    WAY A FLOATING ACCUMULATOR WOULD - TR2591.                   *
006900 01  WS-TOLERANCE             PIC S9(3)V99       VALUE 0.
007000
007100*    --------------------- STEPPING-STONE SEARCH ------------------*
007200 77  WS-LVL                   PIC 9(02)   COMP   VALUE 0.
007300 01  WS-SCAN-IX               PIC 9(02)   COMP
007400                                OCCURS 20 TIMES.
007500 01  WS-PATH-ROW              PIC 9(02)   COMP
007600                                OCCURS 20 TIMES.
007700 01  WS-PATH-COL              PIC 9(02)   COMP
007800                                OCCURS 20 TIMES.
007900 77  WS-CAND-ROW              PIC 9(02)   COMP   VALUE 0.
008000 77  WS-CAND-COL              PIC 9(02)   COMP   VALUE 0.
008100 77  WS-LOOP-FOUND            PIC X(01)   VALUE 'N'.
008200     88  WS-STONE-LOOP-FOUND      VALUE 'Y'.
008300 77  WS-VISITED               PIC X(01)   VALUE 'N'.
008400     88  WS-CELL-VISITED          VALUE 'Y'.
008500 77  WS-MOVE-REM              PIC 9(01)   COMP   VALUE 0.
008600
008700*    --------------------- PIVOT WORK ------------------------------*
008800 77  WS-LEAVE-IX              PIC 9(02)   COMP   VALUE 0.
008900 77  WS-FIRST-EVEN            PIC X(01)   VALUE 'N'.
009000     88  WS-FIRST-EVEN-SEEN       VALUE 'Y'.
009100
009200*    REDEFINES THE WORK-AREA TOLERANCE FIELD AS A PACKED-LOOKING  *
009300*    SIGN/MAGNITUDE PAIR, KEPT FOR THE AUDIT DUMP AND TO CARRY    *
009400*    THIS PROGRAM'S QUOTA OF REDEFINES CLAUSES.  MAG IS A FLAT    *
009500*    PIC 9(4), ONE DIGIT SHORT OF THE BASE'S FIVE, SO SIGN(1)+    *
009600*    MAG(4) LANDS ON THE BASE'S FIVE-BYTE SIZE INSTEAD OF THE     *
009700*    OLD 9(3)V99 SHAPE, WHICH WAS ONE BYTE LONG - TR2602.         *
009800 01  WS-TOLERANCE-X REDEFINES WS-TOLERANCE.
009900     05  WS-TOLERANCE-SIGN    PIC S9.
010000     05  WS-TOLERANCE-MAG     PIC 9(4).
010100
010200*    REDEFINES THE MIN-OPPCOST SCAN FIELD, SAME HOUSE HABIT AS    *
010300*    THE OTHER HEURISTIC PROGRAMS.  MAG IS A FLAT PIC 9(6), ONE    *
010400*    DIGIT SHORT OF THE BASE'S SEVEN, SO SIGN(1)+MAG(6) LANDS ON  *
010500*    THE BASE'S SEVEN-BYTE SIZE - TR2602.                        *
010600 01  WS-MIN-OPPCOST-X REDEFINES WS-MIN-OPPCOST.
010700     05  WS-MIN-OPPCOST-SIGN  PIC S9.
010800     05  WS-MIN-OPPCOST-MAG   PIC 9(6).
010900
011000*    REDEFINES THE EPSILON-CELL COST SCAN FIELD AS A SIGNED       *
011100*    DISPLAY VIEW FOR THE SAME REASON.  SAME FLAT PIC 9(6) MAG    *
011200*    SIZING AS WS-MIN-OPPCOST-X ABOVE - TR2602.                   *
011300 01  WS-EPS-COST-X REDEFINES WS-EPS-COST.
011400     05  WS-EPS-COST-SIGN     PIC S9.
011500     05  WS-EPS-COST-MAG      PIC 9(6).
011600
011700 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
011800 77  WS-AUDIT-ROW-D           PIC Z9.
011900 77  WS-AUDIT-COL-D           PIC Z9.
012000 77  WS-AUDIT-ITER-D          PIC Z9.
012100
012200 LINKAGE SECTION.
012300 COPY TRANWRK.
012400
012500 PROCEDURE DIVISION USING TRANWRK-AREA.
012600*0000-MAIN-START
012700     MOVE 0 TO TRANWRK-ITER-USED.
012800     MOVE 'N' TO TRANWRK-CONVERGED.
012900     PERFORM 9000-CALC-TOTAL-START THRU 9010-CALC-TOTAL-END.
013000     MOVE TRANWRK-TOTAL-COST TO TRANWRK-INIT-COST.
013100
013200     PERFORM 1000-MODI-ROUND-START THRU 1010-MODI-ROUND-END
013300         UNTIL WS-ITERATION-DONE
013400            OR TRANWRK-ITER-USED >= TRANWRK-MAX-ITER.
013500
013600     PERFORM 9000-CALC-TOTAL-START THRU 9010-CALC-TOTAL-END.
013700     MOVE TRANWRK-TOTAL-COST TO TRANWRK-FINAL-COST.
013800     COMPUTE TRANWRK-IMPROVEMENT =
013900         TRANWRK-INIT-COST - TRANWRK-FINAL-COST.
014000*0000-MAIN-END
014100     GOBACK.
014200
014300*    ---------------------------------------------------------*
014400*    1000-MODI-ROUND - ONE FULL MODI PASS: DEGENERACY FIX,    *
014500*    POTENTIALS, OPPORTUNITY COST, ENTERING CELL, STEPPING-   *
014600*    STONE LOOP, PIVOT.                                       *
014700*    ---------------------------------------------------------*
014800 1000-MODI-ROUND-START.
014900     PERFORM 2000-CHECK-DEGEN-START THRU 2010-CHECK-DEGEN-END.
015000     PERFORM 3000-POTENTIALS-START THRU 3010-POTENTIALS-END.
015100
015200     IF NOT TRANWRK-POTENT-GOOD
015300         SET WS-ITERATION-DONE TO TRUE
015400         GO TO 1010-MODI-ROUND-END
015500     END-IF.
015600
015700     PERFORM 4000-OPPCOST-START THRU 4010-OPPCOST-END.
015800     PERFORM 5000-FIND-ENTERING-START THRU 5010-FIND-ENTERING-END.
015900
016000     IF NOT WS-OPPCOST-CELL-FOUND
016100        OR WS-MIN-OPPCOST >= WS-TOLERANCE
016200         SET TRANWRK-IS-CONVERGED TO TRUE
016300         SET WS-ITERATION-DONE TO TRUE
016400         GO TO 1010-MODI-ROUND-END
016500     END-IF.
016600
016700     PERFORM 6000-FIND-LOOP-START THRU 6010-FIND-LOOP-END.
016800
016900     IF NOT WS-STONE-LOOP-FOUND
017000         SET WS-ITERATION-DONE TO TRUE
017100         GO TO 1010-MODI-ROUND-END
017200     END-IF.
017300
017400     PERFORM 7000-PIVOT-START THRU 7010-PIVOT-END.
017500     PERFORM 7900-AUDIT-ITER-START THRU 7910-AUDIT-ITER-END.
017600     ADD 1 TO TRANWRK-ITER-USED.
017700 1010-MODI-ROUND-END.
017800
017900*    ---------------------------------------------------------*
018000*    2000 - DEGENERACY.  IF FEWER THAN M+N-1 CELLS ARE BASIC, *
018100*    GIVE THE CHEAPEST NON-BASIC CELL AN EPSILON (ZERO-       *
018200*    QUANTITY) ALLOCATION SO THE LOOP SEARCH HAS A SPANNING   *
018300*    TREE TO WORK WITH.                                       *
018400*    ---------------------------------------------------------*
018500 2000-CHECK-DEGEN-START.
018600     COMPUTE WS-NEED-BASIC = TRANWRK-ROWS + TRANWRK-COLS - 1.
018700     MOVE 0 TO WS-HAVE-BASIC.
018800     PERFORM 2100-COUNT-ROW-START THRU 2110-COUNT-ROW-END
018900         VARYING WS-ROW-IX FROM 1 BY 1
019000         UNTIL WS-ROW-IX > TRANWRK-ROWS.
019100
019200     IF WS-HAVE-BASIC < WS-NEED-BASIC
019300         SET WS-EPS-CELL-FOUND TO FALSE
019400         PERFORM 2200-SCAN-EPS-ROW-START
019500            THRU 2210-SCAN-EPS-ROW-END
019600            VARYING WS-ROW-IX FROM 1 BY 1
019700            UNTIL WS-ROW-IX > TRANWRK-ROWS
019800         IF WS-EPS-CELL-FOUND
019900             MOVE 'Y' TO
020000                 TRANWRK-BASIC-CELL (WS-EPS-ROW WS-EPS-COL)
020100             ADD 1 TO TRANWRK-BASIC-COUNT
020200         END-IF
020300     END-IF.
020400 2010-CHECK-DEGEN-END.
020500
020600 2100-COUNT-ROW-START.
020700     PERFORM 2120-COUNT-CELL-START THRU 2130-COUNT-CELL-END
020800         VARYING WS-COL-IX FROM 1 BY 1
020900         UNTIL WS-COL-IX > TRANWRK-COLS.
021000 2110-COUNT-ROW-END.
021100
021200 2120-COUNT-CELL-START.
021300     IF TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX) = 'Y'
021400         ADD 1 TO WS-HAVE-BASIC
021500     END-IF.
021600 2130-COUNT-CELL-END.
021700
021800 2200-SCAN-EPS-ROW-START.
021900     PERFORM 2220-SCAN-EPS-CELL-START
022000        THRU 2230-SCAN-EPS-CELL-END
022100        VARYING WS-COL-IX FROM 1 BY 1
022200        UNTIL WS-COL-IX > TRANWRK-COLS.
022300 2210-SCAN-EPS-ROW-END.
022400
022500 2220-SCAN-EPS-CELL-START.
022600     IF TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX) = 'N'
022700         IF NOT WS-EPS-CELL-FOUND
022800            OR TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
022900               < WS-EPS-COST
023000             MOVE WS-ROW-IX TO WS-EPS-ROW
023100             MOVE WS-COL-IX TO WS-EPS-COL
023200             MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
023300                 TO WS-EPS-COST
023400             SET WS-EPS-CELL-FOUND TO TRUE
023500         END-IF
023600     END-IF.
023700 2230-SCAN-EPS-CELL-END.
023800
023900*    ---------------------------------------------------------*
024000*    3000 - POTENTIALS SWEEP.  U(1) = 0; REPEATEDLY APPLY      *
024100*    U(I) + V(J) = C(I,J) OVER BASIC CELLS UNTIL A PASS MAKES  *
024200*    NO CHANGE.  IF SOME U OR V IS STILL UNSOLVED, GIVE UP.    *
024300*    ---------------------------------------------------------*
024400 3000-POTENTIALS-START.
024500     PERFORM 3100-CLEAR-POTENT-START THRU 3110-CLEAR-POTENT-END
024600         VARYING WS-ROW-IX FROM 1 BY 1
024700         UNTIL WS-ROW-IX > TRANWRK-ROWS.
024800     PERFORM 3200-CLEAR-VPOTENT-START THRU 3210-CLEAR-VPOTENT-END
024900         VARYING WS-COL-IX FROM 1 BY 1
025000         UNTIL WS-COL-IX > TRANWRK-COLS.
025100
025200     MOVE 0 TO TRANWRK-U-POTENTIAL (1).
025300     MOVE 'Y' TO TRANWRK-U-SOLVED (1).
025400
025500     SET WS-POTENTIALS-CHANGED TO TRUE.
025600     PERFORM 3300-POTENT-SWEEP-START THRU 3310-POTENT-SWEEP-END
025700         UNTIL NOT WS-POTENTIALS-CHANGED.
025800
025900     SET TRANWRK-POTENT-GOOD TO TRUE.
026000     PERFORM 3400-CHECK-U-START THRU 3410-CHECK-U-END
026100         VARYING WS-ROW-IX FROM 1 BY 1
026200         UNTIL WS-ROW-IX > TRANWRK-ROWS.
026300     PERFORM 3500-CHECK-V-START THRU 3510-CHECK-V-END
026400         VARYING WS-COL-IX FROM 1 BY 1
026500         UNTIL WS-COL-IX > TRANWRK-COLS.
026600 3010-POTENTIALS-END.
026700
026800 3100-CLEAR-POTENT-START.
026900     MOVE 'N' TO TRANWRK-U-SOLVED (WS-ROW-IX).
027000     MOVE 0   TO TRANWRK-U-POTENTIAL (WS-ROW-IX).
027100 3110-CLEAR-POTENT-END.
027200
027300 3200-CLEAR-VPOTENT-START.
027400     MOVE 'N' TO TRANWRK-V-SOLVED (WS-COL-IX).
027500     MOVE 0   TO TRANWRK-V-POTENTIAL (WS-COL-IX).
027600 3210-CLEAR-VPOTENT-END.
027700
027800 3300-POTENT-SWEEP-START.
027900     SET WS-POTENTIALS-CHANGED TO FALSE.
028000     PERFORM 3320-SWEEP-ROW-START THRU 3330-SWEEP-ROW-END
028100         VARYING WS-ROW-IX FROM 1 BY 1
028200         UNTIL WS-ROW-IX > TRANWRK-ROWS.
028300 3310-POTENT-SWEEP-END.
028400
028500 3320-SWEEP-ROW-START.
028600     PERFORM 3340-SWEEP-CELL-START THRU 3350-SWEEP-CELL-END
028700         VARYING WS-COL-IX FROM 1 BY 1
028800         UNTIL WS-COL-IX > TRANWRK-COLS.
028900 3330-SWEEP-ROW-END.
029000
029100 3340-SWEEP-CELL-START.
029200     IF TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX) = 'Y'
029300         IF TRANWRK-U-SOLVED (WS-ROW-IX) = 'Y'
029400            AND TRANWRK-V-SOLVED (WS-COL-IX) = 'N'
029500             COMPUTE TRANWRK-V-POTENTIAL (WS-COL-IX) =
029600                 TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
029700                 - TRANWRK-U-POTENTIAL (WS-ROW-IX)
029800             MOVE 'Y' TO TRANWRK-V-SOLVED (WS-COL-IX)
029900             SET WS-POTENTIALS-CHANGED TO TRUE
030000         ELSE
030100             IF TRANWRK-V-SOLVED (WS-COL-IX) = 'Y'
030200                AND TRANWRK-U-SOLVED (WS-ROW-IX) = 'N'
030300                 COMPUTE TRANWRK-U-POTENTIAL (WS-ROW-IX) =
030400                     TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
030500                     - TRANWRK-V-POTENTIAL (WS-COL-IX)
030600                 MOVE 'Y' TO TRANWRK-U-SOLVED (WS-ROW-IX)
030700                 SET WS-POTENTIALS-CHANGED TO TRUE
030800             END-IF
030900         END-IF
031000     END-IF.
031100 3350-SWEEP-CELL-END.
031200
031300 3400-CHECK-U-START.
031400     IF TRANWRK-U-SOLVED (WS-ROW-IX) = 'N'
031500         SET TRANWRK-POTENT-GOOD TO FALSE
031600     END-IF.
031700 3410-CHECK-U-END.
031800
031900 3500-CHECK-V-START.
032000     IF TRANWRK-V-SOLVED (WS-COL-IX) = 'N'
032100         SET TRANWRK-POTENT-GOOD TO FALSE
032200     END-IF.
032300 3510-CHECK-V-END.
032400
032500*    ---------------------------------------------------------*
032600*    4000 - OPPORTUNITY COST D(I,J) = C(I,J) - U(I) - V(J)     *
032700*    FOR EVERY CELL, BASIC OR NOT, SO THE TABLE CAN BE PRINTED.*
032800*    ---------------------------------------------------------*
032900 4000-OPPCOST-START.
033000     PERFORM 4100-OPPCOST-ROW-START THRU 4110-OPPCOST-ROW-END
033100         VARYING WS-ROW-IX FROM 1 BY 1
033200         UNTIL WS-ROW-IX > TRANWRK-ROWS.
033300 4010-OPPCOST-END.
033400
033500 4100-OPPCOST-ROW-START.
033600     PERFORM 4120-OPPCOST-CELL-START THRU 4130-OPPCOST-CELL-END
033700         VARYING WS-COL-IX FROM 1 BY 1
033800         UNTIL WS-COL-IX > TRANWRK-COLS.
033900 4110-OPPCOST-ROW-END.
034000
034100 4120-OPPCOST-CELL-START.
034200     COMPUTE TRANWRK-OPP-CELL (WS-ROW-IX WS-COL-IX) =
034300         TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
034400         - TRANWRK-U-POTENTIAL (WS-ROW-IX)
034500         - TRANWRK-V-POTENTIAL (WS-COL-IX).
034600 4130-OPPCOST-CELL-END.
034700
034800*    ---------------------------------------------------------*
034900*    5000 - ENTERING CELL = NON-BASIC CELL WITH THE MOST       *
035000*    NEGATIVE OPPORTUNITY COST (TIES: ROW-MAJOR FIRST).        *
035100*    ---------------------------------------------------------*
035200 5000-FIND-ENTERING-START.
035300     SET WS-OPPCOST-CELL-FOUND TO FALSE.
035400     MOVE 0 TO WS-MIN-OPPCOST.
035500     PERFORM 5100-SCAN-ENTER-ROW-START
035600        THRU 5110-SCAN-ENTER-ROW-END
035700        VARYING WS-ROW-IX FROM 1 BY 1
035800        UNTIL WS-ROW-IX > TRANWRK-ROWS.
035900 5010-FIND-ENTERING-END.
036000
036100 5100-SCAN-ENTER-ROW-START.
036200     PERFORM 5120-SCAN-ENTER-CELL-START
036300        THRU 5130-SCAN-ENTER-CELL-END
036400        VARYING WS-COL-IX FROM 1 BY 1
036500        UNTIL WS-COL-IX > TRANWRK-COLS.
036600 5110-SCAN-ENTER-ROW-END.
036700
036800 5120-SCAN-ENTER-CELL-START.
036900     IF TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX) = 'N'
037000         IF NOT WS-OPPCOST-CELL-FOUND
037100            OR TRANWRK-OPP-CELL (WS-ROW-IX WS-COL-IX)
037200               < WS-MIN-OPPCOST
037300             MOVE TRANWRK-OPP-CELL (WS-ROW-IX WS-COL-IX)
037400                 TO WS-MIN-OPPCOST
037500             MOVE WS-ROW-IX TO TRANWRK-ENTER-ROW
037600             MOVE WS-COL-IX TO TRANWRK-ENTER-COL
037700             SET WS-OPPCOST-CELL-FOUND TO TRUE
037800         END-IF
037900     END-IF.
038000 5130-SCAN-ENTER-CELL-END.
038100
038200*    ---------------------------------------------------------*
038300*    6000 - STEPPING-STONE LOOP SEARCH.  EXPLICIT STACK, NO    *
038400*    RECURSION.  FROM THE ENTERING CELL, TRY A HORIZONTAL MOVE *
038500*    TO A BASIC CELL, THEN A VERTICAL MOVE, ALTERNATING, UNTIL *
038600*    A MOVE CLOSES BACK TO THE ENTERING CELL WITH 4 OR MORE    *
038700*    CORNERS.  BACKTRACKS WHEN A LEVEL RUNS OUT OF CANDIDATES. *
038800*    ---------------------------------------------------------*
038900 6000-FIND-LOOP-START.
039000     PERFORM 6020-CLEAR-SCAN-START THRU 6030-CLEAR-SCAN-END
039100         VARYING WS-IX FROM 1 BY 1
039200         UNTIL WS-IX > 20.
039300     MOVE 1 TO WS-LVL.
039400     MOVE TRANWRK-ENTER-ROW TO WS-PATH-ROW (1).
039500     MOVE TRANWRK-ENTER-COL TO WS-PATH-COL (1).
039600     SET WS-STONE-LOOP-FOUND TO FALSE.
039700
039800     PERFORM 6100-SEARCH-STEP-START THRU 6110-SEARCH-STEP-END
039900         UNTIL WS-STONE-LOOP-FOUND OR WS-LVL = 0.
040000 6010-FIND-LOOP-END.
040100
040200 6020-CLEAR-SCAN-START.
040300     MOVE 0 TO WS-SCAN-IX (WS-IX).
040400 6030-CLEAR-SCAN-END.
040500
040600 6100-SEARCH-STEP-START.
040700     DIVIDE WS-LVL BY 2 GIVING WS-IX REMAINDER WS-MOVE-REM.
040800     IF WS-MOVE-REM = 1
040900         PERFORM 6200-TRY-HORIZ-START THRU 6210-TRY-HORIZ-END
041000     ELSE
041100         PERFORM 6300-TRY-VERT-START THRU 6310-TRY-VERT-END
041200     END-IF.
041300 6110-SEARCH-STEP-END.
041400
041500 6200-TRY-HORIZ-START.
041600     ADD 1 TO WS-SCAN-IX (WS-LVL).
041700     IF WS-SCAN-IX (WS-LVL) > TRANWRK-COLS
041800         SUBTRACT 1 FROM WS-LVL
041900     ELSE
042000         MOVE WS-PATH-ROW (WS-LVL) TO WS-CAND-ROW
042100         MOVE WS-SCAN-IX (WS-LVL) TO WS-CAND-COL
042200         PERFORM 6400-TRY-CANDIDATE-START
042300            THRU 6410-TRY-CANDIDATE-END
042400     END-IF.
042500 6210-TRY-HORIZ-END.
042600
042700 6300-TRY-VERT-START.
042800     ADD 1 TO WS-SCAN-IX (WS-LVL).
042900     IF WS-SCAN-IX (WS-LVL) > TRANWRK-ROWS
043000         SUBTRACT 1 FROM WS-LVL
043100     ELSE
043200         MOVE WS-SCAN-IX (WS-LVL) TO WS-CAND-ROW
043300         MOVE WS-PATH-COL (WS-LVL) TO WS-CAND-COL
043400         PERFORM 6400-TRY-CANDIDATE-START
043500            THRU 6410-TRY-CANDIDATE-END
043600     END-IF.
043700 6310-TRY-VERT-END.
043800
043900 6400-TRY-CANDIDATE-START.
044000     IF WS-CAND-ROW = WS-PATH-ROW (WS-LVL)
044100        AND WS-CAND-COL = WS-PATH-COL (WS-LVL)
044200         CONTINUE
044300     ELSE
044400         IF WS-CAND-ROW = TRANWRK-ENTER-ROW
044500            AND WS-CAND-COL = TRANWRK-ENTER-COL
044600            AND WS-LVL >= 3
044700             SET WS-STONE-LOOP-FOUND TO TRUE
044800             MOVE WS-LVL TO TRANWRK-LOOP-LEN
044900             PERFORM 6500-COPY-PATH-START
045000                THRU 6510-COPY-PATH-END
045100                VARYING WS-IX FROM 1 BY 1
045200                UNTIL WS-IX > WS-LVL
045300         ELSE
045400             IF TRANWRK-BASIC-CELL (WS-CAND-ROW WS-CAND-COL)
045500                = 'Y'
045600                 PERFORM 6600-CHECK-VISITED-START
045700                    THRU 6610-CHECK-VISITED-END
045800                 IF NOT WS-CELL-VISITED
045900                     ADD 1 TO WS-LVL
046000                     IF WS-LVL <= 20
046100                         MOVE WS-CAND-ROW TO WS-PATH-ROW (WS-LVL)
046200                         MOVE WS-CAND-COL TO WS-PATH-COL (WS-LVL)
046300                         MOVE 0 TO WS-SCAN-IX (WS-LVL)
046400                     ELSE
046500                         SUBTRACT 1 FROM WS-LVL
046600                     END-IF
046700                 END-IF
046800             END-IF
046900         END-IF
047000     END-IF.
047100 6410-TRY-CANDIDATE-END.
047200
047300 6500-COPY-PATH-START.
047400     MOVE WS-PATH-ROW (WS-IX) TO TRANWRK-LOOP-ROW (WS-IX).
047500     MOVE WS-PATH-COL (WS-IX) TO TRANWRK-LOOP-COL (WS-IX).
047600 6510-COPY-PATH-END.
047700
047800 6600-CHECK-VISITED-START.
047900     SET WS-CELL-VISITED TO FALSE.
048000     PERFORM 6620-CHECK-ONE-START THRU 6630-CHECK-ONE-END
048100         VARYING WS-IX FROM 1 BY 1
048200         UNTIL WS-IX > WS-LVL.
048300 6610-CHECK-VISITED-END.
048400
048500 6620-CHECK-ONE-START.
048600     IF WS-PATH-ROW (WS-IX) = WS-CAND-ROW
048700        AND WS-PATH-COL (WS-IX) = WS-CAND-COL
048800         SET WS-CELL-VISITED TO TRUE
048900     END-IF.
049000 6630-CHECK-ONE-END.
049100
049200*    ---------------------------------------------------------*
049300*    7000 - PIVOT.  THETA = SMALLEST ALLOCATION AMONG THE      *
049400*    LOOP'S EVEN-INDEXED (ODD SPEC-POSITION) CORNERS.  ADD     *
049500*    THETA AT THE ODD-INDEXED CORNERS, SUBTRACT AT THE EVEN-   *
049600*    INDEXED CORNERS, AND SWAP THE ENTERING/LEAVING CELLS'     *
049700*    BASIC FLAGS.                                              *
049800*    ---------------------------------------------------------*
049900 7000-PIVOT-START.
050000     SET WS-FIRST-EVEN-SEEN TO FALSE.
050100     PERFORM 7100-FIND-THETA-START THRU 7110-FIND-THETA-END
050200         VARYING WS-IX FROM 2 BY 2
050300         UNTIL WS-IX > TRANWRK-LOOP-LEN.
050400
050500     PERFORM 7200-APPLY-THETA-START THRU 7210-APPLY-THETA-END
050600         VARYING WS-IX FROM 1 BY 1
050700         UNTIL WS-IX > TRANWRK-LOOP-LEN.
050800
050900     MOVE 'Y' TO
051000         TRANWRK-BASIC-CELL (TRANWRK-LOOP-ROW (1)
051100                             TRANWRK-LOOP-COL (1)).
051200     MOVE 'N' TO
051300         TRANWRK-BASIC-CELL (TRANWRK-LOOP-ROW (WS-LEAVE-IX)
051400                             TRANWRK-LOOP-COL (WS-LEAVE-IX)).
051500 7010-PIVOT-END.
051600
051700 7100-FIND-THETA-START.
051800     IF NOT WS-FIRST-EVEN-SEEN
051900        OR TRANWRK-ALLOC-CELL (TRANWRK-LOOP-ROW (WS-IX)
052000                                TRANWRK-LOOP-COL (WS-IX))
052100           < TRANWRK-THETA
052200         MOVE TRANWRK-ALLOC-CELL (TRANWRK-LOOP-ROW (WS-IX)
052300                                   TRANWRK-LOOP-COL (WS-IX))
052400             TO TRANWRK-THETA
052500         MOVE WS-IX TO WS-LEAVE-IX
052600         SET WS-FIRST-EVEN-SEEN TO TRUE
052700     END-IF.
052800 7110-FIND-THETA-END.
052900
053000 7200-APPLY-THETA-START.
053100     DIVIDE WS-IX BY 2 GIVING WS-ROW-IX REMAINDER WS-MOVE-REM.
053200     IF WS-MOVE-REM = 1
053300         ADD TRANWRK-THETA
053400             TO TRANWRK-ALLOC-CELL (TRANWRK-LOOP-ROW (WS-IX)
053500                                     TRANWRK-LOOP-COL (WS-IX))
053600     ELSE
053700         SUBTRACT TRANWRK-THETA
053800             FROM TRANWRK-ALLOC-CELL (TRANWRK-LOOP-ROW (WS-IX)
053900                                       TRANWRK-LOOP-COL (WS-IX))
054000     END-IF.
054100 7210-APPLY-THETA-END.
054200
054300 7900-AUDIT-ITER-START.
054400     ADD 1 TO TRANWRK-STEP-COUNT.
054500     IF TRANWRK-STEP-COUNT <= 200
054600         MOVE TRANWRK-ITER-USED TO WS-AUDIT-ITER-D
054700         MOVE TRANWRK-ENTER-ROW TO WS-AUDIT-ROW-D
054800         MOVE TRANWRK-ENTER-COL TO WS-AUDIT-COL-D
054900         MOVE SPACES TO WS-AUDIT-LINE
055000         STRING 'MODI  ITER ' WS-AUDIT-ITER-D
055100             ' PIVOT ENTERS (' WS-AUDIT-ROW-D ','
055200             WS-AUDIT-COL-D ')'
055300             DELIMITED BY SIZE INTO WS-AUDIT-LINE
055400         MOVE WS-AUDIT-LINE
055500             TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
055600     END-IF.
055700 7910-AUDIT-ITER-END.
055800
055900*    ---------------------------------------------------------*
056000*    9000 - RECOMPUTE TOTAL COST FROM THE CURRENT ALLOCATION.  *
056100*    ---------------------------------------------------------*
056200 9000-CALC-TOTAL-START.
056300     MOVE 0 TO TRANWRK-TOTAL-COST.
056400     PERFORM 9100-TOTAL-ROW-START THRU 9110-TOTAL-ROW-END
056500         VARYING WS-ROW-IX FROM 1 BY 1
056600         UNTIL WS-ROW-IX > TRANWRK-ROWS.
056700 9010-CALC-TOTAL-END.
056800
056900 9100-TOTAL-ROW-START.
057000     PERFORM 9120-TOTAL-CELL-START THRU 9130-TOTAL-CELL-END
057100         VARYING WS-COL-IX FROM 1 BY 1
057200         UNTIL WS-COL-IX > TRANWRK-COLS.
057300 9110-TOTAL-ROW-END.
057400
057500 9120-TOTAL-CELL-START.
057600     COMPUTE TRANWRK-TOTAL-COST ROUNDED =
057700         TRANWRK-TOTAL-COST
057800         + (TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX)
057900            * TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)).
058000 9130-TOTAL-CELL-END.
