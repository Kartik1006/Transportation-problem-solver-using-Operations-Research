000100*=============================================================*
000200*    TRANMAIN - TRANSPORTATION AND ASSIGNMENT BATCH SOLVER    *
000300*    READS PROBLEM-FILE ONE PROBLEM AT A TIME, VALIDATES AND  *
000400*    BALANCES TRANSPORTATION PROBLEMS, DISPATCHES TO THE      *
000500*    SELECTED INITIAL-SOLUTION HEURISTIC, OPTIONALLY CALLS    *
000600*    MODI, RUNS THE HUNGARIAN METHOD FOR ASSIGNMENT PROBLEMS, *
000700*    AND CALLS TRNRPT TO WRITE THE SOLUTION REPORT.           *
000800*                                                             *
000900*    IDENTIFICATION DIVISION.
001000 PROGRAM-ID. TRANMAIN.
001100 AUTHOR. R A MERCER.
001200 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001300 DATE-WRITTEN. 03/22/1984.
001400 DATE-COMPILED.
001500 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001600*-------------------------------------------------------------*
001700*    CHANGE LOG                                               *
001800*    03/22/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001900*    08/10/85 RAM  ADDED LEAST COST AND VAM DISPATCH - TR8512  *
002000*    11/02/87 RAM  ADDED MODI CALL AFTER INITIAL HEURISTIC     *
002100*                  - TR8734                                   *
002200*    02/11/89 RAM  ADDED ASSIGNMENT PROBLEM / HUNGARIAN PATH   *
002300*                  - TR8902                                   *
002400*    06/20/91 DJK  REJECT-AND-CONTINUE ON VALIDATION FAILURE   *
002500*                  INSTEAD OF ABENDING THE RUN - TR9117        *
002600*    07/30/93 DJK  ADDED SUPPLY/DEMAND CHECK BLOCK TOTALS TO   *
002700*                  THE WORK AREA BEFORE CALLING TRNRPT         *
002800*                  - TR9308                                   *
002900*    03/04/98 PQW  Y2K REVIEW - NO WINDOWED DATE FIELDS IN     *
003000*                  THIS PROGRAM, NO CHANGE REQUIRED - Y2K0091  *
003100*    09/14/01 PQW  RAISED MAX-ITER DEFAULT GUARD, SOME SHOPS   *
003200*                  WERE SENDING ZEROS - TR0142                 *
003300*    02/19/26 TMK  WS-DIFF-CHECK-X / WS-PROB-SEEN-COUNT-X WERE  *
003400*                  SPLIT BY DIGIT COUNT, OVERSIZING THE        *
003500*                  REDEFINE OF A COMP (BINARY) ITEM - RESIZED  *
003600*                  TO THE ACTUAL BINARY BUCKET - TR2602        *
003700*    02/19/26 TMK  DROPPED THE WRITE-ONLY WS-DIFF-CHECK SHADOW  *
003800*                  COPY AND REDEFINED WS-DIFF ITSELF.  ALSO     *
003900*                  PUT WS-PROB-SEEN-COUNT ON THE TRAILER AND    *
004000*                  CROSS-FOOTED IT AGAINST PROCESSED/REJECTED   *
004100*                  - TR2604                                    *
004200*    02/19/26 TMK  5000-RUN-HEURISTIC WAS TESTING TRANHDR-METHOD *
004300*                  88-LEVELS AFTER THE PROBLEM-FILE BUFFER WAS   *
004400*                  ALREADY OVERWRITTEN BY THE COST/SUPPLY/DEMAND *
004500*                  READS, SO EVERY PROBLEM FELL THROUGH TO NWCR  *
004600*                  REGARDLESS OF PROB-METHOD.  NOW TESTS THE     *
004700*                  SAFE TRANWRK-METHOD COPY - TR2605             *
004800*-------------------------------------------------------------*
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PROBLEM-FILE
005800         ASSIGN TO PROBFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-STAT-PROBFILE.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PROBLEM-FILE
006600     RECORD CONTAINS 80 CHARACTERS
006700     RECORDING MODE IS F.
006800     COPY TRANHDR.
006900     COPY TRANCST.
007000     COPY TRANSUP.
007100     COPY TRANDEM.
007200
007300 WORKING-STORAGE SECTION.
007400*    ---------------------------------------------------------*
007500*    FILE STATUS SWITCH - REPORT-FILE IS OPENED, WRITTEN AND   *
007600*    CLOSED ENTIRELY INSIDE TRNRPT; THIS PROGRAM ONLY OWNS     *
007700*    PROBLEM-FILE AND TELLS TRNRPT WHAT TO DO VIA              *
007800*    WS-RPT-FUNCTION.                                          *
007900*    ---------------------------------------------------------*
008000 77  WS-STAT-PROBFILE         PIC X(02)   VALUE SPACE.
008100     88  WS-STAT-PROBFILE-OK       VALUE '00'.
008200     88  WS-STAT-PROBFILE-EOF      VALUE '10'.
008300 77  WS-RPT-FUNCTION          PIC X(01)   VALUE SPACE.
008400     88  WS-RPT-FN-OPEN            VALUE 'O'.
008500     88  WS-RPT-FN-WRITE           VALUE 'W'.
008600     88  WS-RPT-FN-TRAILER         VALUE 'T'.
008700     88  WS-RPT-FN-CLOSE           VALUE 'C'.
008800 77  FILLER                   PIC X(04)   VALUE SPACES.
008900
009000*    ---------------------------------------------------------*
009100*    SHARED PROBLEM / SOLUTION WORK AREA - PASSED TO EVERY     *
009200*    SOLVER SUBPROGRAM BY REFERENCE                           *
009300*    ---------------------------------------------------------*
009400 COPY TRANWRK.
009500
009600*    ---------------------------------------------------------*
009700*    LOOP CONTROL AND MISCELLANEOUS COUNTERS                  *
009800*    ---------------------------------------------------------*
009900 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
010000 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
010100 77  WS-TOTSUP                PIC 9(07)   COMP   VALUE 0.
010200 77  WS-TOTDEM                PIC 9(07)   COMP   VALUE 0.
010300
010400*    WS-DIFF IS THE SUPPLY-MINUS-DEMAND BALANCE FIGURE SET IN
010500*    4500-BALANCE-PROB AND TESTED RIGHT BELOW TO DECIDE WHICH
010600*    DUMMY ROW OR COLUMN TO INSERT.  KEPT AT 01-LEVEL BECAUSE
010700*    IT IS ALSO THE BASE OF THE BYTE-VIEW REDEFINE BELOW - COMP
010800*    IS BINARY, NOT ZONED DECIMAL, SO THE REDEFINE TAKES A FLAT
010900*    BYTE VIEW SIZED TO THE ITEM'S 4-BYTE BINARY BUCKET (A
011000*    7-DIGIT COMP FIELD), NOT A SIGN/MAGNITUDE SPLIT BY DIGIT
011100*    COUNT - TR2602.
011200 01  WS-DIFF                  PIC S9(7)   COMP   VALUE 0.
011300 01  WS-DIFF-X REDEFINES WS-DIFF.
011400     05  WS-DIFF-BYTES        PIC X(04).
011500
011600*    REDEFINES THE RUN COUNTERS SO THE TRAILER CAN PRINT ALL    *
011700*    THREE AS ONE COMBINED WORD WHEN DISPLAYED TO THE JOB LOG   *
011800 01  WS-RUN-TOTALS-X.
011900     03  WS-RUN-PROCESSED-X   PIC 9(05).
012000     03  WS-RUN-REJECTED-X    PIC 9(05).
012100     03  WS-RUN-SEEN-X        PIC 9(05).
012200 01  WS-RUN-TOTALS-N REDEFINES WS-RUN-TOTALS-X.
012300     03  WS-RUN-PROCESSED-N   PIC 9(15).
012400
012500*    PROBLEM-FILE RECORD COUNTER - COUNTS EVERY HEADER READ OFF
012600*    PROBLEM-FILE REGARDLESS OF WHETHER THE PROBLEM IS LATER
012700*    ACCEPTED OR REJECTED, SO THE TRAILER CAN CROSS-FOOT IT
012800*    AGAINST PROCESSED-PLUS-REJECTED AS A RUN-INTEGRITY CHECK -
012900*    SEE 9500-WRITE-TRAILER - TR2604.  REDEFINED WITH THE SAME
013000*    FLAT-BYTE BINARY-BUCKET SIZING AS WS-DIFF-X ABOVE (4 BYTES
013100*    FOR A 5-DIGIT COMP FIELD) - TR2602.
013200 01  WS-PROB-SEEN-COUNT       PIC 9(05)   COMP   VALUE 0.
013300 01  WS-PROB-SEEN-COUNT-X REDEFINES WS-PROB-SEEN-COUNT.
013400     05  WS-PROB-SEEN-COUNT-BYTES PIC X(04).
013500
013600 PROCEDURE DIVISION.
013700*0000-MAIN-START
013800     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
013900     PERFORM 2000-OPEN-FILE-START  THRU 2010-OPEN-FILE-END.
014000     PERFORM 2020-READ-HEADER-START THRU 2030-READ-HEADER-END.
014100
014200     PERFORM 2800-PROCESS-LOOP-START
014300        THRU 2810-PROCESS-LOOP-END
014400        UNTIL WS-STAT-PROBFILE-EOF.
014500
014600     PERFORM 9500-WRITE-TRAILER-START THRU 9510-WRITE-TRAILER-END.
014700     PERFORM 2050-CLOSE-FILE-START THRU 2060-CLOSE-FILE-END.
014800*0000-MAIN-END
014900     GO TO 0010-STOP-PRG.
015000
015100 0010-STOP-PRG.
015200     STOP RUN.
015300
015400 2800-PROCESS-LOOP-START.
015500     ADD 1 TO WS-PROB-SEEN-COUNT.
015600     PERFORM 3000-PROCESS-PROB-START THRU 3010-PROCESS-PROB-END.
015700     PERFORM 2020-READ-HEADER-START THRU 2030-READ-HEADER-END.
015800 2810-PROCESS-LOOP-END.
015900
016000 1000-INITIALIZE-START.
016100     INITIALIZE TRANWRK-AREA.
016200     MOVE 0 TO TRANWRK-PROB-PROCESSED.
016300     MOVE 0 TO TRANWRK-PROB-REJECTED.
016400     MOVE 0 TO TRANWRK-PROB-NO.
016500 1010-INITIALIZE-END.
016600
016700 2000-OPEN-FILE-START.
016800     OPEN INPUT PROBLEM-FILE.
016900     SET WS-RPT-FN-OPEN TO TRUE.
017000     CALL 'TRNRPT' USING TRANWRK-AREA WS-RPT-FUNCTION.
017100 2010-OPEN-FILE-END.
017200
017300 2020-READ-HEADER-START.
017400     READ PROBLEM-FILE INTO TRANHDR-REC
017500         AT END
017600             SET WS-STAT-PROBFILE-EOF TO TRUE
017700     END-READ.
017800 2030-READ-HEADER-END.
017900
018000 2050-CLOSE-FILE-START.
018100     CLOSE PROBLEM-FILE.
018200     SET WS-RPT-FN-CLOSE TO TRUE.
018300     CALL 'TRNRPT' USING TRANWRK-AREA WS-RPT-FUNCTION.
018400 2060-CLOSE-FILE-END.
018500
018600*    ---------------------------------------------------------*
018700*    3000-PROCESS-PROB DRIVES ONE PROBLEM FROM HEADER THROUGH  *
018800*    ITS REPORT.  ON VALIDATION FAILURE IT WRITES AN ERROR     *
018900*    LINE AND FALLS THROUGH WITHOUT CALLING A SOLVER.          *
019000*    ---------------------------------------------------------*
019100 3000-PROCESS-PROB-START.
019200     ADD 1 TO TRANWRK-PROB-NO.
019300     PERFORM 3100-LOAD-HEADER-START THRU 3110-LOAD-HEADER-END.
019400     PERFORM 3240-READ-COST-LOOP-START
019500        THRU 3249-READ-COST-LOOP-END.
019600
019700     IF TRANWRK-IS-TRANSPORT
019800         PERFORM 3300-READ-SUP-DEM-START
019900            THRU 3310-READ-SUP-DEM-END
020000     END-IF.
020100
020200     PERFORM 4000-VALIDATE-PROB-START THRU 4010-VALIDATE-PROB-END.
020300
020400     IF TRANWRK-IN-ERROR
020500         ADD 1 TO TRANWRK-PROB-REJECTED
020600         PERFORM 8900-WRITE-ERROR-START THRU 8910-WRITE-ERROR-END
020700     ELSE
020800         ADD 1 TO TRANWRK-PROB-PROCESSED
020900         IF TRANWRK-IS-TRANSPORT
021000             PERFORM 4500-BALANCE-PROB-START
021100                THRU 4510-BALANCE-PROB-END
021200             PERFORM 5000-RUN-HEURISTIC-START
021300                THRU 5010-RUN-HEURISTIC-END
021400             PERFORM 6000-CALC-TOTAL-START
021500                THRU 6010-CALC-TOTAL-END
021600             MOVE TRANWRK-TOTAL-COST TO TRANWRK-INIT-COST
021700             IF TRANWRK-MODI-WANTED
021800                 PERFORM 6500-RUN-MODI-START
021900                    THRU 6510-RUN-MODI-END
022000             ELSE
022100                 MOVE TRANWRK-TOTAL-COST TO TRANWRK-FINAL-COST
022200             END-IF
022300         ELSE
022400             PERFORM 7000-RUN-HUNGARIAN-START
022500                THRU 7010-RUN-HUNGARIAN-END
022600         END-IF
022700         PERFORM 7500-CHECK-TOTALS-START
022800            THRU 7510-CHECK-TOTALS-END
022900         PERFORM 9000-WRITE-REPORT-START
023000            THRU 9010-WRITE-REPORT-END
023100     END-IF.
023200 3010-PROCESS-PROB-END.
023300
023400 3100-LOAD-HEADER-START.
023500     MOVE SPACE TO TRANWRK-ERROR-MSG.
023600     MOVE 'N' TO TRANWRK-ERROR-FLAG.
023700     MOVE TRANHDR-TYPE TO TRANWRK-PROB-TYPE.
023800     MOVE TRANHDR-METHOD TO TRANWRK-METHOD.
023900     MOVE TRANHDR-USE-MODI TO TRANWRK-USE-MODI.
024000     MOVE TRANHDR-MAX-ITER TO TRANWRK-MAX-ITER.
024100     IF TRANWRK-MAX-ITER = ZERO
024200         MOVE 10 TO TRANWRK-MAX-ITER
024300     END-IF.
024400     MOVE TRANHDR-ROWS TO TRANWRK-ORIG-ROWS.
024500     MOVE TRANHDR-COLS TO TRANWRK-ORIG-COLS.
024600     MOVE TRANHDR-ROWS TO TRANWRK-ROWS.
024700     MOVE TRANHDR-COLS TO TRANWRK-COLS.
024800     MOVE 'N' TO TRANWRK-DUMMY-ADDED.
024900     MOVE 0 TO TRANWRK-DUMMY-QTY.
025000     MOVE 0 TO TRANWRK-STEP-COUNT.
025100     MOVE 0 TO TRANWRK-BASIC-COUNT.
025200 3110-LOAD-HEADER-END.
025300
025400 3240-READ-COST-LOOP-START.
025500     MOVE 1 TO WS-ROW-IX.
025600 3241-READ-COST-LOOP-TEST.
025700     IF WS-ROW-IX > TRANWRK-ORIG-ROWS
025800         GO TO 3249-READ-COST-LOOP-END
025900     END-IF.
026000     READ PROBLEM-FILE INTO TRANCST-REC
026100         AT END
026200             MOVE 'Y' TO TRANWRK-ERROR-FLAG
026300             STRING 'PROBLEM FILE ENDED WHILE READING COST ROWS'
026400                 DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
026500             SET WS-STAT-PROBFILE-EOF TO TRUE
026600             GO TO 3249-READ-COST-LOOP-END
026700     END-READ.
026800     PERFORM 3250-MOVE-COST-ROW-START
026900        THRU 3260-MOVE-COST-ROW-END.
027000     ADD 1 TO WS-ROW-IX.
027100     GO TO 3241-READ-COST-LOOP-TEST.
027200 3249-READ-COST-LOOP-END.
027300     EXIT.
027400
027500 3250-MOVE-COST-ROW-START.
027600     MOVE 1 TO WS-COL-IX.
027700 3251-MOVE-COST-COL-TEST.
027800     IF WS-COL-IX > 10
027900         GO TO 3259-MOVE-COST-ROW-END
028000     END-IF.
028100     MOVE TRANCST-CELL (WS-COL-IX)
028200         TO TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX).
028300     ADD 1 TO WS-COL-IX.
028400     GO TO 3251-MOVE-COST-COL-TEST.
028500 3259-MOVE-COST-ROW-END.
028600 3260-MOVE-COST-ROW-END.
028700     EXIT.
028800
028900 3300-READ-SUP-DEM-START.
029000     READ PROBLEM-FILE INTO TRANSUP-REC
029100         AT END
029200             MOVE 'Y' TO TRANWRK-ERROR-FLAG
029300             STRING 'PROBLEM FILE ENDED BEFORE SUPPLY RECORD'
029400                 DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
029500             SET WS-STAT-PROBFILE-EOF TO TRUE
029600     END-READ.
029700     IF NOT TRANWRK-IN-ERROR
029800         READ PROBLEM-FILE INTO TRANDEM-REC
029900             AT END
030000                 MOVE 'Y' TO TRANWRK-ERROR-FLAG
030100                 STRING 'PROBLEM FILE ENDED BEFORE DEMAND RECORD'
030200                     DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
030300                 SET WS-STAT-PROBFILE-EOF TO TRUE
030400         END-READ
030500     END-IF.
030600     IF NOT TRANWRK-IN-ERROR
030700         PERFORM 3320-MOVE-SUP-DEM-START
030800            THRU 3330-MOVE-SUP-DEM-END
030900     END-IF.
031000 3310-READ-SUP-DEM-END.
031100
031200 3320-MOVE-SUP-DEM-START.
031300     MOVE 1 TO WS-ROW-IX.
031400 3321-MOVE-SUP-TEST.
031500     IF WS-ROW-IX > 10
031600         GO TO 3329-MOVE-SUP-DEM-END
031700     END-IF.
031800     MOVE TRANSUP-QTY (WS-ROW-IX) TO TRANWRK-SUPPLY-QTY (WS-ROW-IX).
031900     MOVE TRANSUP-QTY (WS-ROW-IX) TO TRANWRK-SUPPLY-REM (WS-ROW-IX).
032000     MOVE TRANDEM-QTY (WS-ROW-IX) TO TRANWRK-DEMAND-QTY (WS-ROW-IX).
032100     MOVE TRANDEM-QTY (WS-ROW-IX) TO TRANWRK-DEMAND-REM (WS-ROW-IX).
032200     ADD 1 TO WS-ROW-IX.
032300     GO TO 3321-MOVE-SUP-TEST.
032400 3329-MOVE-SUP-DEM-END.
032500 3330-MOVE-SUP-DEM-END.
032600     EXIT.
032700
032800 4000-VALIDATE-PROB-START.
032900     IF TRANWRK-ORIG-ROWS < 2 OR TRANWRK-ORIG-ROWS > 10
033000         MOVE 'Y' TO TRANWRK-ERROR-FLAG
033100         STRING 'ROW COUNT OUT OF RANGE 2-10'
033200             DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
033300     END-IF.
033400     IF NOT TRANWRK-IN-ERROR
033500         IF TRANWRK-ORIG-COLS < 2 OR TRANWRK-ORIG-COLS > 10
033600             MOVE 'Y' TO TRANWRK-ERROR-FLAG
033700             STRING 'COLUMN COUNT OUT OF RANGE 2-10'
033800                 DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
033900         END-IF
034000     END-IF.
034100     IF NOT TRANWRK-IN-ERROR AND TRANWRK-IS-ASSIGNMENT
034200         IF TRANWRK-ORIG-ROWS NOT = TRANWRK-ORIG-COLS
034300             MOVE 'Y' TO TRANWRK-ERROR-FLAG
034400             STRING 'ASSIGNMENT PROBLEM MUST BE SQUARE'
034500                 DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
034600         END-IF
034700     END-IF.
034800     IF NOT TRANWRK-IN-ERROR AND TRANWRK-IS-TRANSPORT
034900         PERFORM 4020-VALIDATE-SUPPLY-START
035000            THRU 4030-VALIDATE-SUPPLY-END
035100            VARYING WS-ROW-IX FROM 1 BY 1
035200            UNTIL WS-ROW-IX > TRANWRK-ORIG-ROWS
035300                OR TRANWRK-IN-ERROR
035400         PERFORM 4040-VALIDATE-DEMAND-START
035500            THRU 4050-VALIDATE-DEMAND-END
035600            VARYING WS-COL-IX FROM 1 BY 1
035700            UNTIL WS-COL-IX > TRANWRK-ORIG-COLS
035800                OR TRANWRK-IN-ERROR
035900     END-IF.
036000     IF NOT TRANWRK-IN-ERROR
036100         PERFORM 4060-VALIDATE-COST-ROW-START
036200            THRU 4070-VALIDATE-COST-ROW-END
036300            VARYING WS-ROW-IX FROM 1 BY 1
036400            UNTIL WS-ROW-IX > TRANWRK-ORIG-ROWS
036500                OR TRANWRK-IN-ERROR
036600     END-IF.
036700 4010-VALIDATE-PROB-END.
036800
036900 4020-VALIDATE-SUPPLY-START.
037000     IF TRANWRK-SUPPLY-QTY (WS-ROW-IX) < 0
037100         MOVE 'Y' TO TRANWRK-ERROR-FLAG
037200         STRING 'NEGATIVE SUPPLY QUANTITY'
037300             DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
037400     END-IF.
037500 4030-VALIDATE-SUPPLY-END.
037600
037700 4040-VALIDATE-DEMAND-START.
037800     IF TRANWRK-DEMAND-QTY (WS-COL-IX) < 0
037900         MOVE 'Y' TO TRANWRK-ERROR-FLAG
038000         STRING 'NEGATIVE DEMAND QUANTITY'
038100             DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
038200     END-IF.
038300 4050-VALIDATE-DEMAND-END.
038400
038500 4060-VALIDATE-COST-ROW-START.
038600     PERFORM 4080-VALIDATE-COST-CELL-START
038700        THRU 4090-VALIDATE-COST-CELL-END
038800        VARYING WS-COL-IX FROM 1 BY 1
038900        UNTIL WS-COL-IX > TRANWRK-ORIG-COLS
039000            OR TRANWRK-IN-ERROR.
039100 4070-VALIDATE-COST-ROW-END.
039200
039300 4080-VALIDATE-COST-CELL-START.
039400     IF TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX) < 0
039500         MOVE 'Y' TO TRANWRK-ERROR-FLAG
039600         STRING 'NEGATIVE UNIT COST'
039700             DELIMITED BY SIZE INTO TRANWRK-ERROR-MSG
039800     END-IF.
039900 4090-VALIDATE-COST-CELL-END.
040000
040100 4500-BALANCE-PROB-START.
040200     MOVE 0 TO WS-TOTSUP.
040300     MOVE 0 TO WS-TOTDEM.
040400     PERFORM 4520-SUM-SUP-DEM-START THRU 4530-SUM-SUP-DEM-END
040500         VARYING WS-ROW-IX FROM 1 BY 1
040600         UNTIL WS-ROW-IX > TRANWRK-ORIG-ROWS.
040700     MOVE 0 TO WS-ROW-IX.
040800     PERFORM 4540-SUM-DEM-ONLY-START THRU 4550-SUM-DEM-ONLY-END
040900         VARYING WS-COL-IX FROM 1 BY 1
041000         UNTIL WS-COL-IX > TRANWRK-ORIG-COLS.
041100     COMPUTE WS-DIFF = WS-TOTSUP - WS-TOTDEM.
041200     IF WS-DIFF > 0
041300         SET TRANWRK-DUMMY-COL TO TRUE
041400         MOVE WS-DIFF TO TRANWRK-DUMMY-QTY
041500         ADD 1 TO TRANWRK-COLS
041600         MOVE WS-DIFF
041700            TO TRANWRK-DEMAND-QTY (TRANWRK-COLS)
041800         MOVE WS-DIFF
041900            TO TRANWRK-DEMAND-REM (TRANWRK-COLS)
042000         PERFORM 4560-ZERO-DUMMY-COL-START
042100            THRU 4570-ZERO-DUMMY-COL-END
042200     ELSE
042300         IF WS-DIFF < 0
042400             SET TRANWRK-DUMMY-ROW TO TRUE
042500             COMPUTE TRANWRK-DUMMY-QTY = WS-DIFF * -1
042600             ADD 1 TO TRANWRK-ROWS
042700             MOVE TRANWRK-DUMMY-QTY
042800                TO TRANWRK-SUPPLY-QTY (TRANWRK-ROWS)
042900             MOVE TRANWRK-DUMMY-QTY
043000                TO TRANWRK-SUPPLY-REM (TRANWRK-ROWS)
043100             PERFORM 4580-ZERO-DUMMY-ROW-START
043200                THRU 4590-ZERO-DUMMY-ROW-END
043300         ELSE
043400             SET TRANWRK-DUMMY-NONE TO TRUE
043500         END-IF
043600     END-IF.
043700 4510-BALANCE-PROB-END.
043800
043900 4520-SUM-SUP-DEM-START.
044000     ADD TRANWRK-SUPPLY-QTY (WS-ROW-IX) TO WS-TOTSUP.
044100 4530-SUM-SUP-DEM-END.
044200
044300 4540-SUM-DEM-ONLY-START.
044400     ADD TRANWRK-DEMAND-QTY (WS-COL-IX) TO WS-TOTDEM.
044500 4550-SUM-DEM-ONLY-END.
044600
044700 4560-ZERO-DUMMY-COL-START.
044800     PERFORM 4561-ZERO-DUMMY-COL-ROW-START
044900        THRU 4562-ZERO-DUMMY-COL-ROW-END
045000        VARYING WS-ROW-IX FROM 1 BY 1
045100        UNTIL WS-ROW-IX > TRANWRK-ROWS.
045200 4570-ZERO-DUMMY-COL-END.
045300
045400 4561-ZERO-DUMMY-COL-ROW-START.
045500     MOVE 0 TO TRANWRK-COST-CELL (WS-ROW-IX TRANWRK-COLS).
045600 4562-ZERO-DUMMY-COL-ROW-END.
045700
045800 4580-ZERO-DUMMY-ROW-START.
045900     PERFORM 4581-ZERO-DUMMY-ROW-COL-START
046000        THRU 4582-ZERO-DUMMY-ROW-COL-END
046100        VARYING WS-COL-IX FROM 1 BY 1
046200        UNTIL WS-COL-IX > TRANWRK-COLS.
046300 4590-ZERO-DUMMY-ROW-END.
046400
046500 4581-ZERO-DUMMY-ROW-COL-START.
046600     MOVE 0 TO TRANWRK-COST-CELL (TRANWRK-ROWS WS-COL-IX).
046700 4582-ZERO-DUMMY-ROW-COL-END.
046800
046900*    TRANHDR-METHOD LIVES IN THE PROBLEM-FILE RECORD AREA, AND BY *
047000*    THIS POINT THE COST AND SUPPLY/DEMAND READS HAVE ALREADY     *
047100*    OVERLAID THAT AREA WITH LATER RECORDS - TRANHDR-METHOD NO     *
047200*    LONGER HOLDS THE HEADER'S METHOD CODE HERE.  3000-READ-PROB   *
047300*    ALREADY SAVED THE METHOD INTO TRANWRK-METHOD BEFORE THE       *
047400*    OVERLAY HAPPENED, SO THE EVALUATE BELOW TESTS THE SAFE COPY   *
047500*    (VIA THE 88-LEVELS TRANWRK.CPY NOW CARRIES) INSTEAD OF THE    *
047600*    CLOBBERED HEADER FIELD - TR2605.                              *
047700 5000-RUN-HEURISTIC-START.
047800     EVALUATE TRUE
047900         WHEN TRANWRK-MTH-NWCR
048000             CALL 'TRNNWCR' USING TRANWRK-AREA
048100         WHEN TRANWRK-MTH-LCOST
048200             CALL 'TRNLCOST' USING TRANWRK-AREA
048300         WHEN TRANWRK-MTH-VAM
048400             CALL 'TRNVAM' USING TRANWRK-AREA
048500         WHEN TRANWRK-MTH-ROWMIN
048600             CALL 'TRNROWMN' USING TRANWRK-AREA
048700         WHEN OTHER
048800             CALL 'TRNNWCR' USING TRANWRK-AREA
048900     END-EVALUATE.
049000 5010-RUN-HEURISTIC-END.
049100
049200 6000-CALC-TOTAL-START.
049300     MOVE 0 TO TRANWRK-TOTAL-COST.
049400     PERFORM 6020-CALC-TOTAL-ROW-START
049500        THRU 6030-CALC-TOTAL-ROW-END
049600        VARYING WS-ROW-IX FROM 1 BY 1
049700        UNTIL WS-ROW-IX > TRANWRK-ROWS.
049800 6010-CALC-TOTAL-END.
049900
050000 6020-CALC-TOTAL-ROW-START.
050100     PERFORM 6040-CALC-TOTAL-CELL-START
050200        THRU 6050-CALC-TOTAL-CELL-END
050300        VARYING WS-COL-IX FROM 1 BY 1
050400        UNTIL WS-COL-IX > TRANWRK-COLS.
050500 6030-CALC-TOTAL-ROW-END.
050600
050700 6040-CALC-TOTAL-CELL-START.
050800     COMPUTE TRANWRK-TOTAL-COST ROUNDED =
050900         TRANWRK-TOTAL-COST +
051000         (TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX) *
051100          TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)).
051200 6050-CALC-TOTAL-CELL-END.
051300
051400 6500-RUN-MODI-START.
051500     CALL 'TRNMODI' USING TRANWRK-AREA.
051600     MOVE TRANWRK-TOTAL-COST TO TRANWRK-FINAL-COST.
051700     COMPUTE TRANWRK-IMPROVEMENT =
051800         TRANWRK-INIT-COST - TRANWRK-FINAL-COST.
051900 6510-RUN-MODI-END.
052000
052100 7000-RUN-HUNGARIAN-START.
052200     CALL 'TRNHUNG' USING TRANWRK-AREA.
052300     MOVE TRANWRK-TOTAL-COST TO TRANWRK-FINAL-COST.
052400 7010-RUN-HUNGARIAN-END.
052500
052600 7500-CHECK-TOTALS-START.
052700     PERFORM 7520-CHECK-SUP-START THRU 7530-CHECK-SUP-END
052800         VARYING WS-ROW-IX FROM 1 BY 1
052900         UNTIL WS-ROW-IX > TRANWRK-ROWS.
053000     PERFORM 7540-CHECK-DEM-START THRU 7550-CHECK-DEM-END
053100         VARYING WS-COL-IX FROM 1 BY 1
053200         UNTIL WS-COL-IX > TRANWRK-COLS.
053300 7510-CHECK-TOTALS-END.
053400
053500 7520-CHECK-SUP-START.
053600     MOVE 0 TO TRANWRK-SUPPLY-ALLOC (WS-ROW-IX).
053700     PERFORM 7560-CHECK-SUP-COL-START
053800        THRU 7570-CHECK-SUP-COL-END
053900        VARYING WS-COL-IX FROM 1 BY 1
054000        UNTIL WS-COL-IX > TRANWRK-COLS.
054100 7530-CHECK-SUP-END.
054200
054300 7560-CHECK-SUP-COL-START.
054400     ADD TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX)
054500         TO TRANWRK-SUPPLY-ALLOC (WS-ROW-IX).
054600 7570-CHECK-SUP-COL-END.
054700
054800 7540-CHECK-DEM-START.
054900     MOVE 0 TO TRANWRK-DEMAND-ALLOC (WS-COL-IX).
055000     PERFORM 7580-CHECK-DEM-ROW-START
055100        THRU 7590-CHECK-DEM-ROW-END
055200        VARYING WS-ROW-IX FROM 1 BY 1
055300        UNTIL WS-ROW-IX > TRANWRK-ROWS.
055400 7550-CHECK-DEM-END.
055500
055600 7580-CHECK-DEM-ROW-START.
055700     ADD TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX)
055800         TO TRANWRK-DEMAND-ALLOC (WS-COL-IX).
055900 7590-CHECK-DEM-ROW-END.
056000
056100 8900-WRITE-ERROR-START.
056200     SET WS-RPT-FN-WRITE TO TRUE.
056300     CALL 'TRNRPT' USING TRANWRK-AREA WS-RPT-FUNCTION.
056400 8910-WRITE-ERROR-END.
056500
056600 9000-WRITE-REPORT-START.
056700     SET WS-RPT-FN-WRITE TO TRUE.
056800     CALL 'TRNRPT' USING TRANWRK-AREA WS-RPT-FUNCTION.
056900 9010-WRITE-REPORT-END.
057000
057100 9500-WRITE-TRAILER-START.
057200     MOVE TRANWRK-PROB-PROCESSED TO WS-RUN-PROCESSED-X.
057300     MOVE TRANWRK-PROB-REJECTED  TO WS-RUN-REJECTED-X.
057400     MOVE WS-PROB-SEEN-COUNT     TO WS-RUN-SEEN-X.
057500     DISPLAY 'TRANMAIN RUN TOTALS (PROC/REJ/SEEN) '
057600         WS-RUN-TOTALS-N.
057700     IF WS-PROB-SEEN-COUNT NOT =
057800         TRANWRK-PROB-PROCESSED + TRANWRK-PROB-REJECTED
057900         DISPLAY 'TRANMAIN - PROCESSED PLUS REJECTED DOES NOT '
058000             'FOOT TO PROBLEMS SEEN - CHECK PROBLEM-FILE'
058100     END-IF.
058200     SET WS-RPT-FN-TRAILER TO TRUE.
058300     CALL 'TRNRPT' USING TRANWRK-AREA WS-RPT-FUNCTION.
058400 9510-WRITE-TRAILER-END.
