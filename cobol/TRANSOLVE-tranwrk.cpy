000100*=============================================================*
000200*    TRANWRK  --  PROBLEM / SOLUTION WORK AREA                *
000300*    SHARED BY TRANMAIN AND EVERY SOLVER SUBPROGRAM.  TRANMAIN*
000400*    COPIES THIS INTO WORKING-STORAGE AND PASSES IT BY        *
000500*    REFERENCE ON EACH CALL; EVERY SOLVER COPIES THE SAME     *
000600*    MEMBER INTO ITS LINKAGE SECTION SO THE LAYOUT NEVER      *
000700*    DRIFTS BETWEEN PROGRAMS.                                 *
000800*                                                             *
000900*    AUTHOR   : R A MERCER                                    *
001000*    INSTALLED: OPERATIONS RESEARCH BATCH GROUP               *
001100*    WRITTEN  : 03/22/1984                                    *
001200*-------------------------------------------------------------*
001300*    CHANGE LOG                                               *
001400*    03/22/84 RAM  ORIGINAL WORK AREA - TR8401                *
001500*    11/02/87 RAM  ADDED MODI POTENTIALS/OPP-COST - TR8734     *
001600*    02/11/89 RAM  ADDED HUNGARIAN TABLES - TR8902             *
001700*    06/20/91 DJK  ADDED AUDIT TRAIL TABLE - TR9117             *
001800*    07/30/93 DJK  ADDED SUPPLY/DEMAND CHECK TOTALS - TR9308    *
001900*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS AREA,   *
002000*                  NO CHANGE REQUIRED - Y2K0091                *
002100*    02/19/26 TMK  ADDED 88-LEVELS TO TRANWRK-METHOD MIRRORING  *
002200*                  TRANHDR-MTH-* SO CALLERS HOLDING THE SAFE    *
002300*                  COPY CAN TEST IT DIRECTLY - TR2605           *
002400*-------------------------------------------------------------*
002500 01  TRANWRK-AREA.
002600*    ---------------------------------------------------------*
002700*    CONTROL FIELDS FOR THE CURRENT PROBLEM                   *
002800*    ---------------------------------------------------------*
002900     03  TRANWRK-CONTROL.
003000         05  TRANWRK-PROB-NO         PIC 9(05)   COMP.
003100         05  TRANWRK-PROB-TYPE        PIC X(01).
003200             88  TRANWRK-IS-TRANSPORT     VALUE 'T'.
003300             88  TRANWRK-IS-ASSIGNMENT    VALUE 'A'.
003400         05  TRANWRK-METHOD           PIC X(01).
003500             88  TRANWRK-MTH-NWCR         VALUE 'N'.
003600             88  TRANWRK-MTH-LCOST        VALUE 'L'.
003700             88  TRANWRK-MTH-VAM          VALUE 'V'.
003800             88  TRANWRK-MTH-ROWMIN       VALUE 'R'.
003900             88  TRANWRK-MTH-HUNGARIAN    VALUE 'H'.
004000         05  TRANWRK-USE-MODI         PIC X(01).
004100             88  TRANWRK-MODI-WANTED      VALUE 'Y'.
004200         05  TRANWRK-MAX-ITER         PIC 9(02)   COMP.
004300         05  TRANWRK-ORIG-ROWS        PIC 9(02)   COMP.
004400         05  TRANWRK-ORIG-COLS        PIC 9(02)   COMP.
004500         05  TRANWRK-ROWS             PIC 9(02)   COMP.
004600         05  TRANWRK-COLS             PIC 9(02)   COMP.
004700         05  TRANWRK-DUMMY-ADDED      PIC X(01).
004800             88  TRANWRK-DUMMY-ROW         VALUE 'R'.
004900             88  TRANWRK-DUMMY-COL         VALUE 'C'.
005000             88  TRANWRK-DUMMY-NONE        VALUE 'N'.
005100         05  TRANWRK-DUMMY-QTY        PIC 9(05)   COMP.
005200         05  TRANWRK-ITER-USED        PIC 9(02)   COMP.
005300         05  TRANWRK-CONVERGED        PIC X(01).
005400             88  TRANWRK-IS-CONVERGED     VALUE 'Y'.
005500         05  TRANWRK-POTENT-OK        PIC X(01).
005600             88  TRANWRK-POTENT-GOOD      VALUE 'Y'.
005700         05  TRANWRK-ERROR-FLAG       PIC X(01).
005800             88  TRANWRK-IN-ERROR         VALUE 'Y'.
005900         05  TRANWRK-ERROR-MSG        PIC X(60).
006000         05  TRANWRK-BASIC-COUNT      PIC 9(03)   COMP.
006100         05  TRANWRK-STEP-COUNT       PIC 9(04)   COMP.
006200         05  FILLER                   PIC X(04).
006300*    ---------------------------------------------------------*
006400*    COST MATRIX - ORIGINAL, UNIT COST PER CELL                *
006500*    ---------------------------------------------------------*
006600     03  TRANWRK-COST-MATRIX.
006700         05  TRANWRK-COST-ROW        OCCURS 10 TIMES.
006800             07  TRANWRK-COST-CELL   PIC S9(5)V99
006900                                      OCCURS 10 TIMES.
007000*    ---------------------------------------------------------*
007100*    ALLOCATION MATRIX - CURRENT BASIC FEASIBLE SOLUTION       *
007200*    ---------------------------------------------------------*
007300     03  TRANWRK-ALLOC-MATRIX.
007400         05  TRANWRK-ALLOC-ROW       OCCURS 10 TIMES.
007500             07  TRANWRK-ALLOC-CELL  PIC S9(5)
007600                                      OCCURS 10 TIMES.
007700*    ---------------------------------------------------------*
007800*    BASIC-CELL FLAGS (USED TO COUNT DEGENERACY AND TO WALK    *
007900*    STEPPING-STONE LOOPS DURING MODI)                        *
008000*    ---------------------------------------------------------*
008100     03  TRANWRK-BASIC-MATRIX.
008200         05  TRANWRK-BASIC-ROW       OCCURS 10 TIMES.
008300             07  TRANWRK-BASIC-CELL  PIC X(01)
008400                                      OCCURS 10 TIMES.
008500*    ---------------------------------------------------------*
008600*    OPPORTUNITY COST MATRIX D(I,J) - MODI ONLY                *
008700*    ---------------------------------------------------------*
008800     03  TRANWRK-OPP-MATRIX.
008900         05  TRANWRK-OPP-ROW         OCCURS 10 TIMES.
009000             07  TRANWRK-OPP-CELL    PIC S9(5)V99
009100                                      OCCURS 10 TIMES.
009200*    ---------------------------------------------------------*
009300*    SOURCE-SIDE WORK FIELDS                                   *
009400*    ---------------------------------------------------------*
009500     03  TRANWRK-SOURCE-WORK.
009600         05  TRANWRK-SUPPLY-QTY      PIC 9(05)
009700                                      OCCURS 10 TIMES.
009800         05  TRANWRK-SUPPLY-REM      PIC 9(05)
009900                                      OCCURS 10 TIMES.
010000         05  TRANWRK-SUPPLY-AVAIL    PIC X(01)
010100                                      OCCURS 10 TIMES.
010200         05  TRANWRK-SUPPLY-ALLOC    PIC 9(07)
010300                                      OCCURS 10 TIMES.
010400         05  TRANWRK-U-POTENTIAL     PIC S9(5)V99
010500                                      OCCURS 10 TIMES.
010600         05  TRANWRK-U-SOLVED        PIC X(01)
010700                                      OCCURS 10 TIMES.
010800*    ---------------------------------------------------------*
010900*    DESTINATION-SIDE WORK FIELDS                               *
011000*    ---------------------------------------------------------*
011100     03  TRANWRK-DEST-WORK.
011200         05  TRANWRK-DEMAND-QTY      PIC 9(05)
011300                                      OCCURS 10 TIMES.
011400         05  TRANWRK-DEMAND-REM      PIC 9(05)
011500                                      OCCURS 10 TIMES.
011600         05  TRANWRK-DEMAND-AVAIL    PIC X(01)
011700                                      OCCURS 10 TIMES.
011800         05  TRANWRK-DEMAND-ALLOC    PIC 9(07)
011900                                      OCCURS 10 TIMES.
012000         05  TRANWRK-V-POTENTIAL     PIC S9(5)V99
012100                                      OCCURS 10 TIMES.
012200         05  TRANWRK-V-SOLVED        PIC X(01)
012300                                      OCCURS 10 TIMES.
012400*    ---------------------------------------------------------*
012500*    MODI ENTERING-CELL / LOOP WORK FIELDS                     *
012600*    ---------------------------------------------------------*
012700     03  TRANWRK-MODI-WORK.
012800         05  TRANWRK-ENTER-ROW       PIC 9(02)   COMP.
012900         05  TRANWRK-ENTER-COL       PIC 9(02)   COMP.
013000         05  TRANWRK-ENTER-OPPCOST   PIC S9(5)V99.
013100         05  TRANWRK-LOOP-LEN        PIC 9(02)   COMP.
013200         05  TRANWRK-LOOP-ROW        PIC 9(02)   COMP
013300                                      OCCURS 20 TIMES.
013400         05  TRANWRK-LOOP-COL        PIC 9(02)   COMP
013500                                      OCCURS 20 TIMES.
013600         05  TRANWRK-THETA           PIC S9(5).
013700*    ---------------------------------------------------------*
013800*    HUNGARIAN ASSIGNMENT TABLES (SQUARE N X N)                 *
013900*    ---------------------------------------------------------*
014000     03  TRANWRK-ASSIGN-WORK.
014100         05  TRANWRK-ASSIGN-COL      PIC 9(02)   COMP
014200                                      OCCURS 10 TIMES.
014300         05  TRANWRK-ROW-ZEROES      PIC 9(02)   COMP
014400                                      OCCURS 10 TIMES.
014500         05  TRANWRK-COL-ZEROES      PIC 9(02)   COMP
014600                                      OCCURS 10 TIMES.
014700         05  TRANWRK-ROW-COVERED     PIC X(01)
014800                                      OCCURS 10 TIMES.
014900         05  TRANWRK-COL-COVERED     PIC X(01)
015000                                      OCCURS 10 TIMES.
015100         05  TRANWRK-LINES-DRAWN     PIC 9(02)   COMP.
015200         05  TRANWRK-RED-COST-ROW    OCCURS 10 TIMES.
015300             07  TRANWRK-RED-COST-CELL   PIC S9(5)V99
015400                                      OCCURS 10 TIMES.
015500*    ---------------------------------------------------------*
015600*    TOTALS REPORTED FOR THE CURRENT PROBLEM                   *
015700*    ---------------------------------------------------------*
015800     03  TRANWRK-TOTALS.
015900         05  TRANWRK-INIT-COST       PIC S9(9)V99.
016000         05  TRANWRK-FINAL-COST      PIC S9(9)V99.
016100         05  TRANWRK-TOTAL-COST      PIC S9(9)V99.
016200         05  TRANWRK-IMPROVEMENT     PIC S9(9)V99.
016300*    ---------------------------------------------------------*
016400*    STEP-BY-STEP AUDIT TRAIL, PRINTED VERBATIM IN THE REPORT  *
016500*    ---------------------------------------------------------*
016600     03  TRANWRK-AUDIT-TABLE.
016700         05  TRANWRK-AUDIT-ENTRY     PIC X(100)
016800                                      OCCURS 200 TIMES.
016900*    ---------------------------------------------------------*
017000*    END-OF-RUN TOTALS, CARRIED FORWARD PROBLEM TO PROBLEM     *
017100*    ---------------------------------------------------------*
017200     03  TRANWRK-RUN-TOTALS.
017300         05  TRANWRK-PROB-PROCESSED  PIC 9(05)   COMP.
017400         05  TRANWRK-PROB-REJECTED   PIC 9(05)   COMP.
017500     03  FILLER                      PIC X(08).
