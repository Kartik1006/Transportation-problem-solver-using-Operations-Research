000100*=============================================================*
000200*    TRNLCOST - LEAST COST INITIAL SOLUTION                  *
000300*    CALLED FROM TRANMAIN WHEN PROB-METHOD IS 'L'.  REPEATEDLY*
000400*    ALLOCATES TO THE CHEAPEST STILL-AVAILABLE CELL UNTIL     *
000500*    REMAINING SUPPLY AND DEMAND ARE BOTH EXHAUSTED.          *
000600*                                                             *
000700*    IDENTIFICATION DIVISION.
000800 PROGRAM-ID. TRNLCOST.
000900 AUTHOR. R A MERCER.
001000 INSTALLATION. OPERATIONS RESEARCH BATCH GROUP.
001100 DATE-WRITTEN. 04/12/1984.
001200 DATE-COMPILED.
001300 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*-------------------------------------------------------------*
001500*    CHANGE LOG                                               *
001600*    04/12/84 RAM  ORIGINAL PROGRAM - TR8401                  *
001700*    09/05/88 RAM  TIE-BREAK CONFIRMED ROW-MAJOR, LOWEST ROW   *
001800*                  THEN LOWEST COLUMN - TR8811                *
001900*    06/20/91 DJK  AVAILABILITY FLAGS MOVED TO TRANWRK SO      *
002000*                  MODI CAN SEE WHICH CELLS WERE SCANNED       *
002100*                  - TR9117                                   *
002200*    03/04/98 PQW  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, *
002300*                  NO CHANGE REQUIRED - Y2K0091                *
002400*    02/19/26 TMK  WS-ROUND-COUNT-X / WS-SCAN-COUNT-X WERE SIZED *
002500*                  BY DIGIT COUNT INSTEAD OF COMP'S BINARY       *
002600*                  BUCKET - RESIZED TO 2 BYTES EACH - TR2602     *
002700*    02/19/26 TMK  WS-SCAN-COUNT HAD NO DOWNSTREAM READER - NOW  *
002800*                  RESET PER ROUND AND, WITH WS-ROUND-COUNT,     *
002900*                  CARRIED INTO THE AUDIT LINE - TR2604          *
003000*-------------------------------------------------------------*
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 77  WS-ROW-IX                PIC 9(02)   COMP   VALUE 0.
004000 77  WS-COL-IX                PIC 9(02)   COMP   VALUE 0.
004100 77  WS-MOVE-QTY              PIC 9(05)   COMP   VALUE 0.
004200 77  WS-REM-SUPPLY            PIC 9(07)   COMP   VALUE 0.
004300 77  WS-REM-DEMAND            PIC 9(07)   COMP   VALUE 0.
004400
004500*    BEST-CELL-FOUND-SO-FAR DURING ONE SCAN OF THE MATRIX       *
004600 77  WS-BEST-ROW              PIC 9(02)   COMP   VALUE 0.
004700 77  WS-BEST-COL              PIC 9(02)   COMP   VALUE 0.
004800 01  WS-BEST-COST             PIC S9(5)V99       VALUE 0.
004900 77  WS-FOUND-ONE             PIC X(01)   VALUE 'N'.
005000     88  WS-FOUND-A-CELL          VALUE 'Y'.
005100
005200*    REDEFINES THE BEST-COST FIELD AS A SIGNLESS MAGNITUDE SO   *
005300*    THE COMPARISON SWEEP CAN BE LOGGED TO THE AUDIT TRAIL      *
005400*    WITHOUT A SEPARATE EDITED WORK FIELD.                      *
005500 01  WS-BEST-COST-X REDEFINES WS-BEST-COST.
005600     05  WS-BEST-COST-SIGN    PIC X(01).
005700     05  WS-BEST-COST-MAG     PIC 9(04)V99.
005800
005900 77  WS-AUDIT-LINE            PIC X(100)  VALUE SPACES.
006000 77  WS-AUDIT-ROW-D           PIC Z9.
006100 77  WS-AUDIT-COL-D           PIC Z9.
006200 77  WS-AUDIT-QTY-D           PIC ZZZZ9.
006300 77  WS-AUDIT-RND-D           PIC Z9.
006400 77  WS-AUDIT-SCAN-D          PIC Z9.
006500
006600*    ROUND COUNTER - ONE ALLOCATION PASS OVER THE MATRIX PER     *
006700*    COUNT, CARRIED INTO THE AUDIT LINE BY 2900-AUDIT-STEP SO A  *
006800*    REVIEWER CAN TELL WHICH PASS PRODUCED A GIVEN ALLOCATION    *
006900*    WITHOUT COUNTING STRING ENTRIES BY HAND - TR2604.  COMP IS  *
007000*    BINARY, SO THE REDEFINE TAKES A FLAT BYTE VIEW SIZED TO THE *
007100*    2-BYTE BUCKET A 1-TO-4 DIGIT COMP ITEM ACTUALLY OCCUPIES,   *
007200*    NOT A DIGIT-COUNT SPLIT - TR2602.
007300 01  WS-ROUND-COUNT            PIC 9(03)   COMP   VALUE 0.
007400 01  WS-ROUND-COUNT-X REDEFINES WS-ROUND-COUNT.
007500     05  WS-ROUND-COUNT-BYTES  PIC X(02).
007600
007700*    CELL-SCAN COUNTER - RESET AT THE TOP OF EACH ROUND IN       *
007800*    2000-LCOST-ROUND AND CARRIED INTO THE SAME AUDIT LINE SO    *
007900*    THE TRACE SHOWS HOW MANY OPEN CELLS EACH PASS HAD TO LOOK   *
008000*    AT - TR2604.  SAME 2-BYTE BINARY-BUCKET SIZING AS           *
008100*    WS-ROUND-COUNT-X ABOVE - TR2602.
008200 01  WS-SCAN-COUNT             PIC 9(04)   COMP   VALUE 0.
008300 01  WS-SCAN-COUNT-X REDEFINES WS-SCAN-COUNT.
008400     05  WS-SCAN-COUNT-BYTES   PIC X(02).
008500
008600 LINKAGE SECTION.
008700 COPY TRANWRK.
008800
008900 PROCEDURE DIVISION USING TRANWRK-AREA.
009000*0000-MAIN-START
009100     PERFORM 1000-INIT-AVAIL-START THRU 1010-INIT-AVAIL-END.
009200     PERFORM 1500-SUM-REMAIN-START THRU 1510-SUM-REMAIN-END.
009300
009400     PERFORM 2000-LCOST-ROUND-START THRU 2010-LCOST-ROUND-END
009500         UNTIL WS-REM-SUPPLY = 0
009600            OR WS-REM-DEMAND = 0.
009700*0000-MAIN-END
009800     GOBACK.
009900
010000 1000-INIT-AVAIL-START.
010100     PERFORM 1020-INIT-AVAIL-ROW-START
010200        THRU 1030-INIT-AVAIL-ROW-END
010300        VARYING WS-ROW-IX FROM 1 BY 1
010400        UNTIL WS-ROW-IX > TRANWRK-ROWS.
010500     PERFORM 1040-INIT-AVAIL-COL-START
010600        THRU 1050-INIT-AVAIL-COL-END
010700        VARYING WS-COL-IX FROM 1 BY 1
010800        UNTIL WS-COL-IX > TRANWRK-COLS.
010900 1010-INIT-AVAIL-END.
011000
011100 1020-INIT-AVAIL-ROW-START.
011200     MOVE 'Y' TO TRANWRK-SUPPLY-AVAIL (WS-ROW-IX).
011300     PERFORM 1060-CLEAR-BASIC-CELL-START
011400        THRU 1070-CLEAR-BASIC-CELL-END
011500        VARYING WS-COL-IX FROM 1 BY 1
011600        UNTIL WS-COL-IX > 10.
011700 1030-INIT-AVAIL-ROW-END.
011800
011900 1060-CLEAR-BASIC-CELL-START.
012000     MOVE 'N' TO TRANWRK-BASIC-CELL (WS-ROW-IX WS-COL-IX).
012100     MOVE 0   TO TRANWRK-ALLOC-CELL (WS-ROW-IX WS-COL-IX).
012200 1070-CLEAR-BASIC-CELL-END.
012300
012400 1040-INIT-AVAIL-COL-START.
012500     MOVE 'Y' TO TRANWRK-DEMAND-AVAIL (WS-COL-IX).
012600 1050-INIT-AVAIL-COL-END.
012700
012800 1500-SUM-REMAIN-START.
012900     MOVE 0 TO WS-REM-SUPPLY.
013000     MOVE 0 TO WS-REM-DEMAND.
013100     PERFORM 1520-SUM-SUPPLY-START THRU 1530-SUM-SUPPLY-END
013200         VARYING WS-ROW-IX FROM 1 BY 1
013300         UNTIL WS-ROW-IX > TRANWRK-ROWS.
013400     PERFORM 1540-SUM-DEMAND-START THRU 1550-SUM-DEMAND-END
013500         VARYING WS-COL-IX FROM 1 BY 1
013600         UNTIL WS-COL-IX > TRANWRK-COLS.
013700 1510-SUM-REMAIN-END.
013800
013900 1520-SUM-SUPPLY-START.
014000     ADD TRANWRK-SUPPLY-REM (WS-ROW-IX) TO WS-REM-SUPPLY.
014100 1530-SUM-SUPPLY-END.
014200
014300 1540-SUM-DEMAND-START.
014400     ADD TRANWRK-DEMAND-REM (WS-COL-IX) TO WS-REM-DEMAND.
014500 1550-SUM-DEMAND-END.
014600
014700*    ---------------------------------------------------------*
014800*    2000-LCOST-ROUND SCANS ALL AVAILABLE CELLS ROW-MAJOR,     *
014900*    KEEPS THE FIRST CHEAPEST ONE SEEN (THAT IS THE ROW-MAJOR  *
015000*    TIE-BREAK), ALLOCATES IT, THEN RETIRES THE EXHAUSTED      *
015100*    ROW AND/OR COLUMN.                                        *
015200*    ---------------------------------------------------------*
015300 2000-LCOST-ROUND-START.
015400     ADD 1 TO WS-ROUND-COUNT.
015500     MOVE 0 TO WS-SCAN-COUNT.
015600     MOVE 'N' TO WS-FOUND-ONE.
015700     MOVE 0 TO WS-BEST-ROW.
015800     MOVE 0 TO WS-BEST-COL.
015900     PERFORM 2100-SCAN-ROW-START THRU 2110-SCAN-ROW-END
016000         VARYING WS-ROW-IX FROM 1 BY 1
016100         UNTIL WS-ROW-IX > TRANWRK-ROWS.
016200
016300     MOVE TRANWRK-SUPPLY-REM (WS-BEST-ROW) TO WS-MOVE-QTY.
016400     IF TRANWRK-DEMAND-REM (WS-BEST-COL) < WS-MOVE-QTY
016500         MOVE TRANWRK-DEMAND-REM (WS-BEST-COL) TO WS-MOVE-QTY
016600     END-IF.
016700
016800     MOVE WS-MOVE-QTY
016900         TO TRANWRK-ALLOC-CELL (WS-BEST-ROW WS-BEST-COL).
017000     MOVE 'Y' TO TRANWRK-BASIC-CELL (WS-BEST-ROW WS-BEST-COL).
017100     ADD 1 TO TRANWRK-BASIC-COUNT.
017200
017300     SUBTRACT WS-MOVE-QTY FROM TRANWRK-SUPPLY-REM (WS-BEST-ROW).
017400     SUBTRACT WS-MOVE-QTY FROM TRANWRK-DEMAND-REM (WS-BEST-COL).
017500     SUBTRACT WS-MOVE-QTY FROM WS-REM-SUPPLY.
017600     SUBTRACT WS-MOVE-QTY FROM WS-REM-DEMAND.
017700
017800     MOVE WS-BEST-ROW TO WS-ROW-IX.
017900     MOVE WS-BEST-COL TO WS-COL-IX.
018000     PERFORM 2900-AUDIT-STEP-START THRU 2910-AUDIT-STEP-END.
018100
018200     IF TRANWRK-SUPPLY-REM (WS-BEST-ROW) = 0
018300         MOVE 'N' TO TRANWRK-SUPPLY-AVAIL (WS-BEST-ROW)
018400     END-IF.
018500     IF TRANWRK-DEMAND-REM (WS-BEST-COL) = 0
018600         MOVE 'N' TO TRANWRK-DEMAND-AVAIL (WS-BEST-COL)
018700     END-IF.
018800 2010-LCOST-ROUND-END.
018900
019000 2100-SCAN-ROW-START.
019100     IF TRANWRK-SUPPLY-AVAIL (WS-ROW-IX) = 'Y'
019200         PERFORM 2200-SCAN-COL-START THRU 2210-SCAN-COL-END
019300             VARYING WS-COL-IX FROM 1 BY 1
019400             UNTIL WS-COL-IX > TRANWRK-COLS
019500     END-IF.
019600 2110-SCAN-ROW-END.
019700
019800 2200-SCAN-COL-START.
019900     IF TRANWRK-DEMAND-AVAIL (WS-COL-IX) = 'Y'
020000         ADD 1 TO WS-SCAN-COUNT
020100         IF NOT WS-FOUND-A-CELL OR
020200            TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX) < WS-BEST-COST
020300             MOVE WS-ROW-IX TO WS-BEST-ROW
020400             MOVE WS-COL-IX TO WS-BEST-COL
020500             MOVE TRANWRK-COST-CELL (WS-ROW-IX WS-COL-IX)
020600                 TO WS-BEST-COST
020700             SET WS-FOUND-A-CELL TO TRUE
020800         END-IF
020900     END-IF.
021000 2210-SCAN-COL-END.
021100
021200 2900-AUDIT-STEP-START.
021300     ADD 1 TO TRANWRK-STEP-COUNT.
021400     IF TRANWRK-STEP-COUNT <= 200
021500         MOVE WS-ROW-IX TO WS-AUDIT-ROW-D
021600         MOVE WS-COL-IX TO WS-AUDIT-COL-D
021700         MOVE WS-MOVE-QTY TO WS-AUDIT-QTY-D
021800         MOVE WS-ROUND-COUNT TO WS-AUDIT-RND-D
021900         MOVE WS-SCAN-COUNT TO WS-AUDIT-SCAN-D
022000         MOVE SPACES TO WS-AUDIT-LINE
022100         STRING 'LCOST ROUND ' WS-AUDIT-RND-D
022200             ' ALLOCATE ' WS-AUDIT-QTY-D
022300             ' UNITS TO CELL (' WS-AUDIT-ROW-D ','
022400             WS-AUDIT-COL-D ') SCANNED ' WS-AUDIT-SCAN-D ' CELLS'
022500             DELIMITED BY SIZE INTO WS-AUDIT-LINE
022600         MOVE WS-AUDIT-LINE
022700             TO TRANWRK-AUDIT-ENTRY (TRANWRK-STEP-COUNT)
022800     END-IF.
022900 2910-AUDIT-STEP-END.
